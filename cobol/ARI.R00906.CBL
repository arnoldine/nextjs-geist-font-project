000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  ARI-R00906.                                  
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 08/22/1994.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - ARI.R00906 - ACCOUNTS RECEIVABLE INVOICE        
001000*                 AGING AND STATUS MAINTENANCE                    
001100*    -------------------------------------------------------      
001200*    DATE       INIT  CHG#      DESCRIPTION                       
001300*    08/22/94   TO    CR-0752   ORIGINAL PROGRAM.  RECALCS THE    
001400*                                BALANCE DUE ON EVERY OPEN        
001500*                                INVOICE, FLIPS PAID INVOICES     
001600*                                TO STATUS P AND OVERDUE ONES     
001700*                                TO STATUS O, AND REWRITES THE    
001800*                                MASTER IN PLACE.                 
001900*    04/14/96   TO    CR-0741   RUN DATE IS NOW A JOB             
002000*                                PARAMETER READ FROM THE SAME     
002100*                                RUNPARM DECK THE OTHER NIGHTLY   
002200*                                JOBS USE, RATHER THAN BEING      
002300*                                CARDED IN BY THE OPERATOR.       
002400*    01/14/99   MD    CR-0801   Y2K REMEDIATION - INVC-DATE,      
002500*                                INVC-DUE-DATE AND THE RUNPARM    
002600*                                DATE ALL CARRY FULL 4-DIGIT      
002700*                                CENTURY, SO THE 360-DAY AGING    
002800*                                MATH BELOW WINDOWS CLEANLY       
002900*                                ACROSS THE CENTURY BOUNDARY.     
003000*    05/09/01   CY    CR-0918   NEWLY-OVERDUE INVOICES ARE NOW    
003100*                                DROPPED TO THE SHARED            
003200*                                EXCEPTION LOG SO COLLECTIONS     
003300*                                DOES NOT HAVE TO WAIT ON A       
003400*                                SEPARATE AGING REPORT.           
003500*    03/19/07   SP    CR-1188   AGING DAYS ARE COMPUTED ON A      
003600*                                360-DAY/12-MONTH BASIS, SAME     
003700*                                CONVENTION THE FINANCE OFFICE    
003800*                                USES FOR TERMS DISCOUNTING -     
003900*                                NOT TRUE CALENDAR DAYS.          
004000*    02/06/12   RH    CR-1301   COLLECTIONS FLAGGED THE 360-DAY   
004100*                                AGING AS OVERSTATING DAYS PAST   
004200*                                DUE WHENEVER THE DUE DATE FELL   
004300*                                LATE IN A 31-DAY MONTH.  AGING   
004400*                                IS NOW A TRUE CALENDAR-DAY       
004500*                                COUNT, BUILT FROM THE ABSOLUTE-  
004600*                                DAY-NUMBER ROUTINE (CUMULATIVE   
004700*                                DAYS-PER-MONTH TABLE PLUS A      
004800*                                LEAP-YEAR TEST), SAME AS THE     
004900*                                DUNNING-LETTER JOB ON THE        
005000*                                CONSUMER LOAN SIDE USES.         
005100*                                                                 
005200        ENVIRONMENT DIVISION.                                     
005300        CONFIGURATION SECTION.                                    
005400        SPECIAL-NAMES.                                            
005500            C01 IS TOP-OF-FORM.                                   
005600        INPUT-OUTPUT SECTION.                                     
005700        FILE-CONTROL.                                             
005800            SELECT RUN-PARM-FILE ASSIGN TO RUNPARM                
005900                ORGANIZATION IS SEQUENTIAL.                       
006000            SELECT INVOICES-FILE ASSIGN TO ARINVC                 
006100                ORGANIZATION IS SEQUENTIAL.                       
006200            SELECT EXCEPTION-LOG-FILE ASSIGN TO ERRORLOG          
006300                ORGANIZATION IS SEQUENTIAL.                       
006400        DATA DIVISION.                                            
006500        FILE SECTION.                                             
006600        FD  RUN-PARM-FILE                                         
006700            LABEL RECORDS ARE STANDARD                            
006800            RECORD CONTAINS 08 CHARACTERS.                        
006900        01  RUN-PARM-REC                   PIC 9(08).             
007000        FD  INVOICES-FILE                                         
007100            LABEL RECORDS ARE STANDARD                            
007200            RECORD CONTAINS 90 CHARACTERS.                        
007300        01  INVOICE-REC.                                          
007400            05  INVC-NUMBER                PIC X(10).             
007500            05  INVC-CUSTOMER-ID           PIC 9(06).             
007600            05  INVC-DATE                  PIC 9(08).             
007700            05  INVC-DUE-DATE              PIC 9(08).             
007800            05  INVC-STATUS                PIC X(01).             
007900                88  INVC-STATUS-DRAFT          VALUE 'D'.         
008000                88  INVC-STATUS-SENT           VALUE 'S'.         
008100                88  INVC-STATUS-PAID           VALUE 'P'.         
008200                88  INVC-STATUS-OVERDUE        VALUE 'O'.         
008300                88  INVC-STATUS-CANCELLED      VALUE 'X'.         
008400            05  INVC-SUBTOTAL              PIC S9(07)V99.         
008500            05  INVC-TAX-AMT               PIC S9(07)V99.         
008600            05  INVC-TOTAL-AMT             PIC S9(07)V99.         
008700            05  INVC-PAID-AMT              PIC S9(07)V99.         
008800            05  INVC-BALANCE-DUE           PIC S9(07)V99.         
008900            05  FILLER                     PIC X(12).             
009000        01  INV-KEY-VIEW REDEFINES INVOICE-REC.                   
009100            05  IKV-NUMBER                 PIC X(10).             
009200            05  IKV-CUSTOMER-ID            PIC 9(06).             
009300            05  FILLER                     PIC X(74).             
009400        01  INV-AGE-VIEW REDEFINES INVOICE-REC.                    CR-0918
009500            05  FILLER                     PIC X(16).             
009600            05  IAV-INVC-DATE              PIC 9(08).             
009700            05  IAV-DUE-DATE               PIC 9(08).             
009800            05  IAV-STATUS                 PIC X(01).             
009900            05  FILLER                     PIC X(57).             
010000        01  INV-AMT-VIEW REDEFINES INVOICE-REC.                    CR-0918
010100            05  FILLER                     PIC X(33).             
010200            05  IMV-SUBTOTAL               PIC S9(07)V99.         
010300            05  IMV-TAX-AMT                PIC S9(07)V99.         
010400            05  IMV-TOTAL-AMT              PIC S9(07)V99.         
010500            05  IMV-PAID-AMT               PIC S9(07)V99.         
010600            05  IMV-BALANCE-DUE            PIC S9(07)V99.         
010700            05  FILLER                     PIC X(12).             
010800        FD  EXCEPTION-LOG-FILE                                    
010900            LABEL RECORDS ARE OMITTED                             
011000            RECORD CONTAINS 132 CHARACTERS.                       
011100        01  EXCEPTION-LINE                 PIC X(132).            
011200        WORKING-STORAGE SECTION.                                  
011300        77  WS-INVOICE-COUNT       PIC 9(07) COMP VALUE ZERO.     
011400        01  WS-SWITCHES.                                          
011500            05  WS-INVC-EOF-SW             PIC X(01) VALUE 'N'.   
011600                88  WS-INVC-EOF                VALUE 'Y'.         
011700        01  WS-RUN-PARMS.                                         
011800            05  WS-RUN-DATE                PIC 9(08).             
011900        01  WS-DATE-BREAKDOWN.                                    
012000            05  WS-DB-YEAR                 PIC 9(04).             
012100            05  WS-DB-MONTH                PIC 9(02).             
012200            05  WS-DB-DAY                  PIC 9(02).             
012300        01  WS-AGING-WORK.                                        
012400            05  WS-RUN-ABS-DAYS            PIC S9(07) COMP.       
012500            05  WS-DUE-ABS-DAYS            PIC S9(07) COMP.       
012600            05  WS-CALC-ABS-DAYS           PIC S9(07) COMP.       
012700            05  WS-DAYS-OVERDUE            PIC S9(05) COMP.       
012800*          CR-1301 - CUMULATIVE DAYS-PER-MONTH TABLE (JAN-DEC,    
012900*          NON-LEAP BASIS) USED BY THE ABSOLUTE-DAY-NUMBER        
013000*          ROUTINE BELOW - SAME TABLE THE DUNNING-LETTER JOB      
013100*          CARRIES ON THE CONSUMER LOAN SIDE.                     
013200        01  WS-CUM-DAYS-LITERAL.                                  
013300            05  FILLER                     PIC X(36) VALUE        
013400                '000031059090120151181212243273304334'.           
013500        01  WS-CUM-DAYS-TABLE REDEFINES                           
013600                WS-CUM-DAYS-LITERAL.                              
013700            05  WS-CUM-DAYS OCCURS 12 TIMES                       
013800                                           PIC 9(03).             
013900        01  WS-LEAP-CALC-WORK.                                    
014000            05  WS-YEAR-LESS-1             PIC 9(04) COMP.        
014100            05  WS-Y1-QUOT-4               PIC 9(04) COMP.        
014200            05  WS-Y1-QUOT-100             PIC 9(04) COMP.        
014300            05  WS-Y1-QUOT-400             PIC 9(04) COMP.        
014400            05  WS-LEAP-QUOT-4             PIC 9(04) COMP.        
014500            05  WS-LEAP-QUOT-100           PIC 9(04) COMP.        
014600            05  WS-LEAP-QUOT-400           PIC 9(04) COMP.        
014700            05  WS-LEAP-REM-4              PIC 9(04) COMP.        
014800            05  WS-LEAP-REM-100            PIC 9(04) COMP.        
014900            05  WS-LEAP-REM-400            PIC 9(04) COMP.        
015000            05  WS-LEAP-YEAR-SW            PIC X(01).             
015100                88  WS-IS-LEAP-YEAR            VALUE 'Y'.         
015200        01  WS-EXCEPTION-LINE-WORK.                               
015300            05  FILLER                     PIC X(01) VALUE SPACE. 
015400            05  XL-INVC-NUMBER             PIC X(10).             
015500            05  FILLER                     PIC X(02) VALUE SPACES.
015600            05  XL-CUSTOMER-ID             PIC 9(06).             
015700            05  FILLER                     PIC X(02) VALUE SPACES.
015800            05  XL-DAYS-OVERDUE            PIC ZZ,ZZ9.            
015900            05  FILLER                     PIC X(02) VALUE SPACES.
016000            05  XL-BALANCE-DUE             PIC -9(07).99.         
016100            05  FILLER                     PIC X(84) VALUE SPACES.
016200        PROCEDURE DIVISION.                                       
016300        0000-MAIN-CONTROL.                                        
016400            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
016500            PERFORM 2000-PROCESS-INVOICE THRU 2000-EXIT           
016600                UNTIL WS-INVC-EOF.                                
016700            CLOSE INVOICES-FILE EXCEPTION-LOG-FILE.               
016800            GOBACK.                                               
016900        1000-INITIALIZE.                                          
017000            PERFORM 1050-GET-RUN-DATE THRU 1050-EXIT.             
017100            OPEN I-O INVOICES-FILE.                               
017200            OPEN EXTEND EXCEPTION-LOG-FILE.                       
017300            PERFORM 1100-READ-INVOICE THRU 1100-EXIT.             
017400        1000-EXIT.                                                
017500            EXIT.                                                 
017600        1050-GET-RUN-DATE.                                        
017700            OPEN INPUT RUN-PARM-FILE.                             
017800            READ RUN-PARM-FILE                                    
017900                AT END MOVE ZERO TO RUN-PARM-REC.                 
018000            MOVE RUN-PARM-REC TO WS-RUN-DATE.                     
018100            CLOSE RUN-PARM-FILE.                                  
018200        1050-EXIT.                                                
018300            EXIT.                                                 
018400        1100-READ-INVOICE.                                        
018500            READ INVOICES-FILE                                    
018600                AT END MOVE 'Y' TO WS-INVC-EOF-SW.                
018700        1100-EXIT.                                                
018800            EXIT.                                                 
018900        2000-PROCESS-INVOICE.                                     
019000            ADD 1 TO WS-INVOICE-COUNT.                            
019100            PERFORM 2100-COMPUTE-BALANCE THRU 2100-EXIT.          
019200            PERFORM 2200-AGE-INVOICE THRU 2200-EXIT.              
019300            REWRITE INVOICE-REC.                                  
019400            PERFORM 1100-READ-INVOICE THRU 1100-EXIT.             
019500        2000-EXIT.                                                
019600            EXIT.                                                 
019700*          A CANCELLED INVOICE (STATUS X) IS LEFT ALONE - THE     
019800*          BALANCE IS STILL RECALCULATED IN CASE A CREDIT MEMO    
019900*          CAME THROUGH AGAINST IT, BUT A CANCELLED INVOICE       
020000*          NEVER GETS PROMOTED TO PAID OR OVERDUE.                
020100        2100-COMPUTE-BALANCE.                                     
020200            COMPUTE INVC-BALANCE-DUE =                            
020300                INVC-TOTAL-AMT - INVC-PAID-AMT.                   
020400            IF INVC-BALANCE-DUE <= ZERO                           
020500               AND NOT INVC-STATUS-CANCELLED                      
020600                SET INVC-STATUS-PAID TO TRUE                      
020700            END-IF.                                               
020800        2100-EXIT.                                                
020900            EXIT.                                                 
021000        2200-AGE-INVOICE.                                         
021100            MOVE ZERO TO WS-DAYS-OVERDUE.                         
021200            IF INVC-STATUS-PAID OR INVC-STATUS-CANCELLED          
021300                GO TO 2200-EXIT.                                  
021400            PERFORM 2250-CALC-ABS-DAYS THRU 2250-EXIT.            
021500            IF WS-DUE-ABS-DAYS < WS-RUN-ABS-DAYS                  
021600                SET INVC-STATUS-OVERDUE TO TRUE                   
021700                COMPUTE WS-DAYS-OVERDUE =                         
021800                    WS-RUN-ABS-DAYS - WS-DUE-ABS-DAYS             
021900                PERFORM 2300-LOG-OVERDUE-INVOICE THRU 2300-EXIT   
022000            END-IF.                                               
022100        2200-EXIT.                                                
022200            EXIT.                                                 
022300*          CR-1301 - THE 360-DAY/30-DAY-MONTH CONVENTION WAS      
022400*          DROPPED HERE - IT OVERSTATED DAYS PAST DUE WHENEVER    
022500*          THE DUE DATE FELL LATE IN A 31-DAY MONTH.  BOTH        
022600*          DATES ARE NOW RUN THROUGH THE ABSOLUTE-DAY-NUMBER      
022700*          ROUTINE AND SUBTRACTED FOR A TRUE CALENDAR COUNT.      
022800        2250-CALC-ABS-DAYS.                                       
022900            MOVE WS-RUN-DATE TO WS-DATE-BREAKDOWN.                
023000            PERFORM 2260-CALC-ONE-ABS-DAYS THRU 2260-EXIT.        
023100            MOVE WS-CALC-ABS-DAYS TO WS-RUN-ABS-DAYS.             
023200            MOVE INVC-DUE-DATE TO WS-DATE-BREAKDOWN.              
023300            PERFORM 2260-CALC-ONE-ABS-DAYS THRU 2260-EXIT.        
023400            MOVE WS-CALC-ABS-DAYS TO WS-DUE-ABS-DAYS.             
023500        2250-EXIT.                                                
023600            EXIT.                                                 
023700*          CR-1301 - CONVERTS THE YEAR/MONTH/DAY IN               
023800*          WS-DATE-BREAKDOWN TO A SINGLE DAY NUMBER COUNTED       
023900*          FROM A FIXED BASE, USING THE CUMULATIVE-DAYS TABLE     
024000*          AND A LEAP-YEAR TEST, SO TWO DATES CAN BE              
024100*          SUBTRACTED DIRECTLY FOR TRUE ELAPSED CALENDAR DAYS.    
024200        2260-CALC-ONE-ABS-DAYS.                                   
024300            MOVE WS-DB-YEAR TO WS-YEAR-LESS-1.                    
024400            SUBTRACT 1 FROM WS-YEAR-LESS-1.                       
024500            DIVIDE WS-YEAR-LESS-1 BY 4 GIVING WS-Y1-QUOT-4.       
024600            DIVIDE WS-YEAR-LESS-1 BY 100 GIVING WS-Y1-QUOT-100.   
024700            DIVIDE WS-YEAR-LESS-1 BY 400 GIVING WS-Y1-QUOT-400.   
024800            PERFORM 2270-CHECK-LEAP-YEAR THRU 2270-EXIT.          
024900            COMPUTE WS-CALC-ABS-DAYS =                            
025000                (WS-YEAR-LESS-1 * 365)                            
025100                + WS-Y1-QUOT-4                                    
025200                - WS-Y1-QUOT-100                                  
025300                + WS-Y1-QUOT-400                                  
025400                + WS-CUM-DAYS (WS-DB-MONTH)                       
025500                + WS-DB-DAY.                                      
025600            IF WS-IS-LEAP-YEAR AND WS-DB-MONTH > 2                
025700                ADD 1 TO WS-CALC-ABS-DAYS                         
025800            END-IF.                                               
025900        2260-EXIT.                                                
026000            EXIT.                                                 
026100*          CR-1301 - LEAP-YEAR TEST BY DIVISION REMAINDER, NOT    
026200*          AN INTRINSIC FUNCTION, TO MATCH THE REST OF THIS       
026300*          DECK.  A YEAR IS A LEAP YEAR WHEN IT DIVIDES BY 4      
026400*          AND (DOES NOT DIVIDE BY 100 OR DOES DIVIDE BY 400).    
026500        2270-CHECK-LEAP-YEAR.                                     
026600            MOVE 'N' TO WS-LEAP-YEAR-SW.                          
026700            DIVIDE WS-DB-YEAR BY 4                                
026800                GIVING WS-LEAP-QUOT-4                             
026900                REMAINDER WS-LEAP-REM-4.                          
027000            DIVIDE WS-DB-YEAR BY 100                              
027100                GIVING WS-LEAP-QUOT-100                           
027200                REMAINDER WS-LEAP-REM-100.                        
027300            DIVIDE WS-DB-YEAR BY 400                              
027400                GIVING WS-LEAP-QUOT-400                           
027500                REMAINDER WS-LEAP-REM-400.                        
027600            IF WS-LEAP-REM-4 = ZERO                               
027700               AND (WS-LEAP-REM-100 NOT = ZERO                    
027800                  OR WS-LEAP-REM-400 = ZERO)                      
027900                SET WS-IS-LEAP-YEAR TO TRUE                       
028000            END-IF.                                               
028100        2270-EXIT.                                                
028200            EXIT.                                                 
028300*          CR-0918 - EVERY INVOICE THAT TURNS OVERDUE ON THIS     
028400*          RUN GETS A LINE ON THE SHARED EXCEPTION LOG SO         
028500*          COLLECTIONS CAN WORK THE LIST WITHOUT WAITING ON A     
028600*          SEPARATE AGING REPORT TO BE SCHEDULED AND PRINTED.     
028700        2300-LOG-OVERDUE-INVOICE.                                 
028800            MOVE INVC-NUMBER TO XL-INVC-NUMBER.                   
028900            MOVE INVC-CUSTOMER-ID TO XL-CUSTOMER-ID.              
029000            MOVE WS-DAYS-OVERDUE TO XL-DAYS-OVERDUE.              
029100            MOVE INVC-BALANCE-DUE TO XL-BALANCE-DUE.              
029200            WRITE EXCEPTION-LINE FROM WS-EXCEPTION-LINE-WORK.     
029300        2300-EXIT.                                                
029400            EXIT.                                                 
