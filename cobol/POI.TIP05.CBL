000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  POI-TIP05.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 06/18/1984.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - POI.TIP05 - PURCHASE ORDER LINE LAYOUT          
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    06/18/84   RH    CR-0103   ORIGINAL LAYOUT, ONE LINE PER     
001300*                                PRODUCT ORDERED.                 
001400*    07/23/92   TO    CR-0602   ADDED PI-QTY-RECEIVED SO THE      
001500*                                LINE CARRIES ITS OWN RECEIPT     
001600*                                PROGRESS, NOT JUST THE HEADER.   
001700*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
001800*                                DATE FIELDS ON THIS DECK.        
001900*    05/09/01   CY    CR-0918   ADDED POI-OUTSTND-VIEW            
002000*                                REDEFINES FOR THE RECEIVING      
002100*                                DOCK TERMINALS.                  
002200*    11/18/03   CY    CR-1042   ADDED THE KEY AND COST            
002300*                                ALTERNATE VIEWS SO THE BUYER     
002400*                                EXTRACT CAN PULL EITHER FIELD    
002500*                                GROUP WITHOUT REDEFINING THE     
002600*                                WHOLE DECK.                      
002700*                                                                 
002800        ENVIRONMENT DIVISION.                                     
002900        CONFIGURATION SECTION.                                    
003000        SPECIAL-NAMES.                                            
003100            C01 IS TOP-OF-FORM.                                   
003200        INPUT-OUTPUT SECTION.                                     
003300        FILE-CONTROL.                                             
003400            SELECT PO-ITEMS-FILE ASSIGN TO PURCITEM               
003500                ORGANIZATION IS SEQUENTIAL.                       
003600        DATA DIVISION.                                            
003700        FILE SECTION.                                             
003800        FD  PO-ITEMS-FILE                                         
003900            LABEL RECORDS ARE STANDARD                            
004000            RECORD CONTAINS 60 CHARACTERS.                        
004100        01  PO-ITEM-RECORD-DECK.                                  
004200            05  PI-PO-NUMBER               PIC X(10).             
004300            05  PI-PRODUCT-ID              PIC 9(06).             
004400            05  PI-QTY-ORDERED             PIC S9(07)V9(3).       
004500            05  PI-QTY-RECEIVED            PIC S9(07)V9(3).        CR-0602
004600            05  PI-UNIT-COST               PIC S9(05)V9(4).       
004700            05  PI-LINE-TOTAL              PIC S9(07)V99.         
004800            05  FILLER                     PIC X(08).             
004900        01  POI-OUTSTND-VIEW REDEFINES PO-ITEM-RECORD-DECK.        CR-0918
005000            05  FILLER                     PIC X(10).             
005100            05  OSV-PRODUCT-ID             PIC 9(06).             
005200            05  OSV-QTY-ORDERED            PIC S9(07)V9(3).       
005300            05  FILLER                     PIC X(35).             
005400        01  POI-KEY-VIEW REDEFINES                                 CR-1042
005500                PO-ITEM-RECORD-DECK.                              
005600            05  PKV-PO-NUMBER              PIC X(10).             
005700            05  PKV-PRODUCT-ID             PIC 9(06).             
005800            05  FILLER                     PIC X(44).             
005900        01  POI-COST-VIEW REDEFINES                                CR-1042
006000                PO-ITEM-RECORD-DECK.                              
006100            05  FILLER                     PIC X(36).             
006200            05  PCV-UNIT-COST              PIC S9(05)V9(4).       
006300            05  PCV-LINE-TOTAL             PIC S9(07)V99.         
006400            05  FILLER                     PIC X(06).             
006500        WORKING-STORAGE SECTION.                                  
006600        77  WS-REC-COUNT               PIC 9(07) COMP.            
006700        01  WS-DECK-COUNTERS.                                     
006800            05  WS-EOF-SW                  PIC X(01).             
006900                88  WS-EOF                     VALUE 'Y'.         
007000        PROCEDURE DIVISION.                                       
007100        0000-VERIFY-DECK.                                         
007200            OPEN INPUT PO-ITEMS-FILE.                             
007300            MOVE 'N' TO WS-EOF-SW.                                
007400            MOVE ZERO TO WS-REC-COUNT.                            
007500            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
007600            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
007700                UNTIL WS-EOF.                                     
007800            CLOSE PO-ITEMS-FILE.                                  
007900            GOBACK.                                               
008000        1000-READ-DECK.                                           
008100            READ PO-ITEMS-FILE                                    
008200                AT END MOVE 'Y' TO WS-EOF-SW.                     
008300        1000-EXIT.                                                
008400            EXIT.                                                 
008500        1100-COUNT-LOOP.                                          
008600            ADD 1 TO WS-REC-COUNT.                                
008700            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
008800        1100-EXIT.                                                
008900            EXIT.                                                 
