000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  GRC-TIP06.                                   
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 07/23/1992.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - GRC.TIP06 - GOODS RECEIPT LINE LAYOUT           
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    07/23/92   TO    CR-0602   ORIGINAL LAYOUT, RECEIVING        
001300*                                DOCK FEEDS ONE LINE PER PO       
001400*                                LINE ACTUALLY RECEIVED.          
001500*    03/02/95   TO    CR-0705   ADDED GR-QUALITY CODE, DAMAGED    
001600*                                AND EXPIRED GOODS MUST NOT       
001700*                                POST AT FULL VALUE.              
001800*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
001900*                                DATE FIELDS ON THIS DECK.        
002000*    11/18/03   CY    CR-1042   ADDED THE PRODUCT AND QUALITY     
002100*                                ALTERNATE VIEWS SO PURCHASING    
002200*                                CAN PULL RECEIPTS BY PRODUCT     
002300*                                OR BY QUALITY CODE WITHOUT A     
002400*                                SEPARATE EXTRACT PROGRAM.        
002500*                                                                 
002600        ENVIRONMENT DIVISION.                                     
002700        CONFIGURATION SECTION.                                    
002800        SPECIAL-NAMES.                                            
002900            C01 IS TOP-OF-FORM.                                   
003000        INPUT-OUTPUT SECTION.                                     
003100        FILE-CONTROL.                                             
003200            SELECT GOODS-RECEIPTS-FILE ASSIGN TO GDSRCPT          
003300                ORGANIZATION IS SEQUENTIAL.                       
003400        DATA DIVISION.                                            
003500        FILE SECTION.                                             
003600        FD  GOODS-RECEIPTS-FILE                                   
003700            LABEL RECORDS ARE STANDARD                            
003800            RECORD CONTAINS 60 CHARACTERS.                        
003900        01  RECEIPT-RECORD-DECK.                                  
004000            05  GR-RECEIPT-NUMBER          PIC X(10).             
004100            05  GR-PO-NUMBER               PIC X(10).             
004200            05  GR-PRODUCT-ID              PIC 9(06).             
004300            05  GR-STORE-ID                PIC 9(04).             
004400            05  GR-QTY-RECEIVED            PIC S9(07)V9(3).       
004500            05  GR-UNIT-COST               PIC S9(05)V9(4).       
004600            05  GR-QUALITY                 PIC X(01).              CR-0705
004700                88  GR-QUALITY-GOOD            VALUE 'G'.         
004800                88  GR-QUALITY-DAMAGED         VALUE 'D'.         
004900                88  GR-QUALITY-EXPIRED         VALUE 'E'.         
005000            05  FILLER                     PIC X(15).             
005100        01  GRC-PO-VIEW REDEFINES RECEIPT-RECORD-DECK.            
005200            05  GPV-RECEIPT-NUMBER         PIC X(10).             
005300            05  GPV-PO-NUMBER              PIC X(10).             
005400            05  FILLER                     PIC X(40).             
005500        01  GRC-PRODUCT-VIEW REDEFINES                             CR-1042
005600                RECEIPT-RECORD-DECK.                              
005700            05  FILLER                     PIC X(20).             
005800            05  GDV-PRODUCT-ID             PIC 9(06).             
005900            05  GDV-STORE-ID               PIC 9(04).             
006000            05  FILLER                     PIC X(30).             
006100        01  GRC-QUALITY-VIEW REDEFINES                             CR-1042
006200                RECEIPT-RECORD-DECK.                              
006300            05  FILLER                     PIC X(30).             
006400            05  GQV-QTY-RECEIVED           PIC S9(07)V9(3).       
006500            05  GQV-UNIT-COST              PIC S9(05)V9(4).       
006600            05  GQV-QUALITY                PIC X(01).             
006700            05  FILLER                     PIC X(10).             
006800        WORKING-STORAGE SECTION.                                  
006900        77  WS-REC-COUNT               PIC 9(07) COMP.            
007000        01  WS-DECK-COUNTERS.                                     
007100            05  WS-EOF-SW                  PIC X(01).             
007200                88  WS-EOF                     VALUE 'Y'.         
007300        PROCEDURE DIVISION.                                       
007400        0000-VERIFY-DECK.                                         
007500            OPEN INPUT GOODS-RECEIPTS-FILE.                       
007600            MOVE 'N' TO WS-EOF-SW.                                
007700            MOVE ZERO TO WS-REC-COUNT.                            
007800            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
007900            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
008000                UNTIL WS-EOF.                                     
008100            CLOSE GOODS-RECEIPTS-FILE.                            
008200            GOBACK.                                               
008300        1000-READ-DECK.                                           
008400            READ GOODS-RECEIPTS-FILE                              
008500                AT END MOVE 'Y' TO WS-EOF-SW.                     
008600        1000-EXIT.                                                
008700            EXIT.                                                 
008800        1100-COUNT-LOOP.                                          
008900            ADD 1 TO WS-REC-COUNT.                                
009000            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009100        1100-EXIT.                                                
009200            EXIT.                                                 
