000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  INV-TIP07.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 05/07/1985.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - INV.TIP07 - PERPETUAL INVENTORY MASTER LAYOUT   
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    05/07/85   RH    CR-0148   ORIGINAL LAYOUT, ONE RECORD       
001300*                                PER PRODUCT PER STORE.           
001400*    09/04/86   RH    CR-0233   ADDED RESERVED/AVAILABLE PAIR     
001500*                                FOR THE LAYAWAY PROGRAM.         
001600*    07/23/92   TO    CR-0602   ADDED REORDER-POINT/MAX-LEVEL     
001700*                                FOR THE PURCHASING SUBSYSTEM.    
001800*    03/02/95   TO    CR-0705   ADDED LAST-COST, WEIGHTED-AVG     
001900*                                COST ALONE WAS HIDING PRICE      
002000*                                SPIKES FROM BUYERS.              
002100*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
002200*                                DATE FIELDS ON THIS DECK.        
002300*    05/09/01   CY    CR-0918   ADDED INV-KEY-VIEW REDEFINES      
002400*                                FOR THE SEARCH-ALL TABLE LOAD    
002500*                                IN THE NIGHTLY BATCH.            
002600*    11/18/03   CY    CR-1042   ADDED THE QTY AND COST            
002700*                                ALTERNATE VIEWS SO THE           
002800*                                PURCHASING EXTRACT CAN PULL      
002900*                                EITHER FIELD GROUP WITHOUT       
003000*                                REDEFINING THE WHOLE DECK.       
003100*    04/02/04   RH    CR-1063   ADDED INV-STOCK-STATUS AND        
003200*                                INV-INVENTORY-VALUE.  BUYERS     
003300*                                WERE RECOMPUTING LOW/OUT/OVER    
003400*                                STOCK AND EXTENDED VALUATION BY  
003500*                                HAND OFF THE QTY AND COST        
003600*                                FIELDS EVERY MORNING - THE       
003700*                                NIGHTLY RUN NOW CARRIES BOTH ON  
003800*                                THE MASTER.  WIDENED THE DECK TO 
003900*                                92 CHARACTERS AND ADDED          
004000*                                INV-STATUS-VIEW REDEFINES TO     
004100*                                MATCH.                           
004200*                                                                 
004300        ENVIRONMENT DIVISION.                                     
004400        CONFIGURATION SECTION.                                    
004500        SPECIAL-NAMES.                                            
004600            C01 IS TOP-OF-FORM.                                   
004700        INPUT-OUTPUT SECTION.                                     
004800        FILE-CONTROL.                                             
004900            SELECT INVENTORY-FILE ASSIGN TO INVMSTR               
005000                ORGANIZATION IS SEQUENTIAL.                       
005100        DATA DIVISION.                                            
005200        FILE SECTION.                                             
005300        FD  INVENTORY-FILE                                        
005400            LABEL RECORDS ARE STANDARD                            
005500            RECORD CONTAINS 92 CHARACTERS.                        
005600        01  INVENTORY-RECORD-DECK.                                
005700            05  INV-PRODUCT-ID             PIC 9(06).             
005800            05  INV-STORE-ID               PIC 9(04).             
005900            05  INV-QTY-ON-HAND            PIC S9(07)V9(3).       
006000            05  INV-QTY-RESERVED           PIC S9(07)V9(3).        CR-0233
006100            05  INV-QTY-AVAILABLE          PIC S9(07)V9(3).        CR-0233
006200            05  INV-REORDER-POINT          PIC S9(07)V9(3).        CR-0602
006300            05  INV-MAX-LEVEL              PIC S9(07)V9(3).        CR-0602
006400            05  INV-UNIT-COST              PIC S9(05)V9(4).       
006500            05  INV-LAST-COST              PIC S9(05)V9(4).        CR-0705
006600            05  INV-STOCK-STATUS           PIC X(01).              CR-1063
006700                88  INV-STATUS-NORMAL          VALUE 'N'.         
006800                88  INV-STATUS-LOW             VALUE 'L'.         
006900                88  INV-STATUS-OUT             VALUE 'O'.         
007000                88  INV-STATUS-OVER            VALUE 'V'.         
007100            05  INV-INVENTORY-VALUE        PIC S9(07)V99.          CR-1063
007200            05  FILLER                     PIC X(04).             
007300        01  INV-KEY-VIEW REDEFINES INVENTORY-RECORD-DECK.          CR-0918
007400            05  IKV-PRODUCT-ID             PIC 9(06).             
007500            05  IKV-STORE-ID               PIC 9(04).             
007600            05  FILLER                     PIC X(82).             
007700        01  INV-QTY-VIEW REDEFINES                                 CR-1042
007800                INVENTORY-RECORD-DECK.                            
007900            05  FILLER                     PIC X(10).             
008000            05  IQV-QTY-ON-HAND            PIC S9(07)V9(3).       
008100            05  IQV-QTY-RESERVED           PIC S9(07)V9(3).       
008200            05  IQV-QTY-AVAILABLE          PIC S9(07)V9(3).       
008300            05  FILLER                     PIC X(52).             
008400        01  INV-COST-VIEW REDEFINES                                CR-1042
008500                INVENTORY-RECORD-DECK.                            
008600            05  FILLER                     PIC X(60).             
008700            05  ICV-UNIT-COST              PIC S9(05)V9(4).       
008800            05  ICV-LAST-COST              PIC S9(05)V9(4).       
008900            05  FILLER                     PIC X(14).             
009000        01  INV-STATUS-VIEW REDEFINES                              CR-1063
009100                INVENTORY-RECORD-DECK.                            
009200            05  FILLER                     PIC X(78).             
009300            05  ISV-STOCK-STATUS           PIC X(01).             
009400            05  ISV-INVENTORY-VALUE        PIC S9(07)V99.         
009500            05  FILLER                     PIC X(04).             
009600        WORKING-STORAGE SECTION.                                  
009700        77  WS-REC-COUNT               PIC 9(07) COMP.            
009800        01  WS-DECK-COUNTERS.                                     
009900            05  WS-EOF-SW                  PIC X(01).             
010000                88  WS-EOF                     VALUE 'Y'.         
010100        PROCEDURE DIVISION.                                       
010200        0000-VERIFY-DECK.                                         
010300            OPEN INPUT INVENTORY-FILE.                            
010400            MOVE 'N' TO WS-EOF-SW.                                
010500            MOVE ZERO TO WS-REC-COUNT.                            
010600            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
010700            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
010800                UNTIL WS-EOF.                                     
010900            CLOSE INVENTORY-FILE.                                 
011000            GOBACK.                                               
011100        1000-READ-DECK.                                           
011200            READ INVENTORY-FILE                                   
011300                AT END MOVE 'Y' TO WS-EOF-SW.                     
011400        1000-EXIT.                                                
011500            EXIT.                                                 
011600        1100-COUNT-LOOP.                                          
011700            ADD 1 TO WS-REC-COUNT.                                
011800            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
011900        1100-EXIT.                                                
012000            EXIT.                                                 
