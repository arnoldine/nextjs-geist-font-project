000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  PRD-TIP14.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 05/07/1985.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - PRD.TIP14 - PRODUCT MASTER LAYOUT               
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    05/07/85   RH    CR-0148   ORIGINAL LAYOUT, ONE RECORD       
001300*                                PER SELLABLE PRODUCT.            
001400*    02/17/89   TO    CR-0410   ADDED PROD-TAXABLE SWITCH AND     
001500*                                PROD-TAX-RATE OVERRIDE FOR       
001600*                                THE TAX-EXEMPT PRODUCT LINES.    
001700*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
001800*                                DATE FIELDS ON THIS DECK.        
001900*    11/18/03   CY    CR-1042   ADDED THE SKU AND TAX ALTERNATE   
002000*                                VIEWS SO THE CATALOG EXTRACT     
002100*                                CAN PULL EITHER FIELD GROUP      
002200*                                WITHOUT REDEFINING THE WHOLE     
002300*                                DECK.                            
002400*                                                                 
002500        ENVIRONMENT DIVISION.                                     
002600        CONFIGURATION SECTION.                                    
002700        SPECIAL-NAMES.                                            
002800            C01 IS TOP-OF-FORM.                                   
002900        INPUT-OUTPUT SECTION.                                     
003000        FILE-CONTROL.                                             
003100            SELECT PRODUCTS-FILE ASSIGN TO PRODMSTR               
003200                ORGANIZATION IS SEQUENTIAL.                       
003300        DATA DIVISION.                                            
003400        FILE SECTION.                                             
003500        FD  PRODUCTS-FILE                                         
003600            LABEL RECORDS ARE STANDARD                            
003700            RECORD CONTAINS 80 CHARACTERS.                        
003800        01  PRODUCT-RECORD-DECK.                                  
003900            05  PROD-ID                    PIC 9(06).             
004000            05  PROD-NAME                  PIC X(30).             
004100            05  PROD-SKU                   PIC X(12).             
004200            05  PROD-COST-PRICE            PIC S9(07)V99.         
004300            05  PROD-SELL-PRICE            PIC S9(07)V99.         
004400            05  PROD-TAXABLE               PIC X(01).              CR-0410
004500                88  PROD-IS-TAXABLE            VALUE 'Y'.         
004600                88  PROD-NOT-TAXABLE           VALUE 'N'.         
004700            05  PROD-TAX-RATE              PIC S9V9(4).            CR-0410
004800            05  FILLER                     PIC X(08).             
004900        01  PRD-PRICE-VIEW REDEFINES PRODUCT-RECORD-DECK.         
005000            05  PPV-ID                     PIC 9(06).             
005100            05  FILLER                     PIC X(42).             
005200            05  PPV-COST-PRICE             PIC S9(07)V99.         
005300            05  PPV-SELL-PRICE             PIC S9(07)V99.         
005400            05  FILLER                     PIC X(14).             
005500        01  PRD-SKU-VIEW REDEFINES                                 CR-1042
005600                PRODUCT-RECORD-DECK.                              
005700            05  PSV-ID                     PIC 9(06).             
005800            05  FILLER                     PIC X(30).             
005900            05  PSV-SKU                    PIC X(12).             
006000            05  FILLER                     PIC X(32).             
006100        01  PRD-TAX-VIEW REDEFINES                                 CR-1042
006200                PRODUCT-RECORD-DECK.                              
006300            05  FILLER                     PIC X(66).             
006400            05  PTV-TAXABLE                PIC X(01).             
006500            05  PTV-TAX-RATE               PIC S9V9(4).           
006600            05  FILLER                     PIC X(08).             
006700        WORKING-STORAGE SECTION.                                  
006800        77  WS-REC-COUNT               PIC 9(07) COMP.            
006900        01  WS-DECK-COUNTERS.                                     
007000            05  WS-EOF-SW                  PIC X(01).             
007100                88  WS-EOF                     VALUE 'Y'.         
007200        PROCEDURE DIVISION.                                       
007300        0000-VERIFY-DECK.                                         
007400            OPEN INPUT PRODUCTS-FILE.                             
007500            MOVE 'N' TO WS-EOF-SW.                                
007600            MOVE ZERO TO WS-REC-COUNT.                            
007700            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
007800            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
007900                UNTIL WS-EOF.                                     
008000            CLOSE PRODUCTS-FILE.                                  
008100            GOBACK.                                               
008200        1000-READ-DECK.                                           
008300            READ PRODUCTS-FILE                                    
008400                AT END MOVE 'Y' TO WS-EOF-SW.                     
008500        1000-EXIT.                                                
008600            EXIT.                                                 
008700        1100-COUNT-LOOP.                                          
008800            ADD 1 TO WS-REC-COUNT.                                
008900            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009000        1100-EXIT.                                                
009100            EXIT.                                                 
