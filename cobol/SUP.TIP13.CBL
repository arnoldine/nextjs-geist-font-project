000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  SUP-TIP13.                                   
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 07/23/1992.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - SUP.TIP13 - SUPPLIER MASTER LAYOUT              
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    07/23/92   TO    CR-0602   ORIGINAL LAYOUT FOR THE           
001300*                                PURCHASING SUBSYSTEM.            
001400*    03/02/95   TO    CR-0705   ADDED SUPP-ONTIME-RATE AND        
001500*                                SUPP-QUALITY, BUYERS WANTED A    
001600*                                SCORECARD PER VENDOR.            
001700*    04/14/96   TO    CR-0741   ADDED SUPP-ORDER-COUNT, THE       
001800*                                MOVING AVERAGES NEED A BASIS     
001900*                                COUNT TO WEIGHT AGAINST.         
002000*    01/14/99   MD    CR-0801   Y2K REMEDIATION - CONFIRMED       
002100*                                FIRST/LAST-ORDER CARRY FULL      
002200*                                4-DIGIT CENTURY.                 
002300*    05/09/01   CY    CR-0918   ADDED SUP-KEY-VIEW REDEFINES      
002400*                                FOR THE SEARCH-ALL TABLE LOAD    
002500*                                IN THE NIGHTLY BATCH.            
002600*    11/18/03   CY    CR-1042   ADDED THE AMOUNT AND SCORECARD    
002700*                                ALTERNATE VIEWS SO THE BUYER     
002800*                                EXTRACT CAN PULL EITHER FIELD    
002900*                                GROUP WITHOUT REDEFINING THE     
003000*                                WHOLE DECK.                      
003100*    04/02/04   RH    CR-1063   ADDED SUPP-TERMS-DAYS.  THE       
003200*                                GOODS RECEIPT POSTING RUN WAS    
003300*                                RE-PARSING SUPP-PAY-TERMS EVERY  
003400*                                TIME IT NEEDED A DAYS FIGURE -   
003500*                                NOW IT IS PARSED ONCE AND CARRIED
003600*                                ON THE MASTER.                   
003700*                                                                 
003800        ENVIRONMENT DIVISION.                                     
003900        CONFIGURATION SECTION.                                    
004000        SPECIAL-NAMES.                                            
004100            C01 IS TOP-OF-FORM.                                   
004200        INPUT-OUTPUT SECTION.                                     
004300        FILE-CONTROL.                                             
004400            SELECT SUPPLIERS-FILE ASSIGN TO SUPPMSTR              
004500                ORGANIZATION IS SEQUENTIAL.                       
004600        DATA DIVISION.                                            
004700        FILE SECTION.                                             
004800        FD  SUPPLIERS-FILE                                        
004900            LABEL RECORDS ARE STANDARD                            
005000            RECORD CONTAINS 110 CHARACTERS.                       
005100        01  SUPPLIER-RECORD-DECK.                                 
005200            05  SUPP-NUMBER                PIC 9(06).             
005300            05  SUPP-NAME                  PIC X(30).             
005400            05  SUPP-CREDIT-LIMIT          PIC S9(07)V99.         
005500            05  SUPP-BALANCE               PIC S9(07)V99.         
005600            05  SUPP-TOTAL-PURCHASED       PIC S9(09)V99.         
005700            05  SUPP-PAY-TERMS             PIC X(10).             
005800            05  SUPP-ONTIME-RATE           PIC S9(03)V99.          CR-0705
005900            05  SUPP-QUALITY               PIC S9V9.               CR-0705
006000            05  SUPP-ORDER-COUNT           PIC 9(05).              CR-0741
006100            05  SUPP-FIRST-ORDER           PIC 9(08).             
006200            05  SUPP-LAST-ORDER            PIC 9(08).             
006300            05  SUPP-TERMS-DAYS            PIC 9(03).              CR-1063
006400            05  FILLER                     PIC X(04).             
006500        01  SUP-KEY-VIEW REDEFINES SUPPLIER-RECORD-DECK.           CR-0918
006600            05  SKV-NUMBER                 PIC 9(06).             
006700            05  FILLER                     PIC X(104).            
006800        01  SUP-AMT-VIEW REDEFINES                                 CR-1042
006900                SUPPLIER-RECORD-DECK.                             
007000            05  FILLER                     PIC X(36).             
007100            05  SAV-CREDIT-LIMIT           PIC S9(07)V99.         
007200            05  SAV-BALANCE                PIC S9(07)V99.         
007300            05  SAV-TOTAL-PURCHASED        PIC S9(09)V99.         
007400            05  FILLER                     PIC X(45).             
007500        01  SUP-SCORE-VIEW REDEFINES                               CR-1042
007600                SUPPLIER-RECORD-DECK.                             
007700            05  FILLER                     PIC X(75).             
007800            05  SSV-ONTIME-RATE            PIC S9(03)V99.         
007900            05  SSV-QUALITY                PIC S9V9.              
008000            05  SSV-ORDER-COUNT            PIC 9(05).             
008100            05  FILLER                     PIC X(23).             
008200        WORKING-STORAGE SECTION.                                  
008300        77  WS-REC-COUNT               PIC 9(07) COMP.            
008400        01  WS-DECK-COUNTERS.                                     
008500            05  WS-EOF-SW                  PIC X(01).             
008600                88  WS-EOF                     VALUE 'Y'.         
008700        PROCEDURE DIVISION.                                       
008800        0000-VERIFY-DECK.                                         
008900            OPEN INPUT SUPPLIERS-FILE.                            
009000            MOVE 'N' TO WS-EOF-SW.                                
009100            MOVE ZERO TO WS-REC-COUNT.                            
009200            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009300            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
009400                UNTIL WS-EOF.                                     
009500            CLOSE SUPPLIERS-FILE.                                 
009600            GOBACK.                                               
009700        1000-READ-DECK.                                           
009800            READ SUPPLIERS-FILE                                   
009900                AT END MOVE 'Y' TO WS-EOF-SW.                     
010000        1000-EXIT.                                                
010100            EXIT.                                                 
010200        1100-COUNT-LOOP.                                          
010300            ADD 1 TO WS-REC-COUNT.                                
010400            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
010500        1100-EXIT.                                                
010600            EXIT.                                                 
