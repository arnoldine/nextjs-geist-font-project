000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  SIT-TIP02.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 03/19/1984.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - SIT.TIP02 - SALE DETAIL LINE RECORD LAYOUT      
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    03/19/84   RH    CR-0092   ORIGINAL LAYOUT, ONE LINE PER     
001300*                                ITEM SOLD ON THE TICKET.         
001400*    09/04/86   RH    CR-0233   ADDED SI-DISC-AMT/SI-DISC-PCT     
001500*                                PAIR FOR LINE-LEVEL MARKDOWNS.   
001600*    02/17/89   TO    CR-0410   ADDED SI-TAX-RATE, SOME LINES     
001700*                                TAX AT A DIFFERENT RATE THAN     
001800*                                THE TICKET HEADER.               
001900*    04/02/93   TO    CR-0641   ADDED SI-UNIT-COST SO PROFIT      
002000*                                CAN BE DERIVED AT THE LINE.      
002100*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
002200*                                DATE FIELDS ON THIS DECK.        
002300*    05/09/01   CY    CR-0918   ADDED SIT-QTY-VIEW REDEFINES,     
002400*                                WAREHOUSE WANTS QUANTITY AS A    
002500*                                SEPARATE WHOLE/FRACTION PAIR.    
002600*    11/18/03   CY    CR-1042   ADDED THE KEY AND AMOUNT          
002700*                                ALTERNATE VIEWS SO THE MARGIN    
002800*                                EXTRACT CAN PULL EITHER FIELD    
002900*                                GROUP WITHOUT REDEFINING THE     
003000*                                WHOLE DECK.                      
003100*                                                                 
003200        ENVIRONMENT DIVISION.                                     
003300        CONFIGURATION SECTION.                                    
003400        SPECIAL-NAMES.                                            
003500            C01 IS TOP-OF-FORM.                                   
003600        INPUT-OUTPUT SECTION.                                     
003700        FILE-CONTROL.                                             
003800            SELECT SALE-ITEMS-FILE ASSIGN TO SALEITEM             
003900                ORGANIZATION IS SEQUENTIAL.                       
004000        DATA DIVISION.                                            
004100        FILE SECTION.                                             
004200        FD  SALE-ITEMS-FILE                                       
004300            LABEL RECORDS ARE STANDARD                            
004400            RECORD CONTAINS 80 CHARACTERS.                        
004500        01  SALE-ITEM-RECORD-DECK.                                
004600            05  SI-SALE-NUMBER             PIC X(10).             
004700            05  SI-PRODUCT-ID              PIC 9(06).             
004800            05  SI-QUANTITY                PIC S9(07)V9(3).       
004900            05  SI-UNIT-PRICE              PIC S9(07)V99.         
005000            05  SI-DISC-AMT                PIC S9(07)V99.         
005100            05  SI-DISC-PCT                PIC S9(03)V99.         
005200            05  SI-TAX-RATE                PIC S9V9(4).           
005300            05  SI-TAX-AMT                 PIC S9(07)V99.         
005400            05  SI-LINE-TOTAL              PIC S9(07)V99.          CR-0641
005500            05  SI-UNIT-COST               PIC S9(05)V9(4).        CR-0641
005600        01  SIT-QTY-VIEW REDEFINES SALE-ITEM-RECORD-DECK.          CR-0918
005700            05  FILLER                     PIC X(16).             
005800            05  QTY-WHOLE-UNITS            PIC S9(07).            
005900            05  QTY-FRACTION-UNITS         PIC 9(03).             
006000            05  FILLER                     PIC X(50).             
006100        01  SIT-KEY-VIEW REDEFINES                                 CR-1042
006200                SALE-ITEM-RECORD-DECK.                            
006300            05  SKV-SALE-NUMBER            PIC X(10).             
006400            05  SKV-PRODUCT-ID             PIC 9(06).             
006500            05  FILLER                     PIC X(64).             
006600        01  SIT-AMT-VIEW REDEFINES                                 CR-1042
006700                SALE-ITEM-RECORD-DECK.                            
006800            05  FILLER                     PIC X(54).             
006900            05  SAV-TAX-AMT                PIC S9(07)V99.         
007000            05  SAV-LINE-TOTAL             PIC S9(07)V99.         
007100            05  FILLER                     PIC X(08).             
007200        WORKING-STORAGE SECTION.                                  
007300        77  WS-REC-COUNT               PIC 9(07) COMP.            
007400        01  WS-DECK-COUNTERS.                                     
007500            05  WS-EOF-SW                  PIC X(01).             
007600                88  WS-EOF                     VALUE 'Y'.         
007700        PROCEDURE DIVISION.                                       
007800        0000-VERIFY-DECK.                                         
007900            OPEN INPUT SALE-ITEMS-FILE.                           
008000            MOVE 'N' TO WS-EOF-SW.                                
008100            MOVE ZERO TO WS-REC-COUNT.                            
008200            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
008300            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
008400                UNTIL WS-EOF.                                     
008500            CLOSE SALE-ITEMS-FILE.                                
008600            GOBACK.                                               
008700        1000-READ-DECK.                                           
008800            READ SALE-ITEMS-FILE                                  
008900                AT END MOVE 'Y' TO WS-EOF-SW.                     
009000        1000-EXIT.                                                
009100            EXIT.                                                 
009200        1100-COUNT-LOOP.                                          
009300            ADD 1 TO WS-REC-COUNT.                                
009400            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009500        1100-EXIT.                                                
009600            EXIT.                                                 
