000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  ADJ-TIP09.                                   
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 03/02/1995.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - ADJ.TIP09 - STOCK ADJUSTMENT LINE LAYOUT        
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    03/02/95   TO    CR-0705   ORIGINAL LAYOUT, FEEDS THE        
001300*                                CYCLE-COUNT RECONCILIATION       
001400*                                RUN.                             
001500*    04/14/96   TO    CR-0741   WIDENED ADJ-REASON TO 30          
001600*                                CHARACTERS, COUNTERS WANTED      
001700*                                MORE ROOM TO EXPLAIN A           
001800*                                VARIANCE.                        
001900*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
002000*                                DATE FIELDS ON THIS DECK.        
002100*    11/18/03   CY    CR-1042   ADDED THE QTY AND REASON          
002200*                                ALTERNATE VIEWS SO THE CYCLE-    
002300*                                COUNT EXTRACT CAN PULL EACH      
002400*                                FIELD GROUP WITHOUT REDEFINING   
002500*                                THE WHOLE DECK ITSELF.           
002600*                                                                 
002700        ENVIRONMENT DIVISION.                                     
002800        CONFIGURATION SECTION.                                    
002900        SPECIAL-NAMES.                                            
003000            C01 IS TOP-OF-FORM.                                   
003100        INPUT-OUTPUT SECTION.                                     
003200        FILE-CONTROL.                                             
003300            SELECT ADJUSTMENTS-FILE ASSIGN TO STKADJ              
003400                ORGANIZATION IS SEQUENTIAL.                       
003500        DATA DIVISION.                                            
003600        FILE SECTION.                                             
003700        FD  ADJUSTMENTS-FILE                                      
003800            LABEL RECORDS ARE STANDARD                            
003900            RECORD CONTAINS 70 CHARACTERS.                        
004000        01  ADJUSTMENT-RECORD-DECK.                               
004100            05  ADJ-NUMBER                 PIC X(10).             
004200            05  ADJ-PRODUCT-ID             PIC 9(06).             
004300            05  ADJ-STORE-ID               PIC 9(04).             
004400            05  ADJ-NEW-QTY                PIC S9(07)V9(3).       
004500            05  ADJ-REASON                 PIC X(30).              CR-0741
004600            05  FILLER                     PIC X(11).             
004700        01  ADJ-KEY-VIEW REDEFINES ADJUSTMENT-RECORD-DECK.        
004800            05  AKV-NUMBER                 PIC X(10).             
004900            05  AKV-PRODUCT-ID             PIC 9(06).             
005000            05  AKV-STORE-ID               PIC 9(04).             
005100            05  FILLER                     PIC X(50).             
005200        01  ADJ-QTY-VIEW REDEFINES                                 CR-1042
005300                ADJUSTMENT-RECORD-DECK.                           
005400            05  AQV-NUMBER                 PIC X(10).             
005500            05  FILLER                     PIC X(10).             
005600            05  AQV-NEW-QTY                PIC S9(07)V9(3).       
005700            05  FILLER                     PIC X(40).             
005800        01  ADJ-REASON-VIEW REDEFINES                              CR-1042
005900                ADJUSTMENT-RECORD-DECK.                           
006000            05  FILLER                     PIC X(30).             
006100            05  ARV-REASON                 PIC X(30).             
006200            05  FILLER                     PIC X(10).             
006300        WORKING-STORAGE SECTION.                                  
006400        77  WS-REC-COUNT               PIC 9(07) COMP.            
006500        01  WS-DECK-COUNTERS.                                     
006600            05  WS-EOF-SW                  PIC X(01).             
006700                88  WS-EOF                     VALUE 'Y'.         
006800        PROCEDURE DIVISION.                                       
006900        0000-VERIFY-DECK.                                         
007000            OPEN INPUT ADJUSTMENTS-FILE.                          
007100            MOVE 'N' TO WS-EOF-SW.                                
007200            MOVE ZERO TO WS-REC-COUNT.                            
007300            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
007400            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
007500                UNTIL WS-EOF.                                     
007600            CLOSE ADJUSTMENTS-FILE.                               
007700            GOBACK.                                               
007800        1000-READ-DECK.                                           
007900            READ ADJUSTMENTS-FILE                                 
008000                AT END MOVE 'Y' TO WS-EOF-SW.                     
008100        1000-EXIT.                                                
008200            EXIT.                                                 
008300        1100-COUNT-LOOP.                                          
008400            ADD 1 TO WS-REC-COUNT.                                
008500            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
008600        1100-EXIT.                                                
008700            EXIT.                                                 
