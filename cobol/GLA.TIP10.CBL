000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  GLA-TIP10.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 11/14/1985.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - GLA.TIP10 - CHART OF ACCOUNTS MASTER LAYOUT     
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    11/14/85   RH    CR-0181   ORIGINAL LAYOUT FOR THE           
001300*                                GENERAL LEDGER SUBSYSTEM.        
001400*    02/17/89   TO    CR-0410   ADDED ACCT-OPEN-BALANCE SO THE    
001500*                                TRIAL BALANCE CAN PROVE BACK     
001600*                                TO THE FISCAL YEAR START.        
001700*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
001800*                                DATE FIELDS ON THIS DECK.        
001900*    05/09/01   CY    CR-0918   ADDED GLA-TYPE-VIEW REDEFINES     
002000*                                FOR THE SEARCH-ALL TABLE LOAD    
002100*                                IN THE NIGHTLY BATCH.            
002200*    11/18/03   CY    CR-1042   ADDED THE NAME AND BALANCE        
002300*                                ALTERNATE VIEWS SO THE CHART     
002400*                                PRINT AND THE TRIAL BALANCE      
002500*                                EXTRACT CAN PULL EITHER FIELD    
002600*                                GROUP WITHOUT REDEFINING THE     
002700*                                WHOLE DECK.                      
002800*                                                                 
002900        ENVIRONMENT DIVISION.                                     
003000        CONFIGURATION SECTION.                                    
003100        SPECIAL-NAMES.                                            
003200            C01 IS TOP-OF-FORM.                                   
003300        INPUT-OUTPUT SECTION.                                     
003400        FILE-CONTROL.                                             
003500            SELECT ACCOUNTS-FILE ASSIGN TO GLACCT                 
003600                ORGANIZATION IS SEQUENTIAL.                       
003700        DATA DIVISION.                                            
003800        FILE SECTION.                                             
003900        FD  ACCOUNTS-FILE                                         
004000            LABEL RECORDS ARE STANDARD                            
004100            RECORD CONTAINS 80 CHARACTERS.                        
004200        01  ACCOUNT-RECORD-DECK.                                  
004300            05  ACCT-NUMBER                PIC X(08).             
004400            05  ACCT-NAME                  PIC X(30).             
004500            05  ACCT-TYPE                  PIC X(01).             
004600                88  ACCT-TYPE-ASSET            VALUE 'A'.         
004700                88  ACCT-TYPE-LIABILITY        VALUE 'L'.         
004800                88  ACCT-TYPE-EQUITY           VALUE 'Q'.         
004900                88  ACCT-TYPE-REVENUE          VALUE 'R'.         
005000                88  ACCT-TYPE-EXPENSE          VALUE 'E'.         
005100            05  ACCT-BALANCE               PIC S9(13)V99.         
005200            05  ACCT-OPEN-BALANCE          PIC S9(13)V99.          CR-0410
005300            05  FILLER                     PIC X(11).             
005400        01  GLA-TYPE-VIEW REDEFINES ACCOUNT-RECORD-DECK.           CR-0918
005500            05  GTV-NUMBER                 PIC X(08).             
005600            05  FILLER                     PIC X(30).             
005700            05  GTV-TYPE                   PIC X(01).             
005800            05  FILLER                     PIC X(41).             
005900        01  GLA-NAME-VIEW REDEFINES                                CR-1042
006000                ACCOUNT-RECORD-DECK.                              
006100            05  GNV-NUMBER                 PIC X(08).             
006200            05  GNV-NAME                   PIC X(30).             
006300            05  FILLER                     PIC X(42).             
006400        01  GLA-BALANCE-VIEW REDEFINES                             CR-1042
006500                ACCOUNT-RECORD-DECK.                              
006600            05  FILLER                     PIC X(39).             
006700            05  GBV-BALANCE                PIC S9(13)V99.         
006800            05  GBV-OPEN-BALANCE           PIC S9(13)V99.         
006900            05  FILLER                     PIC X(11).             
007000        WORKING-STORAGE SECTION.                                  
007100        77  WS-REC-COUNT               PIC 9(07) COMP.            
007200        01  WS-DECK-COUNTERS.                                     
007300            05  WS-EOF-SW                  PIC X(01).             
007400                88  WS-EOF                     VALUE 'Y'.         
007500        PROCEDURE DIVISION.                                       
007600        0000-VERIFY-DECK.                                         
007700            OPEN INPUT ACCOUNTS-FILE.                             
007800            MOVE 'N' TO WS-EOF-SW.                                
007900            MOVE ZERO TO WS-REC-COUNT.                            
008000            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
008100            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
008200                UNTIL WS-EOF.                                     
008300            CLOSE ACCOUNTS-FILE.                                  
008400            GOBACK.                                               
008500        1000-READ-DECK.                                           
008600            READ ACCOUNTS-FILE                                    
008700                AT END MOVE 'Y' TO WS-EOF-SW.                     
008800        1000-EXIT.                                                
008900            EXIT.                                                 
009000        1100-COUNT-LOOP.                                          
009100            ADD 1 TO WS-REC-COUNT.                                
009200            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009300        1100-EXIT.                                                
009400            EXIT.                                                 
