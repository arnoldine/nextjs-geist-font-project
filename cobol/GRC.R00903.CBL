000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  GRC-R00903.                                  
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 07/23/1992.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - GRC.R00903 - GOODS RECEIPT POSTING              
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    07/23/92   TO    CR-0602   ORIGINAL PROGRAM.  POSTS          
001300*                                RECEIVING DOCK TICKETS AGAINST   
001400*                                THE OPEN PURCHASE ORDERS AND     
001500*                                ROLLS STOCK ON HAND FORWARD.     
001600*    03/02/95   TO    CR-0705   REJECTS A RECEIPT LINE THAT       
001700*                                WOULD OVER-RECEIVE A PO LINE;    
001800*                                WRITES IT TO THE EXCEPTION LOG   
001900*                                INSTEAD OF POSTING IT.           
002000*    04/14/96   TO    CR-0741   ADDED THE WEIGHTED-AVERAGE COST   
002100*                                RECALC ON EVERY RECEIPT - COST   
002200*                                ACCOUNTING WAS STILL USING THE   
002300*                                LAST-INVOICE-COST METHOD AND     
002400*                                IT WAS SWINGING TOO MUCH.        
002500*    01/14/99   MD    CR-0801   Y2K REMEDIATION - RUN-DATE IS A   
002600*                                JOB PARAMETER, NOT DERIVED       
002700*                                FROM THE SYSTEM CLOCK.           
002800*    05/09/01   CY    CR-0918   ADDED THE PO-COMPLETION CHECK     
002900*                                ON PO COMPLETION.                
003000*    03/19/07   SP    CR-1188   NEW-LINE INVENTORY ENTRIES ARE    
003100*                                APPENDED TO THE END OF THE       
003200*                                TABLE; THEY ARE PICKED UP BY     
003300*                                THE NEXT RUN'S RESORT OF THE     
003400*                                INVENTORY MASTER, NOT THIS ONE.  
003500*    04/02/04   RH    CR-1063   THE VENDOR SCORECARD ROLL         
003600*                                PROMISED BY CR-0918 WAS NEVER    
003700*                                ACTUALLY WIRED IN - SUPP-        
003800*                                ONTIME-RATE AND SUPP-QUALITY     
003900*                                WERE JUST BEING CARRIED THROUGH  
004000*                                UNTOUCHED.  NOW COMPUTES BOTH AS 
004100*                                MOVING AVERAGES ON PO COMPLETION 
004200*                                (QUALITY FROM THE COMPLETING     
004300*                                RECEIPT'S GOOD/DAMAGED/EXPIRED   
004400*                                FLAG, ON-TIME FROM THE NEW PO-   
004500*                                EXPECTED-DELIVERY-DATE VS RUN    
004600*                                DATE) AND PARSES SUPP-PAY-TERMS  
004700*                                DOWN TO SUPP-TERMS-DAYS AT THE   
004800*                                SAME TIME.  ALSO ADDED INV-      
004900*                                STOCK-STATUS AND INV-INVENTORY-  
005000*                                VALUE ON THE INVENTORY MASTER SO 
005100*                                THE MORNING BUYER LISTING GETS   
005200*                                LOW/OUT/OVERSTOCK AND EXTENDED   
005300*                                VALUATION OFF THIS RUN INSTEAD   
005400*                                OF A HAND RECALC, THE SAME FIX   
005500*                                MADE ON THE PERPETUAL INVENTORY  
005600*                                DECK ITSELF.                     
005700*                                                                 
005800        ENVIRONMENT DIVISION.                                     
005900        CONFIGURATION SECTION.                                    
006000        SPECIAL-NAMES.                                            
006100            C01 IS TOP-OF-FORM.                                   
006200        INPUT-OUTPUT SECTION.                                     
006300        FILE-CONTROL.                                             
006400            SELECT RUN-PARM-FILE ASSIGN TO RUNPARM                
006500                ORGANIZATION IS SEQUENTIAL.                       
006600            SELECT RECEIPTS-FILE ASSIGN TO GOODSRCT               
006700                ORGANIZATION IS SEQUENTIAL.                       
006800            SELECT PURCHASE-ORDERS-FILE ASSIGN TO PURCHORD        
006900                ORGANIZATION IS SEQUENTIAL.                       
007000            SELECT PO-ITEMS-FILE ASSIGN TO POITEMS                
007100                ORGANIZATION IS SEQUENTIAL.                       
007200            SELECT INVENTORY-FILE ASSIGN TO INVMSTR               
007300                ORGANIZATION IS SEQUENTIAL.                       
007400            SELECT SUPPLIERS-FILE ASSIGN TO SUPPMSTR              
007500                ORGANIZATION IS SEQUENTIAL.                       
007600            SELECT STOCK-MOVEMENTS-FILE ASSIGN TO STKMOVE         
007700                ORGANIZATION IS SEQUENTIAL.                       
007800            SELECT EXCEPTION-LOG-FILE ASSIGN TO ERRORLOG          
007900                ORGANIZATION IS LINE SEQUENTIAL.                  
008000        DATA DIVISION.                                            
008100        FILE SECTION.                                             
008200        FD  RUN-PARM-FILE                                         
008300            LABEL RECORDS ARE STANDARD                            
008400            RECORD CONTAINS 08 CHARACTERS.                        
008500        01  RUN-PARM-REC                   PIC 9(08).             
008600        FD  RECEIPTS-FILE                                         
008700            LABEL RECORDS ARE STANDARD                            
008800            RECORD CONTAINS 60 CHARACTERS.                        
008900        01  RECEIPT-REC.                                          
009000            05  GR-RECEIPT-NUMBER          PIC X(10).             
009100            05  GR-PO-NUMBER               PIC X(10).             
009200            05  GR-PRODUCT-ID              PIC 9(06).             
009300            05  GR-STORE-ID                PIC 9(04).             
009400            05  GR-QTY-RECEIVED            PIC S9(07)V9(3).       
009500            05  GR-UNIT-COST               PIC S9(05)V9(4).       
009600            05  GR-QUALITY                 PIC X(01).             
009700                88  GR-QUALITY-GOOD            VALUE 'G'.         
009800                88  GR-QUALITY-DAMAGED         VALUE 'D'.         
009900                88  GR-QUALITY-EXPIRED         VALUE 'E'.         
010000            05  FILLER                     PIC X(15).             
010100        01  GRC-PO-VIEW REDEFINES RECEIPT-REC.                    
010200            05  GPV-RECEIPT-NUMBER         PIC X(10).             
010300            05  GPV-PO-NUMBER              PIC X(10).             
010400            05  FILLER                     PIC X(40).             
010500        FD  PURCHASE-ORDERS-FILE                                  
010600            LABEL RECORDS ARE STANDARD                            
010700            RECORD CONTAINS 100 CHARACTERS.                       
010800        01  PO-REC.                                               
010900            05  PO-NUMBER                  PIC X(10).             
011000            05  PO-SUPPLIER-ID             PIC 9(06).             
011100            05  PO-STORE-ID                PIC 9(04).             
011200            05  PO-ORDER-DATE              PIC 9(08).             
011300            05  PO-STATUS                  PIC X(01).             
011400            05  PO-SUBTOTAL                PIC S9(07)V99.         
011500            05  PO-DISCOUNT-AMT            PIC S9(07)V99.         
011600            05  PO-TAX-RATE                PIC S9V9(4).           
011700            05  PO-TAX-INCL                PIC X(01).             
011800            05  PO-TAX-AMT                 PIC S9(07)V99.         
011900            05  PO-SHIPPING                PIC S9(07)V99.         
012000            05  PO-TOTAL-AMT               PIC S9(07)V99.         
012100            05  PO-EXPECTED-DELIVERY-DATE  PIC 9(08).              CR-1063
012200            05  FILLER                     PIC X(12).             
012300        01  POH-STATUS-VIEW REDEFINES PO-REC.                     
012400            05  FILLER                     PIC X(10).             
012500            05  PSV-SUPPLIER-ID            PIC 9(06).             
012600            05  PSV-STORE-ID               PIC 9(04).             
012700            05  FILLER                     PIC X(80).             
012800        FD  PO-ITEMS-FILE                                         
012900            LABEL RECORDS ARE STANDARD                            
013000            RECORD CONTAINS 60 CHARACTERS.                        
013100        01  PO-ITEM-REC.                                          
013200            05  PI-PO-NUMBER               PIC X(10).             
013300            05  PI-PRODUCT-ID              PIC 9(06).             
013400            05  PI-QTY-ORDERED             PIC S9(07)V9(3).       
013500            05  PI-QTY-RECEIVED            PIC S9(07)V9(3).       
013600            05  PI-UNIT-COST               PIC S9(05)V9(4).       
013700            05  PI-LINE-TOTAL              PIC S9(07)V99.         
013800            05  FILLER                     PIC X(08).             
013900        FD  INVENTORY-FILE                                        
014000            LABEL RECORDS ARE STANDARD                            
014100            RECORD CONTAINS 92 CHARACTERS.                        
014200        01  INVENTORY-REC.                                        
014300            05  INV-PRODUCT-ID             PIC 9(06).             
014400            05  INV-STORE-ID               PIC 9(04).             
014500            05  INV-QTY-ON-HAND            PIC S9(07)V9(3).       
014600            05  INV-QTY-RESERVED           PIC S9(07)V9(3).       
014700            05  INV-QTY-AVAILABLE          PIC S9(07)V9(3).       
014800            05  INV-REORDER-POINT          PIC S9(07)V9(3).       
014900            05  INV-MAX-LEVEL              PIC S9(07)V9(3).       
015000            05  INV-UNIT-COST              PIC S9(05)V9(4).       
015100            05  INV-LAST-COST              PIC S9(05)V9(4).       
015200            05  INV-STOCK-STATUS           PIC X(01).              CR-1063
015300                88  INV-STATUS-NORMAL          VALUE 'N'.         
015400                88  INV-STATUS-LOW             VALUE 'L'.         
015500                88  INV-STATUS-OUT             VALUE 'O'.         
015600                88  INV-STATUS-OVER            VALUE 'V'.         
015700            05  INV-INVENTORY-VALUE        PIC S9(07)V99.          CR-1063
015800            05  FILLER                     PIC X(04).             
015900        01  INV-KEY-VIEW REDEFINES INVENTORY-REC.                 
016000            05  IKV-PRODUCT-ID             PIC 9(06).             
016100            05  IKV-STORE-ID               PIC 9(04).             
016200            05  FILLER                     PIC X(82).             
016300        FD  SUPPLIERS-FILE                                        
016400            LABEL RECORDS ARE STANDARD                            
016500            RECORD CONTAINS 110 CHARACTERS.                       
016600        01  SUPPLIER-REC.                                         
016700            05  SUPP-NUMBER                PIC 9(06).             
016800            05  SUPP-NAME                  PIC X(30).             
016900            05  SUPP-CREDIT-LIMIT          PIC S9(07)V99.         
017000            05  SUPP-BALANCE               PIC S9(07)V99.         
017100            05  SUPP-TOTAL-PURCHASED       PIC S9(09)V99.         
017200            05  SUPP-PAY-TERMS             PIC X(10).             
017300            05  SUPP-ONTIME-RATE           PIC S9(03)V99.         
017400            05  SUPP-QUALITY               PIC S9V9.              
017500            05  SUPP-ORDER-COUNT           PIC 9(05).             
017600            05  SUPP-FIRST-ORDER           PIC 9(08).             
017700            05  SUPP-LAST-ORDER            PIC 9(08).             
017800            05  SUPP-TERMS-DAYS            PIC 9(03).              CR-1063
017900            05  FILLER                     PIC X(04).             
018000        FD  STOCK-MOVEMENTS-FILE                                  
018100            LABEL RECORDS ARE STANDARD                            
018200            RECORD CONTAINS 80 CHARACTERS.                        
018300        01  MOVEMENT-REC.                                         
018400            05  MV-PRODUCT-ID              PIC 9(06).             
018500            05  MV-STORE-ID                PIC 9(04).             
018600            05  MV-TYPE                    PIC X(02).             
018700            05  MV-QUANTITY                PIC S9(07)V9(3).       
018800            05  MV-UNIT-COST               PIC S9(05)V9(4).       
018900            05  MV-REFERENCE               PIC X(10).             
019000            05  MV-QTY-BEFORE              PIC S9(07)V9(3).       
019100            05  MV-QTY-AFTER               PIC S9(07)V9(3).       
019200            05  FILLER                     PIC X(22).             
019300        FD  EXCEPTION-LOG-FILE                                    
019400            LABEL RECORDS ARE OMITTED                             
019500            RECORD CONTAINS 132 CHARACTERS.                       
019600        01  EXCEPTION-LINE                 PIC X(132).            
019700        WORKING-STORAGE SECTION.                                  
019800        77  WS-RECEIPT-LINE-COUNT  PIC 9(07) COMP VALUE ZERO.     
019900        01  WS-RUN-PARMS.                                         
020000            05  WS-RUN-DATE                PIC 9(08).             
020100        01  WS-SWITCHES.                                          
020200            05  WS-RECEIPT-EOF-SW          PIC X(01) VALUE 'N'.   
020300                88  WS-RECEIPT-EOF              VALUE 'Y'.        
020400            05  WS-LOAD-EOF-SW             PIC X(01) VALUE 'N'.   
020500                88  WS-LOAD-EOF                 VALUE 'Y'.        
020600            05  WS-PO-FOUND-SW             PIC X(01).             
020700                88  WS-PO-FOUND                 VALUE 'Y'.        
020800            05  WS-ITEM-FOUND-SW           PIC X(01).             
020900                88  WS-ITEM-FOUND               VALUE 'Y'.        
021000            05  WS-INV-FOUND-SW            PIC X(01).             
021100                88  WS-INV-FOUND                VALUE 'Y'.        
021200            05  WS-SUPP-FOUND-SW           PIC X(01).             
021300                88  WS-SUPP-FOUND               VALUE 'Y'.        
021400            05  WS-ALL-RECEIVED-SW         PIC X(01).             
021500                88  WS-ALL-RECEIVED             VALUE 'Y'.        
021600*                                                                 
021700*    IN-MEMORY MASTER AND DOCUMENT TABLES.  PO HEADERS, PO        
021800*    LINES, INVENTORY AND SUPPLIER MASTER ARE ALL LOADED ONCE     
021900*    AT THE START AND SPUN BACK OUT TO THEIR FILES AT THE END,    
022000*    THE SAME TECHNIQUE THE FREQUENT SHOPPER RUN USES ON THE      
022100*    CUSTOMER MASTER.                                             
022200*                                                                 
022300        01  WS-PO-TABLE-CONTROL.                                  
022400            05  WS-PO-TBL-COUNT            PIC 9(05) COMP.        
022500            05  WS-PO-TBL-IDX              PIC 9(05) COMP.        
022600        01  WS-PO-TABLE.                                          
022700            05  WS-POT-ENTRY OCCURS 3000 TIMES                    
022800                    ASCENDING KEY IS WS-POT-NUMBER                
022900                    INDEXED BY WS-POT-IDX.                        
023000                10  WS-POT-NUMBER          PIC X(10).             
023100                10  WS-POT-SUPPLIER-ID     PIC 9(06).             
023200                10  WS-POT-STORE-ID        PIC 9(04).             
023300                10  WS-POT-ORDER-DATE      PIC 9(08).             
023400                10  WS-POT-STATUS          PIC X(01).             
023500                10  WS-POT-SUBTOTAL        PIC S9(07)V99 COMP.    
023600                10  WS-POT-DISCOUNT-AMT    PIC S9(07)V99 COMP.    
023700                10  WS-POT-TAX-RATE        PIC S9V9(4) COMP.      
023800                10  WS-POT-TAX-INCL        PIC X(01).             
023900                10  WS-POT-TAX-AMT         PIC S9(07)V99 COMP.    
024000                10  WS-POT-SHIPPING        PIC S9(07)V99 COMP.    
024100                10  WS-POT-TOTAL-AMT       PIC S9(07)V99 COMP.    
024200                10  WS-POT-EXPECTED-DLVRY  PIC 9(08).              CR-1063
024300        01  WS-ITEM-TABLE-CONTROL.                                
024400            05  WS-ITEM-TBL-COUNT          PIC 9(05) COMP.        
024500            05  WS-ITEM-TBL-IDX            PIC 9(05) COMP.        
024600        01  WS-ITEM-TABLE.                                        
024700            05  WS-ITT-ENTRY OCCURS 15000 TIMES                   
024800                    ASCENDING KEY IS WS-ITT-PO-NUMBER             
024900                                     WS-ITT-PRODUCT-ID            
025000                    INDEXED BY WS-ITT-IDX.                        
025100                10  WS-ITT-PO-NUMBER       PIC X(10).             
025200                10  WS-ITT-PRODUCT-ID      PIC 9(06).             
025300                10  WS-ITT-QTY-ORDERED     PIC S9(07)V9(3) COMP.  
025400                10  WS-ITT-QTY-RECEIVED    PIC S9(07)V9(3) COMP.  
025500                10  WS-ITT-UNIT-COST       PIC S9(05)V9(4) COMP.  
025600                10  WS-ITT-LINE-TOTAL      PIC S9(07)V99 COMP.    
025700        01  WS-INV-TABLE-CONTROL.                                 
025800            05  WS-INV-TBL-COUNT           PIC 9(05) COMP.        
025900            05  WS-INV-TBL-IDX             PIC 9(05) COMP.        
026000        01  WS-INV-TABLE.                                         
026100            05  WS-IVT-ENTRY OCCURS 10000 TIMES                   
026200                    ASCENDING KEY IS WS-IVT-PRODUCT-ID            
026300                                     WS-IVT-STORE-ID              
026400                    INDEXED BY WS-IVT-IDX.                        
026500                10  WS-IVT-PRODUCT-ID      PIC 9(06).             
026600                10  WS-IVT-STORE-ID        PIC 9(04).             
026700                10  WS-IVT-QTY-ON-HAND     PIC S9(07)V9(3) COMP.  
026800                10  WS-IVT-QTY-RESERVED    PIC S9(07)V9(3) COMP.  
026900                10  WS-IVT-QTY-AVAILABLE   PIC S9(07)V9(3) COMP.  
027000                10  WS-IVT-REORDER-POINT   PIC S9(07)V9(3) COMP.  
027100                10  WS-IVT-MAX-LEVEL       PIC S9(07)V9(3) COMP.  
027200                10  WS-IVT-UNIT-COST       PIC S9(05)V9(4) COMP.  
027300                10  WS-IVT-LAST-COST       PIC S9(05)V9(4) COMP.  
027400                10  WS-IVT-STOCK-STATUS    PIC X(01).              CR-1063
027500                10  WS-IVT-INV-VALUE       PIC S9(07)V99 COMP.     CR-1063
027600        01  WS-SUPP-TABLE-CONTROL.                                
027700            05  WS-SUPP-TBL-COUNT          PIC 9(05) COMP.        
027800            05  WS-SUPP-TBL-IDX            PIC 9(05) COMP.        
027900        01  WS-SUPP-TABLE.                                        
028000            05  WS-SUT-ENTRY OCCURS 2000 TIMES                    
028100                    ASCENDING KEY IS WS-SUT-NUMBER                
028200                    INDEXED BY WS-SUT-IDX.                        
028300                10  WS-SUT-NUMBER          PIC 9(06).             
028400                10  WS-SUT-NAME            PIC X(30).             
028500                10  WS-SUT-CREDIT-LIMIT    PIC S9(07)V99 COMP.    
028600                10  WS-SUT-BALANCE         PIC S9(07)V99 COMP.    
028700                10  WS-SUT-TOTAL-PURCH     PIC S9(09)V99 COMP.    
028800                10  WS-SUT-PAY-TERMS       PIC X(10).             
028900                10  WS-SUT-ONTIME-RATE     PIC S9(03)V99 COMP.    
029000                10  WS-SUT-QUALITY         PIC S9V9 COMP.         
029100                10  WS-SUT-ORDER-COUNT     PIC 9(05) COMP.        
029200                10  WS-SUT-FIRST-ORDER     PIC 9(08).             
029300                10  WS-SUT-LAST-ORDER      PIC 9(08).             
029400                10  WS-SUT-TERMS-DAYS      PIC 9(03) COMP.         CR-1063
029500        01  WS-RECEIPT-WORK.                                      
029600            05  WS-OUTSTANDING             PIC S9(07)V9(3) COMP.  
029700            05  WS-OLD-ON-HAND             PIC S9(07)V9(3) COMP.  
029800            05  WS-NEW-AVG-COST            PIC S9(05)V9(4) COMP.  
029900        01  WS-SCORECARD-WORK.                                     CR-1063
030000            05  WS-QUALITY-SCORE           PIC S9 COMP.           
030100            05  WS-ONTIME-FLAG             PIC S9 COMP.           
030200            05  WS-TERMS-UPPER             PIC X(10).             
030300        01  WS-EXCEPTION-LINE-WORK.                               
030400            05  FILLER                     PIC X(01) VALUE SPACE. 
030500            05  XL-RECEIPT-NUMBER          PIC X(10).             
030600            05  FILLER                     PIC X(02) VALUE SPACES.
030700            05  XL-REASON                  PIC X(40).             
030800            05  FILLER                     PIC X(79) VALUE SPACES.
030900        PROCEDURE DIVISION.                                       
031000        0000-MAIN-CONTROL.                                        
031100            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
031200            PERFORM 2000-PROCESS-RECEIPT-LINE THRU 2000-EXIT      
031300                UNTIL WS-RECEIPT-EOF.                             
031400            PERFORM 3900-REWRITE-PO-HEADER THRU 3900-EXIT.        
031500            PERFORM 3910-REWRITE-PO-ITEMS THRU 3910-EXIT.         
031600            PERFORM 3920-REWRITE-INVENTORY THRU 3920-EXIT.        
031700            PERFORM 3930-REWRITE-SUPPLIERS THRU 3930-EXIT.        
031800            CLOSE RECEIPTS-FILE STOCK-MOVEMENTS-FILE              
031900                EXCEPTION-LOG-FILE.                               
032000            GOBACK.                                               
032100        1000-INITIALIZE.                                          
032200            OPEN INPUT RUN-PARM-FILE.                             
032300            READ RUN-PARM-FILE                                    
032400                AT END MOVE ZERO TO RUN-PARM-REC.                 
032500            MOVE RUN-PARM-REC TO WS-RUN-DATE.                     
032600            CLOSE RUN-PARM-FILE.                                  
032700            OPEN INPUT RECEIPTS-FILE.                             
032800            OPEN EXTEND STOCK-MOVEMENTS-FILE.                     
032900            OPEN OUTPUT EXCEPTION-LOG-FILE.                       
033000            PERFORM 3000-LOAD-PO-HEADER-TABLE THRU 3000-EXIT.     
033100            PERFORM 3050-LOAD-PO-ITEM-TABLE THRU 3050-EXIT.       
033200            PERFORM 3100-LOAD-INVENTORY-TABLE THRU 3100-EXIT.     
033300            PERFORM 3150-LOAD-SUPPLIER-TABLE THRU 3150-EXIT.      
033400            PERFORM 1100-READ-RECEIPT THRU 1100-EXIT.             
033500        1000-EXIT.                                                
033600            EXIT.                                                 
033700        1100-READ-RECEIPT.                                        
033800            READ RECEIPTS-FILE                                    
033900                AT END MOVE 'Y' TO WS-RECEIPT-EOF-SW.             
034000        1100-EXIT.                                                
034100            EXIT.                                                 
034200        2000-PROCESS-RECEIPT-LINE.                                
034300            ADD 1 TO WS-RECEIPT-LINE-COUNT.                       
034400            PERFORM 2100-FIND-PO-ITEM THRU 2100-EXIT.             
034500            IF WS-ITEM-FOUND                                      
034600                COMPUTE WS-OUTSTANDING =                          
034700                    WS-ITT-QTY-ORDERED (WS-ITT-IDX) -             
034800                    WS-ITT-QTY-RECEIVED (WS-ITT-IDX)              
034900                IF GR-QTY-RECEIVED > WS-OUTSTANDING               
035000                    MOVE 'RECEIPT EXCEEDS OUTSTANDING PO QTY'     
035100                        TO XL-REASON                              
035200                    PERFORM 4000-WRITE-EXCEPTION THRU 4000-EXIT   
035300                ELSE                                              
035400                    ADD GR-QTY-RECEIVED TO                        
035500                        WS-ITT-QTY-RECEIVED (WS-ITT-IDX)          
035600                    PERFORM 2200-UPDATE-INVENTORY THRU 2200-EXIT  
035700                    PERFORM 2300-WRITE-PURCHASE-MOVEMENT THRU     
035800                        2300-EXIT                                 
035900                    PERFORM 2400-CHECK-PO-COMPLETE THRU 2400-EXIT 
036000                END-IF                                            
036100            ELSE                                                  
036200                MOVE 'PO LINE NOT FOUND FOR THIS RECEIPT'         
036300                    TO XL-REASON                                  
036400                PERFORM 4000-WRITE-EXCEPTION THRU 4000-EXIT       
036500            END-IF.                                               
036600            PERFORM 1100-READ-RECEIPT THRU 1100-EXIT.             
036700        2000-EXIT.                                                
036800            EXIT.                                                 
036900        2100-FIND-PO-ITEM.                                        
037000            MOVE 'N' TO WS-ITEM-FOUND-SW.                         
037100            SEARCH ALL WS-ITT-ENTRY                               
037200                AT END NEXT SENTENCE                              
037300                WHEN WS-ITT-PO-NUMBER (WS-ITT-IDX) = GR-PO-NUMBER 
037400                 AND WS-ITT-PRODUCT-ID (WS-ITT-IDX) =             
037500                     GR-PRODUCT-ID                                
037600                    MOVE 'Y' TO WS-ITEM-FOUND-SW.                 
037700        2100-EXIT.                                                
037800            EXIT.                                                 
037900        2200-UPDATE-INVENTORY.                                    
038000            MOVE 'N' TO WS-INV-FOUND-SW.                          
038100            SEARCH ALL WS-IVT-ENTRY                               
038200                AT END NEXT SENTENCE                              
038300                WHEN WS-IVT-PRODUCT-ID (WS-IVT-IDX) =             
038400                     GR-PRODUCT-ID                                
038500                 AND WS-IVT-STORE-ID (WS-IVT-IDX) = GR-STORE-ID   
038600                    MOVE 'Y' TO WS-INV-FOUND-SW.                  
038700            IF NOT WS-INV-FOUND                                   
038800                PERFORM 2250-ADD-INVENTORY-ENTRY THRU 2250-EXIT   
038900            END-IF.                                               
039000            MOVE WS-IVT-QTY-ON-HAND (WS-IVT-IDX) TO               
039100                WS-OLD-ON-HAND.                                   
039200            IF WS-IVT-UNIT-COST (WS-IVT-IDX) = ZERO               
039300                 OR WS-OLD-ON-HAND = ZERO                         
039400                MOVE GR-UNIT-COST TO WS-NEW-AVG-COST              
039500            ELSE                                                  
039600                COMPUTE WS-NEW-AVG-COST ROUNDED =                 
039700                    (WS-OLD-ON-HAND *                             
039800                        WS-IVT-UNIT-COST (WS-IVT-IDX)             
039900                     + GR-QTY-RECEIVED * GR-UNIT-COST)            
040000                    / (WS-OLD-ON-HAND + GR-QTY-RECEIVED)          
040100            END-IF.                                               
040200            ADD GR-QTY-RECEIVED TO                                
040300                WS-IVT-QTY-ON-HAND (WS-IVT-IDX).                  
040400            COMPUTE WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) =           
040500                WS-IVT-QTY-ON-HAND (WS-IVT-IDX) -                 
040600                WS-IVT-QTY-RESERVED (WS-IVT-IDX).                 
040700            MOVE WS-NEW-AVG-COST TO WS-IVT-UNIT-COST (WS-IVT-IDX).
040800            MOVE GR-UNIT-COST TO WS-IVT-LAST-COST (WS-IVT-IDX).   
040900            PERFORM 2260-CHECK-INVENTORY-STATUS THRU 2260-EXIT.    CR-1063
041000        2200-EXIT.                                                
041100            EXIT.                                                 
041200*          CR-1063 - LOW/OUT/OVERSTOCK AND EXTENDED VALUATION ARE 
041300*          RECOMPUTED ON EVERY RECEIPT SO THE MORNING BUYER       
041400*          LISTING CAN PULL THEM STRAIGHT OFF THE MASTER INSTEAD  
041500*          OF RECALCULATING FROM THE QTY AND COST FIELDS BY HAND. 
041600        2260-CHECK-INVENTORY-STATUS.                               CR-1063
041700            IF WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) NOT > ZERO       
041800                MOVE 'O' TO WS-IVT-STOCK-STATUS (WS-IVT-IDX)      
041900            ELSE                                                  
042000                IF WS-IVT-REORDER-POINT (WS-IVT-IDX) > ZERO       
042100                     AND WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) NOT >  
042200                         WS-IVT-REORDER-POINT (WS-IVT-IDX)        
042300                    MOVE 'L' TO WS-IVT-STOCK-STATUS (WS-IVT-IDX)  
042400                ELSE                                              
042500                    IF WS-IVT-MAX-LEVEL (WS-IVT-IDX) > ZERO       
042600                         AND WS-IVT-QTY-ON-HAND (WS-IVT-IDX) >    
042700                             WS-IVT-MAX-LEVEL (WS-IVT-IDX)        
042800                        MOVE 'V' TO                               
042900                            WS-IVT-STOCK-STATUS (WS-IVT-IDX)      
043000                    ELSE                                          
043100                        MOVE 'N' TO                               
043200                            WS-IVT-STOCK-STATUS (WS-IVT-IDX)      
043300                    END-IF                                        
043400                END-IF                                            
043500            END-IF.                                               
043600            COMPUTE WS-IVT-INV-VALUE (WS-IVT-IDX) ROUNDED =       
043700                WS-IVT-QTY-ON-HAND (WS-IVT-IDX) *                 
043800                WS-IVT-UNIT-COST (WS-IVT-IDX).                    
043900        2260-EXIT.                                                
044000            EXIT.                                                 
044100*                                                                 
044200*    A RECEIPT FOR A PRODUCT/STORE COMBINATION THE MASTER DOES    
044300*    NOT YET CARRY IS APPENDED HERE AT THE BOTTOM OF THE TABLE.   
044400*    THE ENTRY IS OUT OF KEY SEQUENCE UNTIL THE MASTER IS         
044500*    RESORTED, SO A SECOND RECEIPT AGAINST THE SAME NEW LINE      
044600*    LATER IN THIS SAME RUN WILL NOT SEARCH-ALL FIND IT - THAT    
044700*    IS RARE ENOUGH ON THE FLOOR THAT WE HAVE LEFT IT FOR THE     
044800*    OVERNIGHT RESORT STEP RATHER THAN BUILD A RE-SORT IN HERE.   
044900*                                                                 
045000        2250-ADD-INVENTORY-ENTRY.                                  CR-1188
045100            ADD 1 TO WS-INV-TBL-COUNT.                             CR-1188
045200            SET WS-IVT-IDX TO WS-INV-TBL-COUNT.                    CR-1188
045300            MOVE GR-PRODUCT-ID TO                                 
045400                WS-IVT-PRODUCT-ID (WS-IVT-IDX).                    CR-1188
045500            MOVE GR-STORE-ID TO                                   
045600                WS-IVT-STORE-ID (WS-IVT-IDX).                      CR-1188
045700            MOVE ZERO TO WS-IVT-QTY-ON-HAND (WS-IVT-IDX)          
045800                WS-IVT-QTY-RESERVED (WS-IVT-IDX)                  
045900                WS-IVT-QTY-AVAILABLE (WS-IVT-IDX)                 
046000                WS-IVT-REORDER-POINT (WS-IVT-IDX)                 
046100                WS-IVT-MAX-LEVEL (WS-IVT-IDX)                     
046200                WS-IVT-UNIT-COST (WS-IVT-IDX)                     
046300                WS-IVT-LAST-COST (WS-IVT-IDX)                     
046400                WS-IVT-INV-VALUE (WS-IVT-IDX).                     CR-1063
046500            MOVE 'N' TO WS-IVT-STOCK-STATUS (WS-IVT-IDX).          CR-1063
046600        2250-EXIT.                                                
046700            EXIT.                                                 
046800        2300-WRITE-PURCHASE-MOVEMENT.                             
046900            MOVE GR-PRODUCT-ID TO MV-PRODUCT-ID.                  
047000            MOVE GR-STORE-ID TO MV-STORE-ID.                      
047100            MOVE 'PU' TO MV-TYPE.                                 
047200            MOVE GR-QTY-RECEIVED TO MV-QUANTITY.                  
047300            MOVE GR-UNIT-COST TO MV-UNIT-COST.                    
047400            MOVE GR-PO-NUMBER TO MV-REFERENCE.                    
047500            MOVE WS-OLD-ON-HAND TO MV-QTY-BEFORE.                 
047600            MOVE WS-IVT-QTY-ON-HAND (WS-IVT-IDX) TO MV-QTY-AFTER. 
047700            WRITE MOVEMENT-REC.                                   
047800        2300-EXIT.                                                
047900            EXIT.                                                 
048000        2400-CHECK-PO-COMPLETE.                                   
048100            MOVE 'N' TO WS-PO-FOUND-SW.                           
048200            SEARCH ALL WS-POT-ENTRY                               
048300                AT END NEXT SENTENCE                              
048400                WHEN WS-POT-NUMBER (WS-POT-IDX) = GR-PO-NUMBER    
048500                    MOVE 'Y' TO WS-PO-FOUND-SW.                   
048600            IF NOT WS-PO-FOUND                                    
048700                GO TO 2400-EXIT.                                  
048800            IF WS-POT-STATUS (WS-POT-IDX) = 'C'                   
048900                 OR WS-POT-STATUS (WS-POT-IDX) = 'X'              
049000                GO TO 2400-EXIT.                                  
049100            PERFORM 2450-SCAN-ITEMS-FOR-PO THRU 2450-EXIT.        
049200            IF WS-ALL-RECEIVED                                    
049300                MOVE 'C' TO WS-POT-STATUS (WS-POT-IDX)            
049400                PERFORM 2500-UPDATE-SUPPLIER-STANDING THRU        
049500                    2500-EXIT                                     
049600            END-IF.                                               
049700        2400-EXIT.                                                
049800            EXIT.                                                 
049900        2450-SCAN-ITEMS-FOR-PO.                                   
050000            MOVE 'Y' TO WS-ALL-RECEIVED-SW.                       
050100            MOVE 1 TO WS-ITEM-TBL-IDX.                            
050200            PERFORM 2460-TEST-ONE-ITEM THRU 2460-EXIT             
050300                UNTIL WS-ITEM-TBL-IDX > WS-ITEM-TBL-COUNT.        
050400        2450-EXIT.                                                
050500            EXIT.                                                 
050600        2460-TEST-ONE-ITEM.                                       
050700            SET WS-ITT-IDX TO WS-ITEM-TBL-IDX.                    
050800            IF WS-ITT-PO-NUMBER (WS-ITT-IDX) = GR-PO-NUMBER       
050900                IF WS-ITT-QTY-RECEIVED (WS-ITT-IDX) <             
051000                     WS-ITT-QTY-ORDERED (WS-ITT-IDX)              
051100                    MOVE 'N' TO WS-ALL-RECEIVED-SW                
051200                END-IF                                            
051300            END-IF.                                               
051400            ADD 1 TO WS-ITEM-TBL-IDX.                             
051500        2460-EXIT.                                                
051600            EXIT.                                                 
051700        2500-UPDATE-SUPPLIER-STANDING.                            
051800            MOVE 'N' TO WS-SUPP-FOUND-SW.                         
051900            SEARCH ALL WS-SUT-ENTRY                               
052000                AT END NEXT SENTENCE                              
052100                WHEN WS-SUT-NUMBER (WS-SUT-IDX) =                 
052200                     WS-POT-SUPPLIER-ID (WS-POT-IDX)              
052300                    MOVE 'Y' TO WS-SUPP-FOUND-SW.                 
052400            IF NOT WS-SUPP-FOUND                                  
052500                GO TO 2500-EXIT.                                  
052600            ADD WS-POT-TOTAL-AMT (WS-POT-IDX) TO                  
052700                WS-SUT-TOTAL-PURCH (WS-SUT-IDX).                  
052800            ADD WS-POT-TOTAL-AMT (WS-POT-IDX) TO                  
052900                WS-SUT-BALANCE (WS-SUT-IDX).                      
053000            MOVE WS-POT-ORDER-DATE (WS-POT-IDX) TO                
053100                WS-SUT-LAST-ORDER (WS-SUT-IDX).                   
053200            IF WS-SUT-FIRST-ORDER (WS-SUT-IDX) = ZERO             
053300                MOVE WS-POT-ORDER-DATE (WS-POT-IDX) TO            
053400                    WS-SUT-FIRST-ORDER (WS-SUT-IDX)               
053500            END-IF.                                               
053600            PERFORM 2510-SCORE-RECEIPT-QUALITY THRU 2510-EXIT.     CR-1063
053700            PERFORM 2520-CHECK-ON-TIME THRU 2520-EXIT.             CR-1063
053800            ADD 1 TO WS-SUT-ORDER-COUNT (WS-SUT-IDX).             
053900            PERFORM 2530-ROLL-QUALITY-AVERAGE THRU 2530-EXIT.      CR-1063
054000            PERFORM 2540-ROLL-ONTIME-AVERAGE THRU 2540-EXIT.       CR-1063
054100            PERFORM 2550-PARSE-PAY-TERMS THRU 2550-EXIT.           CR-1063
054200        2500-EXIT.                                                
054300            EXIT.                                                 
054400*          CR-1063 - THE COMPLETING RECEIPT'S GOOD/DAMAGED/       
054500*          EXPIRED FLAG STANDS IN FOR A LINE QUALITY SCORE ON     
054600*          THE 1-5 SCALE THE SCORECARD MOVING AVERAGE EXPECTS.    
054700        2510-SCORE-RECEIPT-QUALITY.                                CR-1063
054800            EVALUATE TRUE                                         
054900                WHEN GR-QUALITY-GOOD                              
055000                    MOVE 5 TO WS-QUALITY-SCORE                    
055100                WHEN GR-QUALITY-DAMAGED                           
055200                    MOVE 2 TO WS-QUALITY-SCORE                    
055300                WHEN GR-QUALITY-EXPIRED                           
055400                    MOVE 1 TO WS-QUALITY-SCORE                    
055500                WHEN OTHER                                        
055600                    MOVE 3 TO WS-QUALITY-SCORE                    
055700            END-EVALUATE.                                         
055800        2510-EXIT.                                                
055900            EXIT.                                                 
056000*          CR-1063 - A PO WITH NO QUOTED DELIVERY DATE ON FILE IS 
056100*          TREATED AS ON TIME, SAME AS AN UNSET REORDER POINT IS  
056200*          TREATED AS NOT LOW STOCK ON THE INVENTORY SIDE.        
056300        2520-CHECK-ON-TIME.                                        CR-1063
056400            IF WS-POT-EXPECTED-DLVRY (WS-POT-IDX) = ZERO          
056500                MOVE 1 TO WS-ONTIME-FLAG                          
056600            ELSE                                                  
056700                IF WS-RUN-DATE NOT >                              
056800                        WS-POT-EXPECTED-DLVRY (WS-POT-IDX)        
056900                    MOVE 1 TO WS-ONTIME-FLAG                      
057000                ELSE                                              
057100                    MOVE ZERO TO WS-ONTIME-FLAG                   
057200                END-IF                                            
057300            END-IF.                                               
057400        2520-EXIT.                                                
057500            EXIT.                                                 
057600        2530-ROLL-QUALITY-AVERAGE.                                 CR-1063
057700            COMPUTE WS-SUT-QUALITY (WS-SUT-IDX) ROUNDED =         
057800                (WS-SUT-QUALITY (WS-SUT-IDX) *                    
057900                    (WS-SUT-ORDER-COUNT (WS-SUT-IDX) - 1)         
058000                 + WS-QUALITY-SCORE)                              
058100                / WS-SUT-ORDER-COUNT (WS-SUT-IDX).                
058200        2530-EXIT.                                                
058300            EXIT.                                                 
058400        2540-ROLL-ONTIME-AVERAGE.                                  CR-1063
058500            COMPUTE WS-SUT-ONTIME-RATE (WS-SUT-IDX) ROUNDED =     
058600                (WS-SUT-ONTIME-RATE (WS-SUT-IDX) / 100 *          
058700                    (WS-SUT-ORDER-COUNT (WS-SUT-IDX) - 1)         
058800                 + WS-ONTIME-FLAG)                                
058900                / WS-SUT-ORDER-COUNT (WS-SUT-IDX) * 100.          
059000        2540-EXIT.                                                
059100            EXIT.                                                 
059200*          CR-1063 - PAYMENT TERMS ARE PARSED HERE, ONCE PER PO   
059300*          COMPLETION, RATHER THAN RE-PARSED EVERY TIME SOMEBODY  
059400*          DOWNSTREAM NEEDS A DAYS FIGURE.                        
059500        2550-PARSE-PAY-TERMS.                                      CR-1063
059600            MOVE WS-SUT-PAY-TERMS (WS-SUT-IDX) TO WS-TERMS-UPPER. 
059700            INSPECT WS-TERMS-UPPER CONVERTING                     
059800                'abcdefghijklmnopqrstuvwxyz' TO                   
059900                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     
060000            EVALUATE TRUE                                         
060100                WHEN WS-TERMS-UPPER = 'NET 15    '                
060200                    MOVE 15 TO WS-SUT-TERMS-DAYS (WS-SUT-IDX)     
060300                WHEN WS-TERMS-UPPER = 'NET 30    '                
060400                    MOVE 30 TO WS-SUT-TERMS-DAYS (WS-SUT-IDX)     
060500                WHEN WS-TERMS-UPPER = 'NET 60    '                
060600                    MOVE 60 TO WS-SUT-TERMS-DAYS (WS-SUT-IDX)     
060700                WHEN WS-TERMS-UPPER = 'NET 90    '                
060800                    MOVE 90 TO WS-SUT-TERMS-DAYS (WS-SUT-IDX)     
060900                WHEN WS-TERMS-UPPER = 'COD       '                
061000                    MOVE ZERO TO WS-SUT-TERMS-DAYS (WS-SUT-IDX)   
061100                WHEN OTHER                                        
061200                    MOVE 30 TO WS-SUT-TERMS-DAYS (WS-SUT-IDX)     
061300            END-EVALUATE.                                         
061400        2550-EXIT.                                                
061500            EXIT.                                                 
061600        3000-LOAD-PO-HEADER-TABLE.                                
061700            OPEN INPUT PURCHASE-ORDERS-FILE.                      
061800            MOVE ZERO TO WS-PO-TBL-COUNT.                         
061900            MOVE 'N' TO WS-LOAD-EOF-SW.                           
062000            PERFORM 3010-READ-PO THRU 3010-EXIT.                  
062100            PERFORM 3020-LOAD-PO-ENTRY THRU 3020-EXIT             
062200                UNTIL WS-LOAD-EOF.                                
062300            CLOSE PURCHASE-ORDERS-FILE.                           
062400            MOVE 'N' TO WS-LOAD-EOF-SW.                           
062500        3000-EXIT.                                                
062600            EXIT.                                                 
062700        3010-READ-PO.                                             
062800            READ PURCHASE-ORDERS-FILE                             
062900                AT END MOVE 'Y' TO WS-LOAD-EOF-SW.                
063000        3010-EXIT.                                                
063100            EXIT.                                                 
063200        3020-LOAD-PO-ENTRY.                                       
063300            ADD 1 TO WS-PO-TBL-COUNT.                             
063400            SET WS-POT-IDX TO WS-PO-TBL-COUNT.                    
063500            MOVE PO-NUMBER TO WS-POT-NUMBER (WS-POT-IDX).         
063600            MOVE PO-SUPPLIER-ID TO                                
063700                WS-POT-SUPPLIER-ID (WS-POT-IDX).                  
063800            MOVE PO-STORE-ID TO WS-POT-STORE-ID (WS-POT-IDX).     
063900            MOVE PO-ORDER-DATE TO WS-POT-ORDER-DATE (WS-POT-IDX). 
064000            MOVE PO-STATUS TO WS-POT-STATUS (WS-POT-IDX).         
064100            MOVE PO-SUBTOTAL TO WS-POT-SUBTOTAL (WS-POT-IDX).     
064200            MOVE PO-DISCOUNT-AMT TO                               
064300                WS-POT-DISCOUNT-AMT (WS-POT-IDX).                 
064400            MOVE PO-TAX-RATE TO WS-POT-TAX-RATE (WS-POT-IDX).     
064500            MOVE PO-TAX-INCL TO WS-POT-TAX-INCL (WS-POT-IDX).     
064600            MOVE PO-TAX-AMT TO WS-POT-TAX-AMT (WS-POT-IDX).       
064700            MOVE PO-SHIPPING TO WS-POT-SHIPPING (WS-POT-IDX).     
064800            MOVE PO-TOTAL-AMT TO WS-POT-TOTAL-AMT (WS-POT-IDX).   
064900            MOVE PO-EXPECTED-DELIVERY-DATE TO                     
065000                WS-POT-EXPECTED-DLVRY (WS-POT-IDX).                CR-1063
065100            PERFORM 3010-READ-PO THRU 3010-EXIT.                  
065200        3020-EXIT.                                                
065300            EXIT.                                                 
065400        3050-LOAD-PO-ITEM-TABLE.                                  
065500            OPEN INPUT PO-ITEMS-FILE.                             
065600            MOVE ZERO TO WS-ITEM-TBL-COUNT.                       
065700            MOVE 'N' TO WS-LOAD-EOF-SW.                           
065800            PERFORM 3060-READ-ITEM THRU 3060-EXIT.                
065900            PERFORM 3070-LOAD-ITEM-ENTRY THRU 3070-EXIT           
066000                UNTIL WS-LOAD-EOF.                                
066100            CLOSE PO-ITEMS-FILE.                                  
066200            MOVE 'N' TO WS-LOAD-EOF-SW.                           
066300        3050-EXIT.                                                
066400            EXIT.                                                 
066500        3060-READ-ITEM.                                           
066600            READ PO-ITEMS-FILE                                    
066700                AT END MOVE 'Y' TO WS-LOAD-EOF-SW.                
066800        3060-EXIT.                                                
066900            EXIT.                                                 
067000        3070-LOAD-ITEM-ENTRY.                                     
067100            ADD 1 TO WS-ITEM-TBL-COUNT.                           
067200            SET WS-ITT-IDX TO WS-ITEM-TBL-COUNT.                  
067300            MOVE PI-PO-NUMBER TO WS-ITT-PO-NUMBER (WS-ITT-IDX).   
067400            MOVE PI-PRODUCT-ID TO WS-ITT-PRODUCT-ID (WS-ITT-IDX). 
067500            MOVE PI-QTY-ORDERED TO                                
067600                WS-ITT-QTY-ORDERED (WS-ITT-IDX).                  
067700            MOVE PI-QTY-RECEIVED TO                               
067800                WS-ITT-QTY-RECEIVED (WS-ITT-IDX).                 
067900            MOVE PI-UNIT-COST TO WS-ITT-UNIT-COST (WS-ITT-IDX).   
068000            MOVE PI-LINE-TOTAL TO WS-ITT-LINE-TOTAL (WS-ITT-IDX). 
068100            PERFORM 3060-READ-ITEM THRU 3060-EXIT.                
068200        3070-EXIT.                                                
068300            EXIT.                                                 
068400        3100-LOAD-INVENTORY-TABLE.                                
068500            OPEN INPUT INVENTORY-FILE.                            
068600            MOVE ZERO TO WS-INV-TBL-COUNT.                        
068700            MOVE 'N' TO WS-LOAD-EOF-SW.                           
068800            PERFORM 3110-READ-INV THRU 3110-EXIT.                 
068900            PERFORM 3120-LOAD-INV-ENTRY THRU 3120-EXIT            
069000                UNTIL WS-LOAD-EOF.                                
069100            CLOSE INVENTORY-FILE.                                 
069200            MOVE 'N' TO WS-LOAD-EOF-SW.                           
069300        3100-EXIT.                                                
069400            EXIT.                                                 
069500        3110-READ-INV.                                            
069600            READ INVENTORY-FILE                                   
069700                AT END MOVE 'Y' TO WS-LOAD-EOF-SW.                
069800        3110-EXIT.                                                
069900            EXIT.                                                 
070000        3120-LOAD-INV-ENTRY.                                      
070100            ADD 1 TO WS-INV-TBL-COUNT.                            
070200            SET WS-IVT-IDX TO WS-INV-TBL-COUNT.                   
070300            MOVE INV-PRODUCT-ID TO WS-IVT-PRODUCT-ID (WS-IVT-IDX).
070400            MOVE INV-STORE-ID TO WS-IVT-STORE-ID (WS-IVT-IDX).    
070500            MOVE INV-QTY-ON-HAND TO                               
070600                WS-IVT-QTY-ON-HAND (WS-IVT-IDX).                  
070700            MOVE INV-QTY-RESERVED TO                              
070800                WS-IVT-QTY-RESERVED (WS-IVT-IDX).                 
070900            MOVE INV-QTY-AVAILABLE TO                             
071000                WS-IVT-QTY-AVAILABLE (WS-IVT-IDX).                
071100            MOVE INV-REORDER-POINT TO                             
071200                WS-IVT-REORDER-POINT (WS-IVT-IDX).                
071300            MOVE INV-MAX-LEVEL TO WS-IVT-MAX-LEVEL (WS-IVT-IDX).  
071400            MOVE INV-UNIT-COST TO WS-IVT-UNIT-COST (WS-IVT-IDX).  
071500            MOVE INV-LAST-COST TO WS-IVT-LAST-COST (WS-IVT-IDX).  
071600            MOVE INV-STOCK-STATUS TO                              
071700                WS-IVT-STOCK-STATUS (WS-IVT-IDX).                  CR-1063
071800            MOVE INV-INVENTORY-VALUE TO                           
071900                WS-IVT-INV-VALUE (WS-IVT-IDX).                     CR-1063
072000            PERFORM 3110-READ-INV THRU 3110-EXIT.                 
072100        3120-EXIT.                                                
072200            EXIT.                                                 
072300        3150-LOAD-SUPPLIER-TABLE.                                 
072400            OPEN INPUT SUPPLIERS-FILE.                            
072500            MOVE ZERO TO WS-SUPP-TBL-COUNT.                       
072600            MOVE 'N' TO WS-LOAD-EOF-SW.                           
072700            PERFORM 3160-READ-SUPP THRU 3160-EXIT.                
072800            PERFORM 3170-LOAD-SUPP-ENTRY THRU 3170-EXIT           
072900                UNTIL WS-LOAD-EOF.                                
073000            CLOSE SUPPLIERS-FILE.                                 
073100            MOVE 'N' TO WS-LOAD-EOF-SW.                           
073200        3150-EXIT.                                                
073300            EXIT.                                                 
073400        3160-READ-SUPP.                                           
073500            READ SUPPLIERS-FILE                                   
073600                AT END MOVE 'Y' TO WS-LOAD-EOF-SW.                
073700        3160-EXIT.                                                
073800            EXIT.                                                 
073900        3170-LOAD-SUPP-ENTRY.                                     
074000            ADD 1 TO WS-SUPP-TBL-COUNT.                           
074100            SET WS-SUT-IDX TO WS-SUPP-TBL-COUNT.                  
074200            MOVE SUPP-NUMBER TO WS-SUT-NUMBER (WS-SUT-IDX).       
074300            MOVE SUPP-NAME TO WS-SUT-NAME (WS-SUT-IDX).           
074400            MOVE SUPP-CREDIT-LIMIT TO                             
074500                WS-SUT-CREDIT-LIMIT (WS-SUT-IDX).                 
074600            MOVE SUPP-BALANCE TO WS-SUT-BALANCE (WS-SUT-IDX).     
074700            MOVE SUPP-TOTAL-PURCHASED TO                          
074800                WS-SUT-TOTAL-PURCH (WS-SUT-IDX).                  
074900            MOVE SUPP-PAY-TERMS TO WS-SUT-PAY-TERMS (WS-SUT-IDX). 
075000            MOVE SUPP-ONTIME-RATE TO                              
075100                WS-SUT-ONTIME-RATE (WS-SUT-IDX).                  
075200            MOVE SUPP-QUALITY TO WS-SUT-QUALITY (WS-SUT-IDX).     
075300            MOVE SUPP-ORDER-COUNT TO                              
075400                WS-SUT-ORDER-COUNT (WS-SUT-IDX).                  
075500            MOVE SUPP-FIRST-ORDER TO                              
075600                WS-SUT-FIRST-ORDER (WS-SUT-IDX).                  
075700            MOVE SUPP-LAST-ORDER TO                               
075800                WS-SUT-LAST-ORDER (WS-SUT-IDX).                   
075900            MOVE SUPP-TERMS-DAYS TO                               
076000                WS-SUT-TERMS-DAYS (WS-SUT-IDX).                    CR-1063
076100            PERFORM 3160-READ-SUPP THRU 3160-EXIT.                
076200        3170-EXIT.                                                
076300            EXIT.                                                 
076400        3900-REWRITE-PO-HEADER.                                   
076500            IF WS-PO-TBL-COUNT = ZERO                             
076600                GO TO 3900-EXIT.                                  
076700            OPEN OUTPUT PURCHASE-ORDERS-FILE.                     
076800            MOVE 1 TO WS-PO-TBL-IDX.                              
076900            PERFORM 3905-WRITE-PO-ENTRY THRU 3905-EXIT            
077000                UNTIL WS-PO-TBL-IDX > WS-PO-TBL-COUNT.            
077100            CLOSE PURCHASE-ORDERS-FILE.                           
077200        3900-EXIT.                                                
077300            EXIT.                                                 
077400        3905-WRITE-PO-ENTRY.                                      
077500            SET WS-POT-IDX TO WS-PO-TBL-IDX.                      
077600            MOVE WS-POT-NUMBER (WS-POT-IDX) TO PO-NUMBER.         
077700            MOVE WS-POT-SUPPLIER-ID (WS-POT-IDX) TO               
077800                PO-SUPPLIER-ID.                                   
077900            MOVE WS-POT-STORE-ID (WS-POT-IDX) TO PO-STORE-ID.     
078000            MOVE WS-POT-ORDER-DATE (WS-POT-IDX) TO PO-ORDER-DATE. 
078100            MOVE WS-POT-STATUS (WS-POT-IDX) TO PO-STATUS.         
078200            MOVE WS-POT-SUBTOTAL (WS-POT-IDX) TO PO-SUBTOTAL.     
078300            MOVE WS-POT-DISCOUNT-AMT (WS-POT-IDX) TO              
078400                PO-DISCOUNT-AMT.                                  
078500            MOVE WS-POT-TAX-RATE (WS-POT-IDX) TO PO-TAX-RATE.     
078600            MOVE WS-POT-TAX-INCL (WS-POT-IDX) TO PO-TAX-INCL.     
078700            MOVE WS-POT-TAX-AMT (WS-POT-IDX) TO PO-TAX-AMT.       
078800            MOVE WS-POT-SHIPPING (WS-POT-IDX) TO PO-SHIPPING.     
078900            MOVE WS-POT-TOTAL-AMT (WS-POT-IDX) TO PO-TOTAL-AMT.   
079000            MOVE WS-POT-EXPECTED-DLVRY (WS-POT-IDX) TO            
079100                PO-EXPECTED-DELIVERY-DATE.                         CR-1063
079200            WRITE PO-REC.                                         
079300            ADD 1 TO WS-PO-TBL-IDX.                               
079400        3905-EXIT.                                                
079500            EXIT.                                                 
079600        3910-REWRITE-PO-ITEMS.                                    
079700            IF WS-ITEM-TBL-COUNT = ZERO                           
079800                GO TO 3910-EXIT.                                  
079900            OPEN OUTPUT PO-ITEMS-FILE.                            
080000            MOVE 1 TO WS-ITEM-TBL-IDX.                            
080100            PERFORM 3915-WRITE-ITEM-ENTRY THRU 3915-EXIT          
080200                UNTIL WS-ITEM-TBL-IDX > WS-ITEM-TBL-COUNT.        
080300            CLOSE PO-ITEMS-FILE.                                  
080400        3910-EXIT.                                                
080500            EXIT.                                                 
080600        3915-WRITE-ITEM-ENTRY.                                    
080700            SET WS-ITT-IDX TO WS-ITEM-TBL-IDX.                    
080800            MOVE WS-ITT-PO-NUMBER (WS-ITT-IDX) TO PI-PO-NUMBER.   
080900            MOVE WS-ITT-PRODUCT-ID (WS-ITT-IDX) TO PI-PRODUCT-ID. 
081000            MOVE WS-ITT-QTY-ORDERED (WS-ITT-IDX) TO               
081100                PI-QTY-ORDERED.                                   
081200            MOVE WS-ITT-QTY-RECEIVED (WS-ITT-IDX) TO              
081300                PI-QTY-RECEIVED.                                  
081400            MOVE WS-ITT-UNIT-COST (WS-ITT-IDX) TO PI-UNIT-COST.   
081500            MOVE WS-ITT-LINE-TOTAL (WS-ITT-IDX) TO PI-LINE-TOTAL. 
081600            WRITE PO-ITEM-REC.                                    
081700            ADD 1 TO WS-ITEM-TBL-IDX.                             
081800        3915-EXIT.                                                
081900            EXIT.                                                 
082000        3920-REWRITE-INVENTORY.                                   
082100            IF WS-INV-TBL-COUNT = ZERO                            
082200                GO TO 3920-EXIT.                                  
082300            OPEN OUTPUT INVENTORY-FILE.                           
082400            MOVE 1 TO WS-INV-TBL-IDX.                             
082500            PERFORM 3925-WRITE-INV-ENTRY THRU 3925-EXIT           
082600                UNTIL WS-INV-TBL-IDX > WS-INV-TBL-COUNT.          
082700            CLOSE INVENTORY-FILE.                                 
082800        3920-EXIT.                                                
082900            EXIT.                                                 
083000        3925-WRITE-INV-ENTRY.                                     
083100            SET WS-IVT-IDX TO WS-INV-TBL-IDX.                     
083200            MOVE WS-IVT-PRODUCT-ID (WS-IVT-IDX) TO INV-PRODUCT-ID.
083300            MOVE WS-IVT-STORE-ID (WS-IVT-IDX) TO INV-STORE-ID.    
083400            MOVE WS-IVT-QTY-ON-HAND (WS-IVT-IDX) TO               
083500                INV-QTY-ON-HAND.                                  
083600            MOVE WS-IVT-QTY-RESERVED (WS-IVT-IDX) TO              
083700                INV-QTY-RESERVED.                                 
083800            MOVE WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) TO             
083900                INV-QTY-AVAILABLE.                                
084000            MOVE WS-IVT-REORDER-POINT (WS-IVT-IDX) TO             
084100                INV-REORDER-POINT.                                
084200            MOVE WS-IVT-MAX-LEVEL (WS-IVT-IDX) TO INV-MAX-LEVEL.  
084300            MOVE WS-IVT-UNIT-COST (WS-IVT-IDX) TO INV-UNIT-COST.  
084400            MOVE WS-IVT-LAST-COST (WS-IVT-IDX) TO INV-LAST-COST.  
084500            MOVE WS-IVT-STOCK-STATUS (WS-IVT-IDX) TO              
084600                INV-STOCK-STATUS.                                  CR-1063
084700            MOVE WS-IVT-INV-VALUE (WS-IVT-IDX) TO                 
084800                INV-INVENTORY-VALUE.                               CR-1063
084900            WRITE INVENTORY-REC.                                  
085000            ADD 1 TO WS-INV-TBL-IDX.                              
085100        3925-EXIT.                                                
085200            EXIT.                                                 
085300        3930-REWRITE-SUPPLIERS.                                   
085400            IF WS-SUPP-TBL-COUNT = ZERO                           
085500                GO TO 3930-EXIT.                                  
085600            OPEN OUTPUT SUPPLIERS-FILE.                           
085700            MOVE 1 TO WS-SUPP-TBL-IDX.                            
085800            PERFORM 3935-WRITE-SUPP-ENTRY THRU 3935-EXIT          
085900                UNTIL WS-SUPP-TBL-IDX > WS-SUPP-TBL-COUNT.        
086000            CLOSE SUPPLIERS-FILE.                                 
086100        3930-EXIT.                                                
086200            EXIT.                                                 
086300        3935-WRITE-SUPP-ENTRY.                                    
086400            SET WS-SUT-IDX TO WS-SUPP-TBL-IDX.                    
086500            MOVE WS-SUT-NUMBER (WS-SUT-IDX) TO SUPP-NUMBER.       
086600            MOVE WS-SUT-NAME (WS-SUT-IDX) TO SUPP-NAME.           
086700            MOVE WS-SUT-CREDIT-LIMIT (WS-SUT-IDX) TO              
086800                SUPP-CREDIT-LIMIT.                                
086900            MOVE WS-SUT-BALANCE (WS-SUT-IDX) TO SUPP-BALANCE.     
087000            MOVE WS-SUT-TOTAL-PURCH (WS-SUT-IDX) TO               
087100                SUPP-TOTAL-PURCHASED.                             
087200            MOVE WS-SUT-PAY-TERMS (WS-SUT-IDX) TO SUPP-PAY-TERMS. 
087300            MOVE WS-SUT-ONTIME-RATE (WS-SUT-IDX) TO               
087400                SUPP-ONTIME-RATE.                                 
087500            MOVE WS-SUT-QUALITY (WS-SUT-IDX) TO SUPP-QUALITY.     
087600            MOVE WS-SUT-ORDER-COUNT (WS-SUT-IDX) TO               
087700                SUPP-ORDER-COUNT.                                 
087800            MOVE WS-SUT-FIRST-ORDER (WS-SUT-IDX) TO               
087900                SUPP-FIRST-ORDER.                                 
088000            MOVE WS-SUT-LAST-ORDER (WS-SUT-IDX) TO                
088100                SUPP-LAST-ORDER.                                  
088200            MOVE WS-SUT-TERMS-DAYS (WS-SUT-IDX) TO                
088300                SUPP-TERMS-DAYS.                                   CR-1063
088400            WRITE SUPPLIER-REC.                                   
088500            ADD 1 TO WS-SUPP-TBL-IDX.                             
088600        3935-EXIT.                                                
088700            EXIT.                                                 
088800        4000-WRITE-EXCEPTION.                                     
088900            MOVE GR-RECEIPT-NUMBER TO XL-RECEIPT-NUMBER.          
089000            WRITE EXCEPTION-LINE FROM WS-EXCEPTION-LINE-WORK.     
089100        4000-EXIT.                                                
089200            EXIT.                                                 
