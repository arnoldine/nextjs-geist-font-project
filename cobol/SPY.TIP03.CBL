000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  SPY-TIP03.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 04/02/1984.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - SPY.TIP03 - SALE TENDER/PAYMENT LINE LAYOUT     
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    04/02/84   RH    CR-0093   ORIGINAL LAYOUT, CASH AND         
001300*                                CHECK TENDER ONLY.               
001400*    09/04/86   RH    CR-0233   ADDED CREDIT/DEBIT CARD TENDER    
001500*                                CODES CC AND DC.                 
001600*    11/30/91   TO    CR-0559   ADDED BT (TRANSFER) AND SC        
001700*                                (STORE CREDIT) TENDER CODES.     
001800*    06/06/94   TO    CR-0688   ADDED LP (LOYALTY POINTS) AND     
001900*                                DW (WALLET) TENDER CODES FOR     
002000*                                THE FREQUENT SHOPPER PROGRAM.    
002100*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
002200*                                DATE FIELDS ON THIS DECK.        
002300*    11/18/03   CY    CR-1042   ADDED THE METHOD AND AMOUNT       
002400*                                ALTERNATE VIEWS SO THE TENDER    
002500*                                RECONCILIATION EXTRACT CAN       
002600*                                PULL EACH FIELD WITHOUT          
002700*                                REDEFINING THE WHOLE DECK.       
002800*                                                                 
002900        ENVIRONMENT DIVISION.                                     
003000        CONFIGURATION SECTION.                                    
003100        SPECIAL-NAMES.                                            
003200            C01 IS TOP-OF-FORM.                                   
003300        INPUT-OUTPUT SECTION.                                     
003400        FILE-CONTROL.                                             
003500            SELECT SALE-PAYMENTS-FILE ASSIGN TO SALEPAY           
003600                ORGANIZATION IS SEQUENTIAL.                       
003700        DATA DIVISION.                                            
003800        FILE SECTION.                                             
003900        FD  SALE-PAYMENTS-FILE                                    
004000            LABEL RECORDS ARE STANDARD                            
004100            RECORD CONTAINS 30 CHARACTERS.                        
004200        01  SALE-PAYMENT-RECORD-DECK.                             
004300            05  SP-SALE-NUMBER             PIC X(10).             
004400            05  SP-METHOD                  PIC X(02).             
004500                88  SP-METHOD-CASH             VALUE 'CA'.        
004600                88  SP-METHOD-CREDIT-CARD      VALUE 'CC'.        
004700                88  SP-METHOD-DEBIT-CARD       VALUE 'DC'.        
004800                88  SP-METHOD-CHECK            VALUE 'CK'.        
004900                88  SP-METHOD-TRANSFER         VALUE 'BT'.        
005000                88  SP-METHOD-WALLET           VALUE 'DW'.        
005100                88  SP-METHOD-STORE-CREDIT     VALUE 'SC'.        
005200                88  SP-METHOD-LOYALTY-POINTS   VALUE 'LP'.        
005300            05  SP-AMOUNT                  PIC S9(07)V99.         
005400            05  FILLER                     PIC X(09).             
005500        01  SPY-KEY-VIEW REDEFINES SALE-PAYMENT-RECORD-DECK.      
005600            05  SKV-SALE-NUMBER            PIC X(10).             
005700            05  FILLER                     PIC X(20).             
005800        01  SPY-METHOD-VIEW REDEFINES                              CR-1042
005900                SALE-PAYMENT-RECORD-DECK.                         
006000            05  FILLER                     PIC X(10).             
006100            05  SMV-METHOD                 PIC X(02).             
006200            05  FILLER                     PIC X(18).             
006300        01  SPY-AMT-VIEW REDEFINES                                 CR-1042
006400                SALE-PAYMENT-RECORD-DECK.                         
006500            05  FILLER                     PIC X(12).             
006600            05  SAV-AMOUNT                 PIC S9(07)V99.         
006700            05  FILLER                     PIC X(09).             
006800        WORKING-STORAGE SECTION.                                  
006900        77  WS-REC-COUNT               PIC 9(07) COMP.            
007000        01  WS-DECK-COUNTERS.                                     
007100            05  WS-EOF-SW                  PIC X(01).             
007200                88  WS-EOF                     VALUE 'Y'.         
007300        PROCEDURE DIVISION.                                       
007400        0000-VERIFY-DECK.                                         
007500            OPEN INPUT SALE-PAYMENTS-FILE.                        
007600            MOVE 'N' TO WS-EOF-SW.                                
007700            MOVE ZERO TO WS-REC-COUNT.                            
007800            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
007900            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
008000                UNTIL WS-EOF.                                     
008100            CLOSE SALE-PAYMENTS-FILE.                             
008200            GOBACK.                                               
008300        1000-READ-DECK.                                           
008400            READ SALE-PAYMENTS-FILE                               
008500                AT END MOVE 'Y' TO WS-EOF-SW.                     
008600        1000-EXIT.                                                
008700            EXIT.                                                 
008800        1100-COUNT-LOOP.                                          
008900            ADD 1 TO WS-REC-COUNT.                                
009000            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009100        1100-EXIT.                                                
009200            EXIT.                                                 
