000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  SAL-R00901.                                  
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 06/06/1994.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - SAL.R00901 - NIGHTLY SALE TOTALS AND            
001000*                 DAILY SALES SUMMARY REPORT                      
001100*    -------------------------------------------------------      
001200*    DATE       INIT  CHG#      DESCRIPTION                       
001300*    06/06/94   TO    CR-0688   ORIGINAL PROGRAM.  RECALCS        
001400*                                LINE AND HEADER TOTALS FOR       
001500*                                THE DAY'S TICKETS, POSTS THE     
001600*                                FREQUENT SHOPPER MASTER, AND     
001700*                                PRINTS THE DAILY SALES REPORT.   
001800*    04/14/96   TO    CR-0741   ADDED TAX-INCLUSIVE PRICING       
001900*                                BRANCH, SOME STORES QUOTE        
002000*                                TAX-IN.                          
002100*    01/14/99   MD    CR-0801   Y2K REMEDIATION - RUN-DATE IS     
002200*                                A JOB PARAMETER, NOT DERIVED     
002300*                                FROM THE SYSTEM CLOCK, SO NO     
002400*                                WINDOWING WAS NEEDED HERE.       
002500*    05/09/01   CY    CR-0918   ADDED STORE-LEVEL CONTROL         
002600*                                BREAK TO THE DAILY REPORT;       
002700*                                PREVIOUSLY ONE FLAT LIST.        
002800*    10/02/03   CY    CR-1042   ADDED LOYALTY POINT CALC AND      
002900*                                CUSTOMER TIER MAINTENANCE,       
003000*                                MOVED OFF THE OLD OVERNIGHT      
003100*                                MARKETING EXTRACT.               
003200*    03/19/07   SP    CR-1188   ADDED THE HEADER-LEVEL CAP ON     
003300*                                DISCOUNT-BY-FIXED-AMOUNT SO A    
003400*                                TICKET DISCOUNT CANNOT EXCEED    
003500*                                THE TICKET SUBTOTAL (WAS GOING   
003600*                                NEGATIVE ON A FEW LARGE-DISCOUNT 
003700*                                TICKETS).  LINE-LEVEL FIXED      
003800*                                DISCOUNTS ARE NOT CAPPED HERE -  
003900*                                THAT IS A HEADER-ONLY EDIT.      
004000*    11/12/09   SP    CR-1249   ADDED CANCEL-REQUEST EDITING AND  
004100*                                REFUND STATUS HANDLING.  A       
004200*                                CANCEL AGAINST AN ALREADY-PAID   
004300*                                TICKET IS REJECTED BACK TO       
004400*                                COMPLETED, AND A REFUND AMOUNT   
004500*                                KEYED AT THE REGISTER NOW CAPS   
004600*                                AT THE SALE TOTAL AND DRIVES     
004700*                                STATUS TO PARTIALLY-REFUNDED OR  
004800*                                REFUNDED.  THIS WAS BEING DONE   
004900*                                BY HAND AT THE FRONT COUNTER.    
005000*    04/05/04   RH    CR-1064   AN 'LP' TENDER LINE WAS BEING     
005100*                                SUMMED INTO THE PAYMENT TOTAL    
005200*                                THE SAME AS CASH BUT NEVER       
005300*                                TAKEN BACK OFF THE CUSTOMER'S    
005400*                                POINT BALANCE - THE BALANCE ONLY 
005500*                                EVER WENT UP.  NOW CAPS THE      
005600*                                REDEMPTION AT THE POINTS ON      
005700*                                HAND (1 POINT PER DOLLAR         
005800*                                REDEEMED, SAME RATE THE POINTS   
005900*                                ARE EARNED AT) AND DECREMENTS    
006000*                                THE BALANCE BEFORE THE TIER      
006100*                                RECALC.  ALSO ADDED CUST-        
006200*                                AVAILABLE-CREDIT AND CUST-OVER-  
006300*                                LIMIT, CARRIED ON THE MASTER SO  
006400*                                THE COLLECTIONS DESK CAN PULL    
006500*                                THEM OFF THE CUSTOMER EXTRACT    
006600*                                WITHOUT RECALCULATING BY HAND.   
006700*                                                                 
006800        ENVIRONMENT DIVISION.                                     
006900        CONFIGURATION SECTION.                                    
007000        SPECIAL-NAMES.                                            
007100            C01 IS TOP-OF-FORM.                                   
007200        INPUT-OUTPUT SECTION.                                     
007300        FILE-CONTROL.                                             
007400            SELECT RUN-PARM-FILE ASSIGN TO RUNPARM                
007500                ORGANIZATION IS SEQUENTIAL.                       
007600            SELECT SALES-FILE ASSIGN TO SALES                     
007700                ORGANIZATION IS SEQUENTIAL.                       
007800            SELECT SALE-ITEMS-FILE ASSIGN TO SALEITEM             
007900                ORGANIZATION IS SEQUENTIAL.                       
008000            SELECT SALE-PAYMENTS-FILE ASSIGN TO SALEPAY           
008100                ORGANIZATION IS SEQUENTIAL.                       
008200            SELECT CUSTOMERS-FILE ASSIGN TO CUSTMSTR              
008300                ORGANIZATION IS SEQUENTIAL.                       
008400            SELECT STOCK-MOVEMENTS-FILE ASSIGN TO STKMOVE         
008500                ORGANIZATION IS SEQUENTIAL.                       
008600            SELECT SALES-REPORT-FILE ASSIGN TO SALESRPT           
008700                ORGANIZATION IS LINE SEQUENTIAL.                  
008800        DATA DIVISION.                                            
008900        FILE SECTION.                                             
009000        FD  RUN-PARM-FILE                                         
009100            LABEL RECORDS ARE STANDARD                            
009200            RECORD CONTAINS 08 CHARACTERS.                        
009300        01  RUN-PARM-REC                   PIC 9(08).             
009400        FD  SALES-FILE                                            
009500            LABEL RECORDS ARE STANDARD                            
009600            RECORD CONTAINS 130 CHARACTERS.                       
009700        01  SALE-REC.                                             
009800            05  SALE-NUMBER                PIC X(10).             
009900            05  SALE-STORE-ID              PIC 9(04).             
010000            05  SALE-CUSTOMER-ID           PIC 9(06).             
010100            05  SALE-DATE                  PIC 9(08).             
010200            05  SALE-STATUS                PIC X(01).             
010300                88  SALE-STATUS-DRAFT          VALUE 'D'.         
010400                88  SALE-STATUS-PENDING        VALUE 'P'.         
010500                88  SALE-STATUS-COMPLETED      VALUE 'C'.         
010600                88  SALE-STATUS-CANCELLED      VALUE 'X'.         
010700                88  SALE-STATUS-REFUNDED       VALUE 'R'.         
010800                88  SALE-STATUS-PART-REFUNDED  VALUE 'T'.         
010900            05  SALE-SUBTOTAL              PIC S9(07)V99.         
011000            05  SALE-DISC-TYPE             PIC X(01).             
011100                88  SALE-DISC-PERCENT          VALUE 'P'.         
011200                88  SALE-DISC-FIXED            VALUE 'F'.         
011300            05  SALE-DISC-VALUE            PIC S9(05)V9(4).       
011400            05  SALE-DISCOUNT-AMT          PIC S9(07)V99.         
011500            05  SALE-TAX-RATE              PIC S9V9(4).           
011600            05  SALE-TAX-INCL              PIC X(01).             
011700                88  SALE-TAX-IS-INCLUSIVE      VALUE 'Y'.         
011800            05  SALE-TAX-AMT               PIC S9(07)V99.         
011900            05  SALE-TOTAL-AMT             PIC S9(07)V99.         
012000            05  SALE-AMT-PAID              PIC S9(07)V99.         
012100            05  SALE-AMT-DUE               PIC S9(07)V99.         
012200            05  SALE-CHANGE-AMT            PIC S9(07)V99.         
012300            05  SALE-REFUNDED-AMT          PIC S9(07)V99.         
012400            05  SALE-LOYALTY-EARNED        PIC 9(05).             
012500            05  FILLER                     PIC X(08).             
012600        01  SALE-KEY-VIEW REDEFINES SALE-REC.                     
012700            05  SKV-SALE-NUMBER            PIC X(10).             
012800            05  SKV-STORE-ID               PIC 9(04).             
012900            05  SKV-CUSTOMER-ID            PIC 9(06).             
013000            05  SKV-DATE                   PIC 9(08).             
013100            05  FILLER                     PIC X(102).            
013200        FD  SALE-ITEMS-FILE                                       
013300            LABEL RECORDS ARE STANDARD                            
013400            RECORD CONTAINS 80 CHARACTERS.                        
013500        01  SALE-ITEM-REC.                                        
013600            05  SI-SALE-NUMBER             PIC X(10).             
013700            05  SI-PRODUCT-ID              PIC 9(06).             
013800            05  SI-QUANTITY                PIC S9(07)V9(3).       
013900            05  SI-UNIT-PRICE              PIC S9(07)V99.         
014000            05  SI-DISC-AMT                PIC S9(07)V99.         
014100            05  SI-DISC-PCT                PIC S9(03)V99.         
014200            05  SI-TAX-RATE                PIC S9V9(4).           
014300            05  SI-TAX-AMT                 PIC S9(07)V99.         
014400            05  SI-LINE-TOTAL              PIC S9(07)V99.         
014500            05  SI-UNIT-COST               PIC S9(05)V9(4).       
014600        01  SI-KEY-VIEW REDEFINES SALE-ITEM-REC.                  
014700            05  SIKV-SALE-NUMBER           PIC X(10).             
014800            05  SIKV-PRODUCT-ID            PIC 9(06).             
014900            05  FILLER                     PIC X(64).             
015000        FD  SALE-PAYMENTS-FILE                                    
015100            LABEL RECORDS ARE STANDARD                            
015200            RECORD CONTAINS 30 CHARACTERS.                        
015300        01  SALE-PAYMENT-REC.                                     
015400            05  SP-SALE-NUMBER             PIC X(10).             
015500            05  SP-METHOD                  PIC X(02).             
015600            05  SP-AMOUNT                  PIC S9(07)V99.         
015700            05  FILLER                     PIC X(09).             
015800        FD  CUSTOMERS-FILE                                        
015900            LABEL RECORDS ARE STANDARD                            
016000            RECORD CONTAINS 110 CHARACTERS.                       
016100        01  CUSTOMER-REC.                                         
016200            05  CUST-NUMBER                PIC 9(06).             
016300            05  CUST-NAME                  PIC X(30).             
016400            05  CUST-CREDIT-LIMIT          PIC S9(07)V99.         
016500            05  CUST-BALANCE               PIC S9(07)V99.         
016600            05  CUST-TOTAL-SPENT           PIC S9(09)V99.         
016700            05  CUST-LOYALTY-POINTS        PIC 9(07).             
016800            05  CUST-LOYALTY-TIER          PIC X(01).             
016900                88  CUST-TIER-BRONZE           VALUE 'B'.         
017000                88  CUST-TIER-SILVER           VALUE 'S'.         
017100                88  CUST-TIER-GOLD             VALUE 'G'.         
017200                88  CUST-TIER-PLATINUM         VALUE 'P'.         
017300            05  CUST-FIRST-PURCHASE        PIC 9(08).             
017400            05  CUST-LAST-PURCHASE         PIC 9(08).             
017500            05  CUST-BLOCKED               PIC X(01).             
017600            05  CUST-AVAILABLE-CREDIT      PIC S9(07)V99.          CR-1064
017700            05  CUST-OVER-LIMIT            PIC X(01).              CR-1064
017800                88  CUST-IS-OVER-LIMIT         VALUE 'Y'.         
017900            05  FILLER                     PIC X(10).             
018000        01  CUST-KEY-VIEW REDEFINES CUSTOMER-REC.                 
018100            05  CKV-NUMBER                 PIC 9(06).             
018200            05  CKV-NAME                   PIC X(30).             
018300            05  FILLER                     PIC X(74).             
018400        FD  STOCK-MOVEMENTS-FILE                                  
018500            LABEL RECORDS ARE STANDARD                            
018600            RECORD CONTAINS 80 CHARACTERS.                        
018700        01  MOVEMENT-REC.                                         
018800            05  MV-PRODUCT-ID              PIC 9(06).             
018900            05  MV-STORE-ID                PIC 9(04).             
019000            05  MV-TYPE                    PIC X(02).             
019100            05  MV-QUANTITY                PIC S9(07)V9(3).       
019200            05  MV-UNIT-COST               PIC S9(05)V9(4).       
019300            05  MV-REFERENCE               PIC X(10).             
019400            05  MV-QTY-BEFORE              PIC S9(07)V9(3).       
019500            05  MV-QTY-AFTER               PIC S9(07)V9(3).       
019600            05  FILLER                     PIC X(22).             
019700        FD  SALES-REPORT-FILE                                     
019800            LABEL RECORDS ARE OMITTED                             
019900            RECORD CONTAINS 132 CHARACTERS.                       
020000        01  REPORT-LINE                    PIC X(132).            
020100        WORKING-STORAGE SECTION.                                  
020200        01  WS-SWITCHES.                                          
020300            05  WS-SALE-EOF-SW             PIC X(01) VALUE 'N'.   
020400                88  WS-SALE-EOF                VALUE 'Y'.         
020500            05  WS-ITEM-EOF-SW             PIC X(01) VALUE 'N'.   
020600                88  WS-ITEM-EOF                 VALUE 'Y'.        
020700            05  WS-PAY-EOF-SW              PIC X(01) VALUE 'N'.   
020800                88  WS-PAY-EOF                  VALUE 'Y'.        
020900            05  WS-CUST-EOF-SW             PIC X(01) VALUE 'N'.   
021000                88  WS-CUST-EOF                 VALUE 'Y'.        
021100            05  WS-FIRST-STORE-SW          PIC X(01) VALUE 'Y'.   
021200                88  WS-FIRST-STORE              VALUE 'Y'.        
021300        01  WS-RUN-PARMS.                                         
021400            05  WS-RUN-DATE                PIC 9(08).             
021500            05  WS-PAGE-NUMBER             PIC 9(03) COMP.        
021600        01  WS-CURRENT-SALE-NUMBER         PIC X(10).             
021700        01  WS-LINE-CALC-WORK.                                    
021800            05  WS-LN-BASE                 PIC S9(09)V99 COMP.    
021900            05  WS-LN-DISC-AMT             PIC S9(07)V99 COMP.    
022000            05  WS-LN-DISC-PCT             PIC S9(03)V99 COMP.    
022100            05  WS-LN-DISCOUNTED           PIC S9(09)V99 COMP.    
022200            05  WS-LN-TAX                  PIC S9(07)V99 COMP.    
022300            05  WS-LN-TOTAL                PIC S9(09)V99 COMP.    
022400            05  WS-LN-PROFIT               PIC S9(09)V99 COMP.    
022500            05  WS-LN-MARGIN-PCT           PIC S9(05)V99 COMP.    
022600        01  WS-SALE-ACCUM.                                        
022700            05  WS-SUBTOTAL-ACCUM          PIC S9(09)V99 COMP.    
022800            05  WS-PAID-ACCUM              PIC S9(09)V99 COMP.    
022900            05  WS-LP-REDEEMED-ACCUM       PIC 9(07) COMP.         CR-1064
023000        01  WS-HDR-CALC-WORK.                                     
023100            05  WS-TAXABLE-AMT             PIC S9(09)V99 COMP.    
023200            05  WS-WAS-DRAFT-PAID-SW       PIC X(01).             
023300                88  WS-WAS-DRAFT-PAID          VALUE 'Y'.         
023400        01  WS-CREDIT-CALC-WORK.                                   CR-1064
023500            05  WS-AVAILABLE-CREDIT        PIC S9(07)V99 COMP.    
023600        01  WS-CUST-TABLE-CONTROL.                                
023700            05  WS-CUST-TBL-COUNT          PIC 9(05) COMP.        
023800            05  WS-CUST-TBL-IDX            PIC 9(05) COMP.        
023900        01  WS-CUST-TABLE.                                        
024000            05  WS-CUST-ENTRY OCCURS 5000 TIMES                   
024100                    ASCENDING KEY IS WS-CT-NUMBER                 
024200                    INDEXED BY WS-CT-IDX.                         
024300                10  WS-CT-NUMBER           PIC 9(06).             
024400                10  WS-CT-CREDIT-LIMIT     PIC S9(07)V99 COMP.    
024500                10  WS-CT-BALANCE          PIC S9(07)V99 COMP.    
024600                10  WS-CT-TOTAL-SPENT      PIC S9(09)V99 COMP.    
024700                10  WS-CT-LOYALTY-POINTS   PIC 9(07) COMP.        
024800                10  WS-CT-TIER             PIC X(01).             
024900                10  WS-CT-FIRST-PURCHASE   PIC 9(08).             
025000                10  WS-CT-LAST-PURCHASE    PIC 9(08).             
025100                10  WS-CT-BLOCKED          PIC X(01).             
025200                10  WS-CT-AVAILABLE-CREDIT PIC S9(07)V99 COMP.     CR-1064
025300                10  WS-CT-OVER-LIMIT       PIC X(01).              CR-1064
025400        01  WS-REPORT-ACCUM.                                      
025500            05  WS-STORE-ID-SAVE           PIC 9(04).             
025600            05  WS-STORE-COUNT             PIC 9(05) COMP.        
025700            05  WS-STORE-SUBTOTAL          PIC S9(09)V99 COMP.    
025800            05  WS-STORE-DISCOUNT          PIC S9(09)V99 COMP.    
025900            05  WS-STORE-TAX               PIC S9(09)V99 COMP.    
026000            05  WS-STORE-TOTAL             PIC S9(09)V99 COMP.    
026100            05  WS-GRAND-COUNT             PIC 9(07) COMP.        
026200            05  WS-GRAND-SUBTOTAL          PIC S9(11)V99 COMP.    
026300            05  WS-GRAND-DISCOUNT          PIC S9(11)V99 COMP.    
026400            05  WS-GRAND-TAX               PIC S9(11)V99 COMP.    
026500            05  WS-GRAND-TOTAL             PIC S9(11)V99 COMP.    
026600            05  WS-GRAND-LOYALTY           PIC 9(09) COMP.        
026700        77  WS-LINE-COUNT                  PIC 9(02) COMP.        
026800*                                                                 
026900*    REPORT LINE LAYOUTS - EACH ONE CARRIES ITS OWN FILLER PAD    
027000*    TO 132 SO THE PRINT PROGRAM NEVER HAS TO SHIFT COLUMNS.      
027100*                                                                 
027200        01  WS-HEADING-LINE-1.                                    
027300            05  FILLER                     PIC X(01) VALUE SPACE. 
027400            05  FILLER                     PIC X(30)              
027500                    VALUE 'MERCHANTS RETAIL ACCOUNTING'.          
027600            05  FILLER                     PIC X(20)              
027700                    VALUE 'DAILY SALES SUMMARY'.                  
027800            05  FILLER                     PIC X(10)              
027900                    VALUE 'RUN DATE'.                             
028000            05  HL1-RUN-DATE               PIC 9(08).             
028100            05  FILLER                     PIC X(08) VALUE 'PAGE'.
028200            05  HL1-PAGE-NO                PIC ZZ9.               
028300            05  FILLER                     PIC X(52) VALUE SPACES.
028400        01  WS-HEADING-LINE-2.                                    
028500            05  FILLER                     PIC X(01) VALUE SPACE. 
028600            05  FILLER                     PIC X(11)              
028700                    VALUE 'SALE NUMBER'.                          
028800            05  FILLER                     PIC X(09)              
028900                    VALUE 'CUSTOMER'.                             
029000            05  FILLER                     PIC X(13)              
029100                    VALUE 'SUBTOTAL'.                             
029200            05  FILLER                     PIC X(11)              
029300                    VALUE 'DISCOUNT'.                             
029400            05  FILLER                     PIC X(11) VALUE 'TAX'. 
029500            05  FILLER                     PIC X(13)              
029600                    VALUE 'TOTAL'.                                
029700            05  FILLER                     PIC X(13) VALUE 'PAID'.
029800            05  FILLER                     PIC X(13) VALUE 'DUE'. 
029900            05  FILLER                     PIC X(37) VALUE SPACES.
030000        01  WS-STORE-HEADING-LINE.                                
030100            05  FILLER                     PIC X(01) VALUE SPACE. 
030200            05  FILLER                     PIC X(08)              
030300                    VALUE 'STORE'.                                
030400            05  SHL-STORE-ID               PIC 9999.              
030500            05  FILLER                     PIC X(119)             
030600                    VALUE SPACES.                                 
030700        01  WS-DETAIL-LINE.                                       
030800            05  FILLER                     PIC X(01) VALUE SPACE. 
030900            05  DL-SALE-NUMBER             PIC X(10).             
031000            05  FILLER                     PIC X(02) VALUE SPACES.
031100            05  DL-CUSTOMER-ID             PIC ZZZZZ9.            
031200            05  FILLER                     PIC X(02) VALUE SPACES.
031300            05  DL-SUBTOTAL                PIC ZZ,ZZZ,ZZ9.99-.    
031400            05  DL-DISCOUNT                PIC ZZ,ZZZ,ZZ9.99-.    
031500            05  DL-TAX                     PIC ZZ,ZZZ,ZZ9.99-.    
031600            05  DL-TOTAL                   PIC ZZ,ZZZ,ZZ9.99-.    
031700            05  DL-PAID                    PIC ZZ,ZZZ,ZZ9.99-.    
031800            05  DL-DUE                     PIC ZZ,ZZZ,ZZ9.99-.    
031900            05  FILLER                     PIC X(24) VALUE SPACES.
032000        01  WS-STORE-TOTAL-LINE.                                  
032100            05  FILLER                     PIC X(01) VALUE SPACE. 
032200            05  FILLER                     PIC X(12)              
032300                    VALUE 'STORE TOTAL'.                          
032400            05  STL-COUNT                  PIC ZZZZ9.             
032500            05  FILLER                     PIC X(08)              
032600                    VALUE 'SALES'.                                
032700            05  STL-SUBTOTAL               PIC ZZ,ZZZ,ZZ9.99-.    
032800            05  STL-DISCOUNT               PIC ZZ,ZZZ,ZZ9.99-.    
032900            05  STL-TAX                    PIC ZZ,ZZZ,ZZ9.99-.    
033000            05  STL-TOTAL                  PIC ZZ,ZZZ,ZZ9.99-.    
033100            05  FILLER                     PIC X(46) VALUE SPACES.
033200        01  WS-GRAND-TOTAL-LINE.                                  
033300            05  FILLER                     PIC X(01) VALUE SPACE. 
033400            05  FILLER                     PIC X(12)              
033500                    VALUE 'GRAND TOTAL'.                          
033600            05  GTL-COUNT                  PIC ZZZZZ9.            
033700            05  FILLER                     PIC X(08)              
033800                    VALUE 'SALES'.                                
033900            05  GTL-SUBTOTAL               PIC ZZ,ZZZ,ZZ9.99-.    
034000            05  GTL-DISCOUNT               PIC ZZ,ZZZ,ZZ9.99-.    
034100            05  GTL-TAX                    PIC ZZ,ZZZ,ZZ9.99-.    
034200            05  GTL-TOTAL                  PIC ZZ,ZZZ,ZZ9.99-.    
034300            05  FILLER                     PIC X(10)              
034400                    VALUE 'PTS EARNED'.                           
034500            05  GTL-LOYALTY                PIC ZZZ,ZZZ,ZZ9.       
034600            05  FILLER                     PIC X(19) VALUE SPACES.
034700        PROCEDURE DIVISION.                                       
034800        0000-MAIN-CONTROL.                                        
034900            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
035000            PERFORM 2000-PROCESS-SALE-GROUP THRU 2000-EXIT        
035100                UNTIL WS-SALE-EOF.                                
035200            PERFORM 3900-REWRITE-CUSTOMER-MASTER THRU 3900-EXIT.  
035300            PERFORM 4800-PRINT-GRAND-TOTALS THRU 4800-EXIT.       
035400            CLOSE SALES-FILE SALE-ITEMS-FILE SALE-PAYMENTS-FILE   
035500                STOCK-MOVEMENTS-FILE SALES-REPORT-FILE.           
035600            GOBACK.                                               
035700        1000-INITIALIZE.                                          
035800            OPEN INPUT RUN-PARM-FILE.                             
035900            READ RUN-PARM-FILE                                    
036000                AT END MOVE ZERO TO RUN-PARM-REC.                 
036100            MOVE RUN-PARM-REC TO WS-RUN-DATE.                      CR-0801
036200            CLOSE RUN-PARM-FILE.                                  
036300            MOVE 1 TO WS-PAGE-NUMBER.                             
036400            MOVE ZERO TO WS-GRAND-COUNT WS-GRAND-SUBTOTAL         
036500                WS-GRAND-DISCOUNT WS-GRAND-TAX WS-GRAND-TOTAL     
036600                WS-GRAND-LOYALTY.                                 
036700            MOVE 'Y' TO WS-FIRST-STORE-SW.                        
036800            OPEN I-O SALES-FILE.                                  
036900            OPEN INPUT SALE-ITEMS-FILE SALE-PAYMENTS-FILE.        
037000            OPEN OUTPUT STOCK-MOVEMENTS-FILE.                     
037100            OPEN OUTPUT SALES-REPORT-FILE.                        
037200            PERFORM 3000-LOAD-CUSTOMER-TABLE THRU 3000-EXIT.      
037300            PERFORM 1100-READ-SALE THRU 1100-EXIT.                
037400            PERFORM 1200-READ-ITEM THRU 1200-EXIT.                
037500            PERFORM 1300-READ-PAYMENT THRU 1300-EXIT.             
037600            PERFORM 4000-PRINT-PAGE-HEADING THRU 4000-EXIT.       
037700        1000-EXIT.                                                
037800            EXIT.                                                 
037900        1100-READ-SALE.                                           
038000            READ SALES-FILE                                       
038100                AT END MOVE 'Y' TO WS-SALE-EOF-SW.                
038200        1100-EXIT.                                                
038300            EXIT.                                                 
038400        1200-READ-ITEM.                                           
038500            READ SALE-ITEMS-FILE                                  
038600                AT END MOVE 'Y' TO WS-ITEM-EOF-SW.                
038700        1200-EXIT.                                                
038800            EXIT.                                                 
038900        1300-READ-PAYMENT.                                        
039000            READ SALE-PAYMENTS-FILE                               
039100                AT END MOVE 'Y' TO WS-PAY-EOF-SW.                 
039200        1300-EXIT.                                                
039300            EXIT.                                                 
039400        2000-PROCESS-SALE-GROUP.                                  
039500            MOVE SALE-NUMBER TO WS-CURRENT-SALE-NUMBER.           
039600            MOVE ZERO TO WS-SUBTOTAL-ACCUM WS-PAID-ACCUM          
039700                WS-LP-REDEEMED-ACCUM.                             
039800            PERFORM 2700-PROCESS-CANCEL THRU 2700-EXIT.           
039900            IF NOT SALE-STATUS-CANCELLED                          
040000                PERFORM 2100-CALC-SALE-LINE THRU 2100-EXIT        
040100                    UNTIL WS-ITEM-EOF                             
040200                    OR SI-SALE-NUMBER NOT = WS-CURRENT-SALE-NUMBER
040300                PERFORM 2500-SUM-PAYMENTS THRU 2500-EXIT          
040400                    UNTIL WS-PAY-EOF                              
040500                    OR SP-SALE-NUMBER NOT = WS-CURRENT-SALE-NUMBER
040600                PERFORM 3100-CALC-SALE-HEADER THRU 3100-EXIT      
040700                PERFORM 3150-CHECK-COMPLETION THRU 3150-EXIT      
040800                PERFORM 2750-PROCESS-REFUND THRU 2750-EXIT.       
040900            REWRITE SALE-REC.                                     
041000            IF SALE-STATUS-COMPLETED                              
041100                PERFORM 3200-UPDATE-CUSTOMER-STANDING THRU        
041200                    3200-EXIT                                     
041300                PERFORM 3300-ACCUM-REPORT-TOTALS THRU 3300-EXIT   
041400                PERFORM 4500-PRINT-SALE-DETAIL THRU 4500-EXIT.    
041500            PERFORM 1100-READ-SALE THRU 1100-EXIT.                
041600        2000-EXIT.                                                
041700            EXIT.                                                 
041800        2100-CALC-SALE-LINE.                                      
041900*          BASE = QTY * UNIT PRICE.                               
042000            COMPUTE WS-LN-BASE ROUNDED =                          
042100                SI-QUANTITY * SI-UNIT-PRICE.                      
042200            IF SI-DISC-PCT > ZERO                                 
042300                COMPUTE WS-LN-DISC-AMT ROUNDED =                  
042400                    WS-LN-BASE * SI-DISC-PCT / 100                
042500                MOVE SI-DISC-PCT TO WS-LN-DISC-PCT                
042600            ELSE                                                  
042700                MOVE SI-DISC-AMT TO WS-LN-DISC-AMT                
042800                IF WS-LN-BASE = ZERO                              
042900                    MOVE ZERO TO WS-LN-DISC-PCT                   
043000                ELSE                                              
043100                    COMPUTE WS-LN-DISC-PCT ROUNDED =              
043200                        WS-LN-DISC-AMT / WS-LN-BASE * 100         
043300                END-IF                                            
043400            END-IF.                                               
043500            COMPUTE WS-LN-DISCOUNTED =                            
043600                WS-LN-BASE - WS-LN-DISC-AMT.                      
043700            IF SI-TAX-RATE > ZERO                                 
043800                COMPUTE WS-LN-TAX ROUNDED =                       
043900                    WS-LN-DISCOUNTED * SI-TAX-RATE                
044000                COMPUTE WS-LN-TOTAL = WS-LN-DISCOUNTED + WS-LN-TAX
044100            ELSE                                                  
044200                MOVE ZERO TO WS-LN-TAX                            
044300                MOVE WS-LN-DISCOUNTED TO WS-LN-TOTAL              
044400            END-IF.                                               
044500            MOVE WS-LN-DISC-AMT TO SI-DISC-AMT.                   
044600            MOVE WS-LN-DISC-PCT TO SI-DISC-PCT.                   
044700            MOVE WS-LN-TAX TO SI-TAX-AMT.                         
044800            MOVE WS-LN-TOTAL TO SI-LINE-TOTAL.                    
044900            PERFORM 2150-CALC-LINE-PROFIT THRU 2150-EXIT.         
045000            ADD WS-LN-TOTAL TO WS-SUBTOTAL-ACCUM.                 
045100            PERFORM 2200-WRITE-SALE-MOVEMENT THRU 2200-EXIT.      
045200            PERFORM 1200-READ-ITEM THRU 1200-EXIT.                
045300        2100-EXIT.                                                
045400            EXIT.                                                 
045500        2150-CALC-LINE-PROFIT.                                    
045600*          PRODUCT PROFITABILITY, FOLDED INTO THE LINE CALC.      
045700            IF SI-UNIT-COST = ZERO                                
045800                MOVE ZERO TO WS-LN-PROFIT WS-LN-MARGIN-PCT        
045900            ELSE                                                  
046000                COMPUTE WS-LN-PROFIT ROUNDED =                    
046100                    WS-LN-TOTAL - (SI-QUANTITY * SI-UNIT-COST)    
046200                IF WS-LN-TOTAL = ZERO                             
046300                    MOVE ZERO TO WS-LN-MARGIN-PCT                 
046400                ELSE                                              
046500                    COMPUTE WS-LN-MARGIN-PCT ROUNDED =            
046600                        WS-LN-PROFIT / WS-LN-TOTAL * 100          
046700                END-IF                                            
046800            END-IF.                                               
046900        2150-EXIT.                                                
047000            EXIT.                                                 
047100        2200-WRITE-SALE-MOVEMENT.                                 
047200*          NEGATIVE QUANTITY - GOODS LEFT THE STORE.              
047300            MOVE SI-PRODUCT-ID TO MV-PRODUCT-ID.                  
047400            MOVE SALE-STORE-ID TO MV-STORE-ID.                    
047500            MOVE 'SA' TO MV-TYPE.                                 
047600            COMPUTE MV-QUANTITY = ZERO - SI-QUANTITY.             
047700            MOVE SI-UNIT-COST TO MV-UNIT-COST.                    
047800            MOVE SI-SALE-NUMBER TO MV-REFERENCE.                  
047900            MOVE ZERO TO MV-QTY-BEFORE MV-QTY-AFTER.              
048000            WRITE MOVEMENT-REC.                                   
048100        2200-EXIT.                                                
048200            EXIT.                                                 
048300        2500-SUM-PAYMENTS.                                        
048400            ADD SP-AMOUNT TO WS-PAID-ACCUM.                       
048500            IF SP-METHOD = 'LP'                                   
048600                ADD SP-AMOUNT TO WS-LP-REDEEMED-ACCUM              CR-1064
048700            END-IF.                                               
048800            PERFORM 1300-READ-PAYMENT THRU 1300-EXIT.             
048900        2500-EXIT.                                                
049000            EXIT.                                                 
049100*          CR-1249 - A CANCEL FLAG KEYED AGAINST A TICKET THAT    
049200*          WAS ALREADY RUNG UP AND PAID IN FULL ON AN EARLIER     
049300*          RUN IS NOT HONORED - THE COUNTER HAS TO PROCESS A      
049400*          REFUND INSTEAD OF A CANCEL ONCE A SALE IS CLOSED.      
049500*          THE STATUS IS PUT BACK TO COMPLETED SO THE RECALC      
049600*          BELOW STILL RUNS THE TICKET THROUGH NORMALLY.          
049700        2700-PROCESS-CANCEL.                                      
049800            IF SALE-STATUS-CANCELLED                              
049900               AND SALE-TOTAL-AMT > ZERO                          
050000               AND SALE-AMT-DUE NOT > ZERO                        
050100                SET SALE-STATUS-COMPLETED TO TRUE                 
050200            END-IF.                                               
050300        2700-EXIT.                                                
050400            EXIT.                                                 
050500*          CR-1249 - A SALE CAN ONLY BE REFUNDED, IN WHOLE OR IN  
050600*          PART, ONCE IT HAS BEEN RUNG UP COMPLETE (OR IS ALREADY 
050700*          CARRYING A PARTIAL REFUND FROM AN EARLIER RUN).  THE   
050800*          REFUND AMOUNT KEYED AT THE REGISTER CANNOT DRIVE THE   
050900*          RUNNING REFUND TOTAL PAST THE ORIGINAL SALE TOTAL.     
051000        2750-PROCESS-REFUND.                                      
051100            IF (SALE-STATUS-COMPLETED                             
051200               OR SALE-STATUS-PART-REFUNDED)                      
051300               AND SALE-REFUNDED-AMT > ZERO                       
051400                IF SALE-REFUNDED-AMT > SALE-TOTAL-AMT             
051500                    MOVE SALE-TOTAL-AMT TO SALE-REFUNDED-AMT      
051600                END-IF                                            
051700                IF SALE-REFUNDED-AMT >= SALE-TOTAL-AMT            
051800                    SET SALE-STATUS-REFUNDED TO TRUE              
051900                ELSE                                              
052000                    SET SALE-STATUS-PART-REFUNDED TO TRUE         
052100                END-IF                                            
052200            END-IF.                                               
052300        2750-EXIT.                                                
052400            EXIT.                                                 
052500        3000-LOAD-CUSTOMER-TABLE.                                 
052600            OPEN INPUT CUSTOMERS-FILE.                            
052700            MOVE ZERO TO WS-CUST-TBL-COUNT.                       
052800            MOVE 'N' TO WS-CUST-EOF-SW.                           
052900            PERFORM 3050-READ-CUSTOMER THRU 3050-EXIT.            
053000            PERFORM 3060-LOAD-ENTRY THRU 3060-EXIT                
053100                UNTIL WS-CUST-EOF.                                
053200            CLOSE CUSTOMERS-FILE.                                 
053300        3000-EXIT.                                                
053400            EXIT.                                                 
053500        3050-READ-CUSTOMER.                                       
053600            READ CUSTOMERS-FILE                                   
053700                AT END MOVE 'Y' TO WS-CUST-EOF-SW.                
053800        3050-EXIT.                                                
053900            EXIT.                                                 
054000        3060-LOAD-ENTRY.                                          
054100            ADD 1 TO WS-CUST-TBL-COUNT.                           
054200            SET WS-CT-IDX TO WS-CUST-TBL-COUNT.                   
054300            MOVE CUST-NUMBER TO WS-CT-NUMBER (WS-CT-IDX).         
054400            MOVE CUST-CREDIT-LIMIT TO                             
054500                WS-CT-CREDIT-LIMIT (WS-CT-IDX).                   
054600            MOVE CUST-BALANCE TO WS-CT-BALANCE (WS-CT-IDX).       
054700            MOVE CUST-TOTAL-SPENT TO                              
054800                WS-CT-TOTAL-SPENT (WS-CT-IDX).                    
054900            MOVE CUST-LOYALTY-POINTS TO                           
055000                WS-CT-LOYALTY-POINTS (WS-CT-IDX).                 
055100            MOVE CUST-LOYALTY-TIER TO WS-CT-TIER (WS-CT-IDX).     
055200            MOVE CUST-FIRST-PURCHASE TO                           
055300                WS-CT-FIRST-PURCHASE (WS-CT-IDX).                 
055400            MOVE CUST-LAST-PURCHASE TO                            
055500                WS-CT-LAST-PURCHASE (WS-CT-IDX).                  
055600            MOVE CUST-BLOCKED TO WS-CT-BLOCKED (WS-CT-IDX).       
055700            MOVE CUST-AVAILABLE-CREDIT TO                         
055800                WS-CT-AVAILABLE-CREDIT (WS-CT-IDX).                CR-1064
055900            MOVE CUST-OVER-LIMIT TO                               
056000                WS-CT-OVER-LIMIT (WS-CT-IDX).                      CR-1064
056100            PERFORM 3050-READ-CUSTOMER THRU 3050-EXIT.            
056200        3060-EXIT.                                                
056300            EXIT.                                                 
056400        3100-CALC-SALE-HEADER.                                    
056500            MOVE WS-SUBTOTAL-ACCUM TO SALE-SUBTOTAL.              
056600            IF SALE-DISC-PERCENT                                  
056700                COMPUTE SALE-DISCOUNT-AMT ROUNDED =               
056800                    SALE-SUBTOTAL * SALE-DISC-VALUE / 100         
056900            ELSE                                                  
057000                IF SALE-DISC-FIXED                                
057100                    IF SALE-DISC-VALUE > SALE-SUBTOTAL            
057200                        MOVE SALE-SUBTOTAL TO SALE-DISCOUNT-AMT   
057300                    ELSE                                          
057400                        MOVE SALE-DISC-VALUE TO SALE-DISCOUNT-AMT 
057500                    END-IF                                        
057600                ELSE                                              
057700                    MOVE ZERO TO SALE-DISCOUNT-AMT                
057800                END-IF                                            
057900            END-IF.                                               
058000            COMPUTE WS-TAXABLE-AMT =                              
058100                SALE-SUBTOTAL - SALE-DISCOUNT-AMT.                
058200            IF SALE-TAX-RATE > ZERO                               
058300                IF SALE-TAX-IS-INCLUSIVE                          
058400                    COMPUTE SALE-TAX-AMT ROUNDED =                
058500                        WS-TAXABLE-AMT * SALE-TAX-RATE /          
058600                            (1 + SALE-TAX-RATE)                   
058700                    MOVE WS-TAXABLE-AMT TO SALE-TOTAL-AMT         
058800                ELSE                                              
058900                    COMPUTE SALE-TAX-AMT ROUNDED =                
059000                        WS-TAXABLE-AMT * SALE-TAX-RATE            
059100                    COMPUTE SALE-TOTAL-AMT =                      
059200                        WS-TAXABLE-AMT + SALE-TAX-AMT             
059300                END-IF                                            
059400            ELSE                                                  
059500                MOVE ZERO TO SALE-TAX-AMT                         
059600                MOVE WS-TAXABLE-AMT TO SALE-TOTAL-AMT             
059700            END-IF.                                               
059800            MOVE WS-PAID-ACCUM TO SALE-AMT-PAID.                  
059900            COMPUTE SALE-AMT-DUE = SALE-TOTAL-AMT - SALE-AMT-PAID.
060000            IF SALE-AMT-PAID > SALE-TOTAL-AMT                     
060100                COMPUTE SALE-CHANGE-AMT =                         
060200                    SALE-AMT-PAID - SALE-TOTAL-AMT                
060300            ELSE                                                  
060400                MOVE ZERO TO SALE-CHANGE-AMT                      
060500            END-IF.                                               
060600            COMPUTE SALE-LOYALTY-EARNED = SALE-TOTAL-AMT * 0.01.  
060700        3100-EXIT.                                                
060800            EXIT.                                                 
060900        3150-CHECK-COMPLETION.                                    
061000*          A DRAFT TICKET THAT IS NOW FULLY PAID GOES TO          
061100*          COMPLETED STATUS IN THE SAME RUN THAT PAID IT OFF.     
061200            MOVE 'N' TO WS-WAS-DRAFT-PAID-SW.                     
061300            IF SALE-STATUS-DRAFT AND SALE-AMT-DUE NOT > ZERO      
061400                SET SALE-STATUS-COMPLETED TO TRUE                 
061500                MOVE 'Y' TO WS-WAS-DRAFT-PAID-SW                  
061600            END-IF.                                               
061700        3150-EXIT.                                                
061800            EXIT.                                                 
061900        3200-UPDATE-CUSTOMER-STANDING.                            
062000            IF SALE-CUSTOMER-ID = ZERO                            
062100                GO TO 3200-EXIT.                                  
062200            SEARCH ALL WS-CUST-ENTRY                              
062300                AT END GO TO 3200-EXIT                            
062400                WHEN WS-CT-NUMBER (WS-CT-IDX) = SALE-CUSTOMER-ID  
062500                    PERFORM 3250-APPLY-CUSTOMER-CHANGES THRU      
062600                        3250-EXIT.                                
062700        3200-EXIT.                                                
062800            EXIT.                                                 
062900        3250-APPLY-CUSTOMER-CHANGES.                              
063000            ADD SALE-TOTAL-AMT TO WS-CT-TOTAL-SPENT (WS-CT-IDX).  
063100            PERFORM 3255-REDEEM-LOYALTY-POINTS THRU                CR-1064
063200                3255-EXIT.                                         CR-1064
063300            ADD SALE-LOYALTY-EARNED TO                            
063400                WS-CT-LOYALTY-POINTS (WS-CT-IDX).                 
063500            MOVE SALE-DATE TO WS-CT-LAST-PURCHASE (WS-CT-IDX).    
063600            IF WS-CT-FIRST-PURCHASE (WS-CT-IDX) = ZERO            
063700                MOVE SALE-DATE TO                                 
063800                    WS-CT-FIRST-PURCHASE (WS-CT-IDX)              
063900            END-IF.                                               
064000            PERFORM 3265-CHECK-CREDIT-LIMIT THRU                   CR-1064
064100                3265-EXIT.                                         CR-1064
064200            EVALUATE TRUE                                         
064300                WHEN WS-CT-LOYALTY-POINTS (WS-CT-IDX) >= 10000    
064400                    MOVE 'P' TO WS-CT-TIER (WS-CT-IDX)            
064500                WHEN WS-CT-LOYALTY-POINTS (WS-CT-IDX) >= 5000     
064600                    MOVE 'G' TO WS-CT-TIER (WS-CT-IDX)            
064700                WHEN WS-CT-LOYALTY-POINTS (WS-CT-IDX) >= 1000     
064800                    MOVE 'S' TO WS-CT-TIER (WS-CT-IDX)            
064900                WHEN OTHER                                        
065000                    MOVE 'B' TO WS-CT-TIER (WS-CT-IDX)            
065100            END-EVALUATE.                                         
065200        3250-EXIT.                                                
065300            EXIT.                                                 
065400*          CR-1064 - AN 'LP' TENDER LINE REDEEMS POINTS AT ONE    
065500*          POINT PER DOLLAR, THE SAME RATE THEY ARE EARNED AT.    
065600*          THE REDEMPTION CANNOT DRIVE THE BALANCE BELOW ZERO -   
065700*          IF THE TICKET ASKS FOR MORE THAN THE CUSTOMER HAS ON   
065800*          HAND, IT IS CAPPED AT WHAT IS ON HAND.                 
065900        3255-REDEEM-LOYALTY-POINTS.                                CR-1064
066000            IF WS-LP-REDEEMED-ACCUM > ZERO                        
066100                IF WS-LP-REDEEMED-ACCUM >                         
066200                        WS-CT-LOYALTY-POINTS (WS-CT-IDX)          
066300                    MOVE WS-CT-LOYALTY-POINTS (WS-CT-IDX) TO      
066400                        WS-LP-REDEEMED-ACCUM                      
066500                END-IF                                            
066600                SUBTRACT WS-LP-REDEEMED-ACCUM FROM                
066700                    WS-CT-LOYALTY-POINTS (WS-CT-IDX)              
066800            END-IF.                                               
066900        3255-EXIT.                                                
067000            EXIT.                                                 
067100*          CR-1064 - AVAILABLE CREDIT AND THE OVER-LIMIT FLAG ARE 
067200*          REFRESHED ON EVERY COMPLETED SALE SO THE COLLECTIONS   
067300*          DESK EXTRACT CAN PULL THEM STRAIGHT OFF THE CUSTOMER   
067400*          MASTER.  A CUSTOMER WITH NO CREDIT LIMIT ON FILE (CASH 
067500*          ONLY) SHOWS ZERO AVAILABLE AND IS NEVER FLAGGED OVER.  
067600        3265-CHECK-CREDIT-LIMIT.                                   CR-1064
067700            IF WS-CT-CREDIT-LIMIT (WS-CT-IDX) > ZERO              
067800                 AND WS-CT-BALANCE (WS-CT-IDX) >                  
067900                     WS-CT-CREDIT-LIMIT (WS-CT-IDX)               
068000                MOVE 'Y' TO WS-CT-OVER-LIMIT (WS-CT-IDX)          
068100                MOVE ZERO TO WS-AVAILABLE-CREDIT                  
068200            ELSE                                                  
068300                MOVE 'N' TO WS-CT-OVER-LIMIT (WS-CT-IDX)          
068400                COMPUTE WS-AVAILABLE-CREDIT =                     
068500                    WS-CT-CREDIT-LIMIT (WS-CT-IDX) -              
068600                        WS-CT-BALANCE (WS-CT-IDX)                 
068700            END-IF.                                               
068800            IF WS-AVAILABLE-CREDIT < ZERO                         
068900                MOVE ZERO TO WS-AVAILABLE-CREDIT                  
069000            END-IF.                                               
069100            MOVE WS-AVAILABLE-CREDIT TO                           
069200                WS-CT-AVAILABLE-CREDIT (WS-CT-IDX).               
069300        3265-EXIT.                                                
069400            EXIT.                                                 
069500        3300-ACCUM-REPORT-TOTALS.                                 
069600            IF WS-FIRST-STORE-SW = 'Y'                            
069700                MOVE SALE-STORE-ID TO WS-STORE-ID-SAVE            
069800                MOVE 'N' TO WS-FIRST-STORE-SW                     
069900                PERFORM 4300-PRINT-STORE-HEADING THRU 4300-EXIT   
070000            ELSE                                                  
070100                IF SALE-STORE-ID NOT = WS-STORE-ID-SAVE           
070200                    PERFORM 4400-PRINT-STORE-TOTAL THRU 4400-EXIT 
070300                    MOVE SALE-STORE-ID TO WS-STORE-ID-SAVE        
070400                    PERFORM 4300-PRINT-STORE-HEADING THRU         
070500                        4300-EXIT                                 
070600                END-IF                                            
070700            END-IF.                                               
070800            ADD 1 TO WS-STORE-COUNT.                              
070900            ADD SALE-SUBTOTAL TO WS-STORE-SUBTOTAL.               
071000            ADD SALE-DISCOUNT-AMT TO WS-STORE-DISCOUNT.           
071100            ADD SALE-TAX-AMT TO WS-STORE-TAX.                     
071200            ADD SALE-TOTAL-AMT TO WS-STORE-TOTAL.                 
071300            ADD 1 TO WS-GRAND-COUNT.                              
071400            ADD SALE-SUBTOTAL TO WS-GRAND-SUBTOTAL.               
071500            ADD SALE-DISCOUNT-AMT TO WS-GRAND-DISCOUNT.           
071600            ADD SALE-TAX-AMT TO WS-GRAND-TAX.                     
071700            ADD SALE-TOTAL-AMT TO WS-GRAND-TOTAL.                 
071800            ADD SALE-LOYALTY-EARNED TO WS-GRAND-LOYALTY.          
071900        3300-EXIT.                                                
072000            EXIT.                                                 
072100        3900-REWRITE-CUSTOMER-MASTER.                             
072200            IF WS-CUST-TBL-COUNT = ZERO                           
072300                GO TO 3900-EXIT.                                  
072400            OPEN OUTPUT CUSTOMERS-FILE.                           
072500            MOVE 1 TO WS-CUST-TBL-IDX.                            
072600            PERFORM 3950-WRITE-CUST-ENTRY THRU 3950-EXIT          
072700                UNTIL WS-CUST-TBL-IDX > WS-CUST-TBL-COUNT.        
072800            CLOSE CUSTOMERS-FILE.                                 
072900        3900-EXIT.                                                
073000            EXIT.                                                 
073100        3950-WRITE-CUST-ENTRY.                                    
073200            SET WS-CT-IDX TO WS-CUST-TBL-IDX.                     
073300            MOVE WS-CT-NUMBER (WS-CT-IDX) TO CUST-NUMBER.         
073400            MOVE WS-CT-CREDIT-LIMIT (WS-CT-IDX) TO                
073500                CUST-CREDIT-LIMIT.                                
073600            MOVE WS-CT-BALANCE (WS-CT-IDX) TO CUST-BALANCE.       
073700            MOVE WS-CT-TOTAL-SPENT (WS-CT-IDX) TO                 
073800                CUST-TOTAL-SPENT.                                 
073900            MOVE WS-CT-LOYALTY-POINTS (WS-CT-IDX) TO              
074000                CUST-LOYALTY-POINTS.                              
074100            MOVE WS-CT-TIER (WS-CT-IDX) TO CUST-LOYALTY-TIER.     
074200            MOVE WS-CT-FIRST-PURCHASE (WS-CT-IDX) TO              
074300                CUST-FIRST-PURCHASE.                              
074400            MOVE WS-CT-LAST-PURCHASE (WS-CT-IDX) TO               
074500                CUST-LAST-PURCHASE.                               
074600            MOVE WS-CT-BLOCKED (WS-CT-IDX) TO CUST-BLOCKED.       
074700            MOVE WS-CT-AVAILABLE-CREDIT (WS-CT-IDX) TO            
074800                CUST-AVAILABLE-CREDIT.                             CR-1064
074900            MOVE WS-CT-OVER-LIMIT (WS-CT-IDX) TO                  
075000                CUST-OVER-LIMIT.                                   CR-1064
075100            WRITE CUSTOMER-REC.                                   
075200            ADD 1 TO WS-CUST-TBL-IDX.                             
075300        3950-EXIT.                                                
075400            EXIT.                                                 
075500        4000-PRINT-PAGE-HEADING.                                  
075600            MOVE WS-RUN-DATE TO HL1-RUN-DATE.                     
075700            MOVE WS-PAGE-NUMBER TO HL1-PAGE-NO.                   
075800            WRITE REPORT-LINE FROM WS-HEADING-LINE-1.             
075900            WRITE REPORT-LINE FROM WS-HEADING-LINE-2.             
076000            ADD 1 TO WS-PAGE-NUMBER.                              
076100            MOVE ZERO TO WS-LINE-COUNT.                           
076200        4000-EXIT.                                                
076300            EXIT.                                                 
076400        4300-PRINT-STORE-HEADING.                                 
076500            MOVE SALE-STORE-ID TO SHL-STORE-ID.                   
076600            WRITE REPORT-LINE FROM WS-STORE-HEADING-LINE.         
076700            MOVE ZERO TO WS-STORE-COUNT WS-STORE-SUBTOTAL         
076800                WS-STORE-DISCOUNT WS-STORE-TAX WS-STORE-TOTAL.    
076900        4300-EXIT.                                                
077000            EXIT.                                                 
077100        4400-PRINT-STORE-TOTAL.                                   
077200            MOVE WS-STORE-COUNT TO STL-COUNT.                     
077300            MOVE WS-STORE-SUBTOTAL TO STL-SUBTOTAL.               
077400            MOVE WS-STORE-DISCOUNT TO STL-DISCOUNT.               
077500            MOVE WS-STORE-TAX TO STL-TAX.                         
077600            MOVE WS-STORE-TOTAL TO STL-TOTAL.                     
077700            WRITE REPORT-LINE FROM WS-STORE-TOTAL-LINE.           
077800        4400-EXIT.                                                
077900            EXIT.                                                 
078000        4500-PRINT-SALE-DETAIL.                                   
078100            MOVE SALE-NUMBER TO DL-SALE-NUMBER.                   
078200            MOVE SALE-CUSTOMER-ID TO DL-CUSTOMER-ID.              
078300            MOVE SALE-SUBTOTAL TO DL-SUBTOTAL.                    
078400            MOVE SALE-DISCOUNT-AMT TO DL-DISCOUNT.                
078500            MOVE SALE-TAX-AMT TO DL-TAX.                          
078600            MOVE SALE-TOTAL-AMT TO DL-TOTAL.                      
078700            MOVE SALE-AMT-PAID TO DL-PAID.                        
078800            MOVE SALE-AMT-DUE TO DL-DUE.                          
078900            WRITE REPORT-LINE FROM WS-DETAIL-LINE.                
079000            ADD 1 TO WS-LINE-COUNT.                               
079100            IF WS-LINE-COUNT > 50                                 
079200                PERFORM 4000-PRINT-PAGE-HEADING THRU 4000-EXIT    
079300            END-IF.                                               
079400        4500-EXIT.                                                
079500            EXIT.                                                 
079600        4800-PRINT-GRAND-TOTALS.                                  
079700            IF WS-FIRST-STORE-SW = 'N'                            
079800                PERFORM 4400-PRINT-STORE-TOTAL THRU 4400-EXIT     
079900            END-IF.                                               
080000            MOVE WS-GRAND-COUNT TO GTL-COUNT.                     
080100            MOVE WS-GRAND-SUBTOTAL TO GTL-SUBTOTAL.               
080200            MOVE WS-GRAND-DISCOUNT TO GTL-DISCOUNT.               
080300            MOVE WS-GRAND-TAX TO GTL-TAX.                         
080400            MOVE WS-GRAND-TOTAL TO GTL-TOTAL.                     
080500            MOVE WS-GRAND-LOYALTY TO GTL-LOYALTY.                 
080600            WRITE REPORT-LINE FROM WS-GRAND-TOTAL-LINE.           
080700        4800-EXIT.                                                
080800            EXIT.                                                 
