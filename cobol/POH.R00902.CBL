000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  POH-R00902.                                  
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 09/04/1986.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - POH.R00902 - PURCHASE ORDER TOTALS ENGINE       
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    09/04/86   RH    CR-0233   ORIGINAL PROGRAM.  EXTENDS        
001300*                                LINE TOTALS UP TO THE PO         
001400*                                HEADER AND APPLIES DISCOUNT,     
001500*                                TAX AND FREIGHT.                 
001600*    02/17/89   TO    CR-0410   ADDED TAX-INCLUSIVE BRANCH TO     
001700*                                MATCH THE SALE HEADER LOGIC.     
001800*    07/23/92   TO    CR-0602   ADDED PO-SHIPPING INTO THE        
001900*                                TOTAL, FREIGHT NO LONGER         
002000*                                BURIED IN THE LINE COSTS.        
002100*    01/14/99   MD    CR-0801   Y2K REMEDIATION - RUN-DATE IS     
002200*                                A JOB PARAMETER, NOT DERIVED     
002300*                                FROM THE SYSTEM CLOCK.           
002400*    05/09/01   CY    CR-0918   REWROTE THE STATUS ROLL-UP TO     
002500*                                DRIVE OFF THE LINE RECEIVED      
002600*                                QUANTITIES INSTEAD OF A          
002700*                                SEPARATE FLAG FILE.              
002800*    04/02/04   RH    CR-1063   NAMED PO-EXPECTED-DELIVERY-DATE   
002900*                                ON THE HEADER RECORD (WAS RIDING 
003000*                                ALONG IN FILLER UNTOUCHED BY     
003100*                                THIS PROGRAM) SO THE FIELD LINES 
003200*                                UP WITH THE LAYOUT NOW CARRIED ON
003300*                                POH.TIP04 AND PICKED UP BY THE   
003400*                                GOODS RECEIPT POSTING RUN.       
003500*                                                                 
003600        ENVIRONMENT DIVISION.                                     
003700        CONFIGURATION SECTION.                                    
003800        SPECIAL-NAMES.                                            
003900            C01 IS TOP-OF-FORM.                                   
004000        INPUT-OUTPUT SECTION.                                     
004100        FILE-CONTROL.                                             
004200            SELECT PURCHASE-ORDERS-FILE ASSIGN TO PURCHORD        
004300                ORGANIZATION IS SEQUENTIAL.                       
004400            SELECT PO-ITEMS-FILE ASSIGN TO POITEMS                
004500                ORGANIZATION IS SEQUENTIAL.                       
004600        DATA DIVISION.                                            
004700        FILE SECTION.                                             
004800        FD  PURCHASE-ORDERS-FILE                                  
004900            LABEL RECORDS ARE STANDARD                            
005000            RECORD CONTAINS 100 CHARACTERS.                       
005100        01  PO-REC.                                               
005200            05  PO-NUMBER                  PIC X(10).             
005300            05  PO-SUPPLIER-ID             PIC 9(06).             
005400            05  PO-STORE-ID                PIC 9(04).             
005500            05  PO-ORDER-DATE              PIC 9(08).             
005600            05  PO-STATUS                  PIC X(01).             
005700                88  PO-STATUS-DRAFT            VALUE 'D'.         
005800                88  PO-STATUS-APPROVED         VALUE 'A'.         
005900                88  PO-STATUS-SENT             VALUE 'S'.         
006000                88  PO-STATUS-PARTIAL          VALUE 'P'.         
006100                88  PO-STATUS-RECEIVED         VALUE 'R'.         
006200                88  PO-STATUS-COMPLETED        VALUE 'C'.         
006300                88  PO-STATUS-CANCELLED        VALUE 'X'.         
006400            05  PO-SUBTOTAL                PIC S9(07)V99.         
006500            05  PO-DISCOUNT-AMT            PIC S9(07)V99.         
006600            05  PO-TAX-RATE                PIC S9V9(4).           
006700            05  PO-TAX-INCL                PIC X(01).             
006800                88  PO-TAX-IS-INCLUSIVE        VALUE 'Y'.         
006900            05  PO-TAX-AMT                 PIC S9(07)V99.         
007000            05  PO-SHIPPING                PIC S9(07)V99.         
007100            05  PO-TOTAL-AMT               PIC S9(07)V99.         
007200            05  PO-EXPECTED-DELIVERY-DATE  PIC 9(08).              CR-1063
007300            05  FILLER                     PIC X(12).             
007400        01  PO-KEY-VIEW REDEFINES PO-REC.                         
007500            05  PKV-NUMBER                 PIC X(10).             
007600            05  PKV-SUPPLIER-ID            PIC 9(06).             
007700            05  PKV-STORE-ID               PIC 9(04).             
007800            05  FILLER                     PIC X(80).             
007900        01  PO-STATUS-VIEW REDEFINES PO-REC.                      
008000            05  FILLER                     PIC X(28).             
008100            05  PSV-STATUS                 PIC X(01).             
008200            05  FILLER                     PIC X(71).             
008300        FD  PO-ITEMS-FILE                                         
008400            LABEL RECORDS ARE STANDARD                            
008500            RECORD CONTAINS 60 CHARACTERS.                        
008600        01  PO-ITEM-REC.                                          
008700            05  PI-PO-NUMBER               PIC X(10).             
008800            05  PI-PRODUCT-ID              PIC 9(06).             
008900            05  PI-QTY-ORDERED             PIC S9(07)V9(3).       
009000            05  PI-QTY-RECEIVED            PIC S9(07)V9(3).       
009100            05  PI-UNIT-COST               PIC S9(05)V9(4).       
009200            05  PI-LINE-TOTAL              PIC S9(07)V99.         
009300            05  FILLER                     PIC X(08).             
009400        01  PI-KEY-VIEW REDEFINES PO-ITEM-REC.                    
009500            05  PIKV-PO-NUMBER             PIC X(10).             
009600            05  PIKV-PRODUCT-ID            PIC 9(06).             
009700            05  FILLER                     PIC X(44).             
009800        WORKING-STORAGE SECTION.                                  
009900        77  WS-PO-GROUP-COUNT      PIC 9(07) COMP VALUE ZERO.     
010000        01  WS-SWITCHES.                                          
010100            05  WS-PO-EOF-SW               PIC X(01) VALUE 'N'.   
010200                88  WS-PO-EOF                   VALUE 'Y'.        
010300            05  WS-ITEM-EOF-SW             PIC X(01) VALUE 'N'.   
010400                88  WS-ITEM-EOF                  VALUE 'Y'.       
010500            05  WS-ALL-RECEIVED-SW         PIC X(01).             
010600                88  WS-ALL-RECEIVED             VALUE 'Y'.        
010700            05  WS-ANY-RECEIVED-SW         PIC X(01).             
010800                88  WS-ANY-RECEIVED             VALUE 'Y'.        
010900        01  WS-CURRENT-PO-NUMBER           PIC X(10).             
011000        01  WS-PO-ACCUM.                                          
011100            05  WS-SUBTOTAL-ACCUM          PIC S9(09)V99 COMP.    
011200            05  WS-ORDERED-ACCUM           PIC S9(09)V9(3) COMP.  
011300            05  WS-RECEIVED-ACCUM          PIC S9(09)V9(3) COMP.  
011400            05  WS-RECEIVED-PCT            PIC S9(05)V99 COMP.    
011500        01  WS-HDR-CALC-WORK.                                     
011600            05  WS-DISCOUNTED              PIC S9(09)V99 COMP.    
011700        PROCEDURE DIVISION.                                       
011800        0000-MAIN-CONTROL.                                        
011900            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
012000            PERFORM 2000-PROCESS-PO-GROUP THRU 2000-EXIT          
012100                UNTIL WS-PO-EOF.                                  
012200            CLOSE PURCHASE-ORDERS-FILE PO-ITEMS-FILE.             
012300            GOBACK.                                               
012400        1000-INITIALIZE.                                          
012500            OPEN I-O PURCHASE-ORDERS-FILE PO-ITEMS-FILE.          
012600            PERFORM 1100-READ-PO THRU 1100-EXIT.                  
012700            PERFORM 1200-READ-ITEM THRU 1200-EXIT.                
012800        1000-EXIT.                                                
012900            EXIT.                                                 
013000        1100-READ-PO.                                             
013100            READ PURCHASE-ORDERS-FILE                             
013200                AT END MOVE 'Y' TO WS-PO-EOF-SW.                  
013300        1100-EXIT.                                                
013400            EXIT.                                                 
013500        1200-READ-ITEM.                                           
013600            READ PO-ITEMS-FILE                                    
013700                AT END MOVE 'Y' TO WS-ITEM-EOF-SW.                
013800        1200-EXIT.                                                
013900            EXIT.                                                 
014000        2000-PROCESS-PO-GROUP.                                    
014100            ADD 1 TO WS-PO-GROUP-COUNT.                           
014200            MOVE PO-NUMBER TO WS-CURRENT-PO-NUMBER.               
014300            MOVE ZERO TO WS-SUBTOTAL-ACCUM WS-ORDERED-ACCUM       
014400                WS-RECEIVED-ACCUM WS-RECEIVED-PCT.                
014500            MOVE 'Y' TO WS-ALL-RECEIVED-SW.                       
014600            MOVE 'N' TO WS-ANY-RECEIVED-SW.                       
014700            IF NOT PO-STATUS-CANCELLED                            
014800                PERFORM 2100-CALC-PO-LINE THRU 2100-EXIT          
014900                    UNTIL WS-ITEM-EOF                             
015000                       OR PI-PO-NUMBER NOT = WS-CURRENT-PO-NUMBER 
015100                PERFORM 3100-CALC-PO-HEADER THRU 3100-EXIT        
015200                PERFORM 3200-DETERMINE-STATUS THRU 3200-EXIT.     
015300            REWRITE PO-REC.                                       
015400            PERFORM 1100-READ-PO THRU 1100-EXIT.                  
015500        2000-EXIT.                                                
015600            EXIT.                                                 
015700        2100-CALC-PO-LINE.                                        
015800            COMPUTE PI-LINE-TOTAL ROUNDED =                       
015900                PI-QTY-ORDERED * PI-UNIT-COST.                    
016000            ADD PI-LINE-TOTAL TO WS-SUBTOTAL-ACCUM.               
016100            ADD PI-QTY-ORDERED TO WS-ORDERED-ACCUM.               
016200            ADD PI-QTY-RECEIVED TO WS-RECEIVED-ACCUM.             
016300            IF PI-QTY-RECEIVED < PI-QTY-ORDERED                   
016400                MOVE 'N' TO WS-ALL-RECEIVED-SW                    
016500            END-IF.                                               
016600            IF PI-QTY-RECEIVED > ZERO                             
016700                MOVE 'Y' TO WS-ANY-RECEIVED-SW                    
016800            END-IF.                                               
016900            REWRITE PO-ITEM-REC.                                  
017000            PERFORM 1200-READ-ITEM THRU 1200-EXIT.                
017100        2100-EXIT.                                                
017200            EXIT.                                                 
017300        3100-CALC-PO-HEADER.                                      
017400            MOVE WS-SUBTOTAL-ACCUM TO PO-SUBTOTAL.                
017500            COMPUTE WS-DISCOUNTED = PO-SUBTOTAL - PO-DISCOUNT-AMT.
017600            IF PO-TAX-RATE > ZERO                                 
017700                IF PO-TAX-IS-INCLUSIVE                            
017800                    COMPUTE PO-TAX-AMT ROUNDED =                  
017900                        WS-DISCOUNTED * PO-TAX-RATE /             
018000                            (1 + PO-TAX-RATE)                     
018100                    COMPUTE PO-TOTAL-AMT =                        
018200                        WS-DISCOUNTED + PO-SHIPPING               
018300                ELSE                                              
018400                    COMPUTE PO-TAX-AMT ROUNDED =                  
018500                        WS-DISCOUNTED * PO-TAX-RATE               
018600                    COMPUTE PO-TOTAL-AMT =                        
018700                        WS-DISCOUNTED + PO-TAX-AMT + PO-SHIPPING  
018800                END-IF                                            
018900            ELSE                                                  
019000                MOVE ZERO TO PO-TAX-AMT                           
019100                COMPUTE PO-TOTAL-AMT = WS-DISCOUNTED + PO-SHIPPING
019200            END-IF.                                               
019300*          RECEIVED PERCENT IS KEPT FOR THE BUYER'S FOLLOW-UP     
019400*          LISTING; THE STATUS ROLL-UP BELOW WORKS OFF THE        
019500*          LINE-LEVEL FLAGS INSTEAD, SINCE A PARTIAL LINE CAN     
019600*          STILL LEAVE THE OVERALL PERCENT ABOVE ZERO.            
019700            IF WS-ORDERED-ACCUM = ZERO                            
019800                MOVE ZERO TO WS-RECEIVED-PCT                      
019900            ELSE                                                  
020000                COMPUTE WS-RECEIVED-PCT ROUNDED =                 
020100                    WS-RECEIVED-ACCUM / WS-ORDERED-ACCUM * 100    
020200            END-IF.                                               
020300        3100-EXIT.                                                
020400            EXIT.                                                 
020500        3200-DETERMINE-STATUS.                                    
020600            IF WS-ALL-RECEIVED-SW = 'Y'                           
020700                SET PO-STATUS-RECEIVED TO TRUE                     CR-0918
020800            ELSE                                                  
020900                IF WS-ANY-RECEIVED-SW = 'Y'                       
021000                    SET PO-STATUS-PARTIAL TO TRUE                  CR-0918
021100                END-IF                                            
021200            END-IF.                                               
021300        3200-EXIT.                                                
021400            EXIT.                                                 
