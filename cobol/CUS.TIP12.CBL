000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  CUS-TIP12.                                   
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 06/06/1994.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - CUS.TIP12 - CUSTOMER MASTER LAYOUT              
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    06/06/94   TO    CR-0688   ORIGINAL LAYOUT FOR THE           
001300*                                FREQUENT SHOPPER PROGRAM.        
001400*    04/14/96   TO    CR-0741   ADDED CUST-BLOCKED SWITCH,        
001500*                                COLLECTIONS WANTED A WAY TO      
001600*                                HALT AN ACCOUNT AT THE TILL.     
001700*    01/14/99   MD    CR-0801   Y2K REMEDIATION - CONFIRMED       
001800*                                FIRST/LAST-PURCHASE CARRY        
001900*                                FULL 4-DIGIT CENTURY.            
002000*    05/09/01   CY    CR-0918   ADDED CUS-TIER-VIEW REDEFINES     
002100*                                FOR THE SEARCH-ALL TABLE LOAD    
002200*                                IN THE NIGHTLY BATCH.            
002300*    11/18/03   CY    CR-1042   ADDED THE AMOUNT AND DATE         
002400*                                ALTERNATE VIEWS SO COLLECTIONS   
002500*                                CAN PULL EITHER FIELD GROUP      
002600*                                WITHOUT REDEFINING THE WHOLE     
002700*                                DECK.                            
002800*    04/05/04   RH    CR-1064   ADDED CUST-AVAILABLE-CREDIT AND   
002900*                                CUST-OVER-LIMIT TO MATCH THE     
003000*                                LAYOUT THE FREQUENT SHOPPER RUN  
003100*                                NOW CARRIES - THIS DECK DOES NOT 
003200*                                COMPUTE THEM, IT ONLY COUNTS     
003300*                                RECORDS, BUT THE FIELD LIST HAS  
003400*                                TO MATCH FOR THE VERIFY COUNT    
003500*                                TO MEAN ANYTHING.                
003600*                                                                 
003700        ENVIRONMENT DIVISION.                                     
003800        CONFIGURATION SECTION.                                    
003900        SPECIAL-NAMES.                                            
004000            C01 IS TOP-OF-FORM.                                   
004100        INPUT-OUTPUT SECTION.                                     
004200        FILE-CONTROL.                                             
004300            SELECT CUSTOMERS-FILE ASSIGN TO CUSTMSTR              
004400                ORGANIZATION IS SEQUENTIAL.                       
004500        DATA DIVISION.                                            
004600        FILE SECTION.                                             
004700        FD  CUSTOMERS-FILE                                        
004800            LABEL RECORDS ARE STANDARD                            
004900            RECORD CONTAINS 110 CHARACTERS.                       
005000        01  CUSTOMER-RECORD-DECK.                                 
005100            05  CUST-NUMBER                PIC 9(06).             
005200            05  CUST-NAME                  PIC X(30).             
005300            05  CUST-CREDIT-LIMIT          PIC S9(07)V99.         
005400            05  CUST-BALANCE               PIC S9(07)V99.         
005500            05  CUST-TOTAL-SPENT           PIC S9(09)V99.         
005600            05  CUST-LOYALTY-POINTS        PIC 9(07).             
005700            05  CUST-LOYALTY-TIER          PIC X(01).             
005800                88  CUST-TIER-BRONZE           VALUE 'B'.         
005900                88  CUST-TIER-SILVER           VALUE 'S'.         
006000                88  CUST-TIER-GOLD             VALUE 'G'.         
006100                88  CUST-TIER-PLATINUM         VALUE 'P'.         
006200            05  CUST-FIRST-PURCHASE        PIC 9(08).             
006300            05  CUST-LAST-PURCHASE         PIC 9(08).             
006400            05  CUST-BLOCKED               PIC X(01).              CR-0741
006500                88  CUST-IS-BLOCKED            VALUE 'Y'.         
006600                88  CUST-NOT-BLOCKED           VALUE 'N'.         
006700            05  CUST-AVAILABLE-CREDIT      PIC S9(07)V99.          CR-1064
006800            05  CUST-OVER-LIMIT            PIC X(01).              CR-1064
006900                88  CUST-IS-OVER-LIMIT         VALUE 'Y'.         
007000            05  FILLER                     PIC X(10).             
007100        01  CUS-TIER-VIEW REDEFINES CUSTOMER-RECORD-DECK.          CR-0918
007200            05  CTV-NUMBER                 PIC 9(06).             
007300            05  FILLER                     PIC X(48).             
007400            05  CTV-TIER                   PIC X(01).             
007500            05  FILLER                     PIC X(55).             
007600        01  CUS-AMT-VIEW REDEFINES                                 CR-1042
007700                CUSTOMER-RECORD-DECK.                             
007800            05  FILLER                     PIC X(36).             
007900            05  CAV-CREDIT-LIMIT           PIC S9(07)V99.         
008000            05  CAV-BALANCE                PIC S9(07)V99.         
008100            05  CAV-TOTAL-SPENT            PIC S9(09)V99.         
008200            05  FILLER                     PIC X(45).             
008300        01  CUS-DATE-VIEW REDEFINES                                CR-1042
008400                CUSTOMER-RECORD-DECK.                             
008500            05  FILLER                     PIC X(73).             
008600            05  CDV-FIRST-PURCHASE         PIC 9(08).             
008700            05  CDV-LAST-PURCHASE          PIC 9(08).             
008800            05  FILLER                     PIC X(21).             
008900        WORKING-STORAGE SECTION.                                  
009000        77  WS-REC-COUNT               PIC 9(07) COMP.            
009100        01  WS-DECK-COUNTERS.                                     
009200            05  WS-EOF-SW                  PIC X(01).             
009300                88  WS-EOF                     VALUE 'Y'.         
009400        PROCEDURE DIVISION.                                       
009500        0000-VERIFY-DECK.                                         
009600            OPEN INPUT CUSTOMERS-FILE.                            
009700            MOVE 'N' TO WS-EOF-SW.                                
009800            MOVE ZERO TO WS-REC-COUNT.                            
009900            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
010000            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
010100                UNTIL WS-EOF.                                     
010200            CLOSE CUSTOMERS-FILE.                                 
010300            GOBACK.                                               
010400        1000-READ-DECK.                                           
010500            READ CUSTOMERS-FILE                                   
010600                AT END MOVE 'Y' TO WS-EOF-SW.                     
010700        1000-EXIT.                                                
010800            EXIT.                                                 
010900        1100-COUNT-LOOP.                                          
011000            ADD 1 TO WS-REC-COUNT.                                
011100            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
011200        1100-EXIT.                                                
011300            EXIT.                                                 
