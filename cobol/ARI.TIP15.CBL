000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  ARI-TIP15.                                   
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 04/14/1994.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - ARI.TIP15 - ACCOUNTS RECEIVABLE INVOICE LAYOUT  
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    04/14/94   TO    CR-0741   ORIGINAL LAYOUT, HOUSE-ACCOUNT    
001300*                                CUSTOMERS BILLED ON TERMS        
001400*                                RATHER THAN AT THE TILL.         
001500*    01/14/99   MD    CR-0801   Y2K REMEDIATION - CONFIRMED       
001600*                                INVC-DATE AND INVC-DUE-DATE      
001700*                                CARRY FULL 4-DIGIT CENTURY.      
001800*    05/09/01   CY    CR-0918   ADDED ARI-AGE-VIEW REDEFINES      
001900*                                FOR THE MONTH-END AGING RUN.     
002000*    11/18/03   CY    CR-1042   ADDED THE KEY AND AMOUNT          
002100*                                ALTERNATE VIEWS SO COLLECTIONS   
002200*                                CAN PULL EITHER FIELD GROUP      
002300*                                WITHOUT REDEFINING THE WHOLE     
002400*                                DECK.                            
002500*                                                                 
002600        ENVIRONMENT DIVISION.                                     
002700        CONFIGURATION SECTION.                                    
002800        SPECIAL-NAMES.                                            
002900            C01 IS TOP-OF-FORM.                                   
003000        INPUT-OUTPUT SECTION.                                     
003100        FILE-CONTROL.                                             
003200            SELECT INVOICES-FILE ASSIGN TO ARINVC                 
003300                ORGANIZATION IS SEQUENTIAL.                       
003400        DATA DIVISION.                                            
003500        FILE SECTION.                                             
003600        FD  INVOICES-FILE                                         
003700            LABEL RECORDS ARE STANDARD                            
003800            RECORD CONTAINS 90 CHARACTERS.                        
003900        01  INVOICE-RECORD-DECK.                                  
004000            05  INVC-NUMBER                PIC X(10).             
004100            05  INVC-CUSTOMER-ID           PIC 9(06).             
004200            05  INVC-DATE                  PIC 9(08).             
004300            05  INVC-DUE-DATE              PIC 9(08).             
004400            05  INVC-STATUS                PIC X(01).             
004500                88  INVC-STATUS-DRAFT          VALUE 'D'.         
004600                88  INVC-STATUS-SENT           VALUE 'S'.         
004700                88  INVC-STATUS-PAID           VALUE 'P'.         
004800                88  INVC-STATUS-OVERDUE        VALUE 'O'.         
004900                88  INVC-STATUS-CANCELLED      VALUE 'X'.         
005000            05  INVC-SUBTOTAL              PIC S9(07)V99.         
005100            05  INVC-TAX-AMT               PIC S9(07)V99.         
005200            05  INVC-TOTAL-AMT             PIC S9(07)V99.         
005300            05  INVC-PAID-AMT              PIC S9(07)V99.         
005400            05  INVC-BALANCE-DUE           PIC S9(07)V99.         
005500            05  FILLER                     PIC X(12).             
005600        01  ARI-AGE-VIEW REDEFINES INVOICE-RECORD-DECK.            CR-0918
005700            05  AAV-NUMBER                 PIC X(10).             
005800            05  FILLER                     PIC X(06).             
005900            05  AAV-INVC-DATE              PIC 9(08).             
006000            05  AAV-DUE-DATE               PIC 9(08).             
006100            05  AAV-STATUS                 PIC X(01).             
006200            05  FILLER                     PIC X(57).             
006300        01  ARI-KEY-VIEW REDEFINES                                 CR-1042
006400                INVOICE-RECORD-DECK.                              
006500            05  AKV-NUMBER                 PIC X(10).             
006600            05  AKV-CUSTOMER-ID            PIC 9(06).             
006700            05  FILLER                     PIC X(74).             
006800        01  ARI-AMT-VIEW REDEFINES                                 CR-1042
006900                INVOICE-RECORD-DECK.                              
007000            05  FILLER                     PIC X(33).             
007100            05  AMV-SUBTOTAL               PIC S9(07)V99.         
007200            05  AMV-TAX-AMT                PIC S9(07)V99.         
007300            05  AMV-TOTAL-AMT              PIC S9(07)V99.         
007400            05  AMV-PAID-AMT               PIC S9(07)V99.         
007500            05  AMV-BALANCE-DUE            PIC S9(07)V99.         
007600            05  FILLER                     PIC X(12).             
007700        WORKING-STORAGE SECTION.                                  
007800        77  WS-REC-COUNT               PIC 9(07) COMP.            
007900        01  WS-DECK-COUNTERS.                                     
008000            05  WS-EOF-SW                  PIC X(01).             
008100                88  WS-EOF                     VALUE 'Y'.         
008200        PROCEDURE DIVISION.                                       
008300        0000-VERIFY-DECK.                                         
008400            OPEN INPUT INVOICES-FILE.                             
008500            MOVE 'N' TO WS-EOF-SW.                                
008600            MOVE ZERO TO WS-REC-COUNT.                            
008700            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
008800            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
008900                UNTIL WS-EOF.                                     
009000            CLOSE INVOICES-FILE.                                  
009100            GOBACK.                                               
009200        1000-READ-DECK.                                           
009300            READ INVOICES-FILE                                    
009400                AT END MOVE 'Y' TO WS-EOF-SW.                     
009500        1000-EXIT.                                                
009600            EXIT.                                                 
009700        1100-COUNT-LOOP.                                          
009800            ADD 1 TO WS-REC-COUNT.                                
009900            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
010000        1100-EXIT.                                                
010100            EXIT.                                                 
