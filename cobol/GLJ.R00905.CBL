000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  GLJ-R00905.                                  
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 11/21/1985.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - GLJ.R00905 - GENERAL LEDGER POSTING ENGINE      
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    11/21/85   RH    CR-0181   ORIGINAL PROGRAM.  POSTS THE      
001300*                                NIGHTLY JOURNAL AGAINST THE      
001400*                                CHART OF ACCOUNTS AND PRINTS     
001500*                                THE TRIAL BALANCE.               
001600*    02/17/89   TO    CR-0410   REJECTS AN OUT-OF-BALANCE         
001700*                                TRANSACTION IN ITS ENTIRETY      
001800*                                RATHER THAN POSTING THE LINES    
001900*                                THAT DO BALANCE - CONTROLLER     
002000*                                WANTS THE WHOLE DOCUMENT BACK,   
002100*                                NOT A PARTIAL POST.              
002200*    07/23/92   TO    CR-0602   ACCOUNT MASTER NOW LOADED TO A    
002300*                                TABLE AND SEARCHED, SAME AS      
002400*                                THE OTHER NIGHTLY POSTING        
002500*                                JOBS - THE OLD SEQUENTIAL        
002600*                                MATCH REQUIRED THE JOURNAL BE    
002700*                                RESORTED BY ACCOUNT, WHICH       
002800*                                FOUGHT WITH THE TRANSACTION-     
002900*                                NUMBER GROUPING.                 
003000*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
003100*                                DATE FIELDS DRIVE ANY LOGIC IN   
003200*                                THIS PROGRAM.                    
003300*    05/09/01   CY    CR-0918   ADDED REVERSAL-REQUEST HANDLING   
003400*                                FOR THE RV TRANSACTION TYPE -    
003500*                                DEBITS AND CREDITS ARE SWAPPED   
003600*                                AT BUFFER TIME AND POSTED        
003700*                                UNDER THE SAME BALANCE CHECK     
003800*                                AS ANY OTHER TRANSACTION.        
003900*    03/19/07   SP    CR-1188   OUT-OF-BALANCE TRANSACTIONS ARE   
004000*                                NOW ALSO WRITTEN TO THE SHARED   
004100*                                EXCEPTION LOG, NOT JUST THE      
004200*                                TRIAL BALANCE PRINT, SO THE      
004300*                                MORNING REVIEW CLERK SEES        
004400*                                EVERYTHING IN ONE PLACE.         
004500*                                                                 
004600        ENVIRONMENT DIVISION.                                     
004700        CONFIGURATION SECTION.                                    
004800        SPECIAL-NAMES.                                            
004900            C01 IS TOP-OF-FORM.                                   
005000        INPUT-OUTPUT SECTION.                                     
005100        FILE-CONTROL.                                             
005200            SELECT ACCOUNTS-FILE ASSIGN TO GLACCT                 
005300                ORGANIZATION IS SEQUENTIAL.                       
005400            SELECT JOURNAL-FILE ASSIGN TO GLJRNL                  
005500                ORGANIZATION IS SEQUENTIAL.                       
005600            SELECT EXCEPTION-LOG-FILE ASSIGN TO ERRORLOG          
005700                ORGANIZATION IS SEQUENTIAL.                       
005800            SELECT TRIAL-BALANCE-FILE ASSIGN TO GLTRIAL           
005900                ORGANIZATION IS SEQUENTIAL.                       
006000        DATA DIVISION.                                            
006100        FILE SECTION.                                             
006200        FD  ACCOUNTS-FILE                                         
006300            LABEL RECORDS ARE STANDARD                            
006400            RECORD CONTAINS 80 CHARACTERS.                        
006500        01  ACCOUNT-REC.                                          
006600            05  ACCT-NUMBER                PIC X(08).             
006700            05  ACCT-NAME                  PIC X(30).             
006800            05  ACCT-TYPE                  PIC X(01).             
006900                88  ACCT-TYPE-ASSET            VALUE 'A'.         
007000                88  ACCT-TYPE-LIABILITY        VALUE 'L'.         
007100                88  ACCT-TYPE-EQUITY           VALUE 'Q'.         
007200                88  ACCT-TYPE-REVENUE          VALUE 'R'.         
007300                88  ACCT-TYPE-EXPENSE          VALUE 'E'.         
007400            05  ACCT-BALANCE               PIC S9(13)V99.         
007500            05  ACCT-OPEN-BALANCE          PIC S9(13)V99.         
007600            05  FILLER                     PIC X(11).             
007700        01  ACCT-KEY-VIEW REDEFINES ACCOUNT-REC.                  
007800            05  AKV-NUMBER                 PIC X(08).             
007900            05  FILLER                     PIC X(72).             
008000        FD  JOURNAL-FILE                                          
008100            LABEL RECORDS ARE STANDARD                            
008200            RECORD CONTAINS 90 CHARACTERS.                        
008300        01  JOURNAL-REC.                                          
008400            05  JRN-TRANS-NUMBER           PIC X(10).             
008500            05  JRN-TRANS-TYPE             PIC X(02).             
008600                88  JRN-TYPE-REVERSAL          VALUE 'RV'.        
008700            05  JRN-DATE                   PIC 9(08).             
008800            05  JRN-ACCT-NUMBER            PIC X(08).             
008900            05  JRN-DEBIT                  PIC S9(13)V99.         
009000            05  JRN-CREDIT                 PIC S9(13)V99.         
009100            05  JRN-DESC                   PIC X(30).             
009200            05  FILLER                     PIC X(02).             
009300        01  JRN-TYPE-VIEW REDEFINES JOURNAL-REC.                  
009400            05  FILLER                     PIC X(10).             
009500            05  JTV-TRANS-TYPE             PIC X(02).             
009600            05  FILLER                     PIC X(78).             
009700        FD  EXCEPTION-LOG-FILE                                    
009800            LABEL RECORDS ARE OMITTED                             
009900            RECORD CONTAINS 132 CHARACTERS.                       
010000        01  EXCEPTION-LINE                 PIC X(132).            
010100        FD  TRIAL-BALANCE-FILE                                    
010200            LABEL RECORDS ARE OMITTED                             
010300            RECORD CONTAINS 132 CHARACTERS.                       
010400        01  REPORT-LINE                    PIC X(132).            
010500        WORKING-STORAGE SECTION.                                  
010600        77  WS-TRANS-GROUP-COUNT   PIC 9(07) COMP VALUE ZERO.     
010700        01  WS-SWITCHES.                                          
010800            05  WS-JRN-EOF-SW              PIC X(01) VALUE 'N'.   
010900                88  WS-JRN-EOF                  VALUE 'Y'.        
011000            05  WS-LOAD-EOF-SW             PIC X(01) VALUE 'N'.   
011100                88  WS-LOAD-EOF                 VALUE 'Y'.        
011200            05  WS-ACCT-FOUND-SW           PIC X(01).             
011300                88  WS-ACCT-FOUND               VALUE 'Y'.        
011400            05  WS-REVERSAL-SW             PIC X(01).             
011500                88  WS-REVERSAL                  VALUE 'Y'.       
011600        01  WS-ACCT-TABLE-CTL.                                    
011700            05  WS-ACCT-TBL-COUNT          PIC 9(05) COMP.        
011800        01  WS-ACCT-TABLE.                                        
011900            05  WS-ACCT-ENTRY OCCURS 2000 TIMES                   
012000                    ASCENDING KEY IS WS-GLT-NUMBER                
012100                    INDEXED BY WS-GLT-IDX.                        
012200                10  WS-GLT-NUMBER              PIC X(08).         
012300                10  WS-GLT-NAME                PIC X(30).         
012400                10  WS-GLT-TYPE                PIC X(01).         
012500                    88  WS-GLT-DEBIT-NORMAL     VALUE 'A' 'E'.    
012600                    88  WS-GLT-CREDIT-NORMAL    VALUE 'L' 'Q' 'R'.
012700                10  WS-GLT-BALANCE             PIC S9(13)V99 COMP.
012800                10  WS-GLT-OPEN-BALANCE        PIC S9(13)V99 COMP.
012900        01  WS-CURRENT-TRANS-NUMBER        PIC X(10).             
013000        01  WS-CURRENT-TRANS-TYPE          PIC X(02).             
013100        01  WS-TRANS-LINE-CTL.                                    
013200            05  WS-TRANS-LINE-COUNT        PIC 9(03) COMP.        
013300        01  WS-TRANS-LINE-TABLE.                                  
013400            05  WS-TL-ENTRY OCCURS 100 TIMES                      
013500                    INDEXED BY WS-TL-IDX.                         
013600                10  WS-TL-ACCT-NUMBER          PIC X(08).         
013700                10  WS-TL-DEBIT                PIC S9(13)V99 COMP.
013800                10  WS-TL-CREDIT               PIC S9(13)V99 COMP.
013900        01  WS-BALANCE-CHECK-WORK.                                
014000            05  WS-TOTAL-DEBITS            PIC S9(13)V99 COMP.    
014100            05  WS-TOTAL-CREDITS           PIC S9(13)V99 COMP.    
014200            05  WS-OUT-OF-BALANCE          PIC S9(13)V99 COMP.    
014300        01  WS-REJECT-CTL.                                        
014400            05  WS-REJECT-COUNT            PIC 9(05) COMP.        
014500        01  WS-REJECT-TABLE.                                      
014600            05  WS-RJT-ENTRY OCCURS 500 TIMES                     
014700                    INDEXED BY WS-RJT-IDX.                        
014800                10  WS-RJT-TRANS-NUMBER        PIC X(10).         
014900                10  WS-RJT-DEBIT-TOTAL         PIC S9(13)V99 COMP.
015000                10  WS-RJT-CREDIT-TOTAL        PIC S9(13)V99 COMP.
015100        01  WS-RPT-TOTAL-WORK.                                    
015200            05  WS-RPT-TOTAL-DEBITS        PIC S9(13)V99 COMP.    
015300            05  WS-RPT-TOTAL-CREDITS       PIC S9(13)V99 COMP.    
015400            05  WS-PAGE-NUMBER             PIC 9(03) COMP.        
015500        01  WS-HEADING-LINE-1.                                    
015600            05  FILLER                     PIC X(01) VALUE SPACE. 
015700            05  FILLER                     PIC X(30)              
015800                    VALUE 'MERCHANTS RETAIL ACCOUNTING'.          
015900            05  FILLER                     PIC X(24)              
016000                    VALUE 'GL TRIAL BALANCE'.                     
016100            05  FILLER                     PIC X(08) VALUE 'PAGE'.
016200            05  HL1-PAGE-NO                PIC ZZ9.               
016300            05  FILLER                     PIC X(66) VALUE SPACES.
016400        01  WS-HEADING-LINE-2.                                    
016500            05  FILLER                     PIC X(01) VALUE SPACE. 
016600            05  FILLER                     PIC X(11)              
016700                    VALUE 'ACCOUNT'.                              
016800            05  FILLER                     PIC X(31) VALUE 'NAME'.
016900            05  FILLER                     PIC X(07) VALUE 'TYPE'.
017000            05  FILLER                     PIC X(23)              
017100                    VALUE 'DEBIT'.                                
017200            05  FILLER                     PIC X(23)              
017300                    VALUE 'CREDIT'.                               
017400            05  FILLER                     PIC X(36) VALUE SPACES.
017500        01  WS-DETAIL-LINE-WORK.                                  
017600            05  FILLER                     PIC X(01) VALUE SPACE. 
017700            05  DL-ACCT-NUMBER             PIC X(08).             
017800            05  FILLER                     PIC X(02) VALUE SPACES.
017900            05  DL-ACCT-NAME               PIC X(30).             
018000            05  FILLER                     PIC X(02) VALUE SPACES.
018100            05  DL-ACCT-TYPE               PIC X(01).             
018200            05  FILLER                     PIC X(02) VALUE SPACES.
018300            05  DL-DEBIT-COL                                      
018400                    PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                    
018500            05  FILLER                     PIC X(02) VALUE SPACES.
018600            05  DL-CREDIT-COL                                     
018700                    PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                    
018800            05  FILLER                     PIC X(42) VALUE SPACES.
018900        01  WS-REJECT-LINE-WORK REDEFINES WS-DETAIL-LINE-WORK.    
019000            05  FILLER                     PIC X(01).             
019100            05  RJ-TRANS-NUMBER            PIC X(10).             
019200            05  FILLER                     PIC X(02).             
019300            05  RJ-DEBIT-TOTAL                                    
019400                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                        
019500            05  FILLER                     PIC X(02).             
019600            05  RJ-CREDIT-TOTAL                                   
019700                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                        
019800            05  FILLER                     PIC X(44).             
019900        01  WS-REJECT-HEADING-LINE.                               
020000            05  FILLER                     PIC X(01) VALUE SPACE. 
020100            05  FILLER                     PIC X(45)              
020200                    VALUE                                         
020300                    'REJECTED - OUT OF BALANCE TRANSACTIONS'.     
020400            05  FILLER                     PIC X(86) VALUE SPACES.
020500        01  WS-TOTALS-LINE.                                       
020600            05  FILLER                     PIC X(01) VALUE SPACE. 
020700            05  FILLER                     PIC X(12)              
020800                    VALUE 'TOTALS'.                               
020900            05  FILLER                     PIC X(31) VALUE SPACES.
021000            05  TL-DEBIT-TOTAL                                    
021100                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                        
021200            05  FILLER                     PIC X(02) VALUE SPACES.
021300            05  TL-CREDIT-TOTAL                                   
021400                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                        
021500            05  FILLER                     PIC X(02) VALUE SPACES.
021600            05  TL-IMBALANCE-FLAG          PIC X(11) VALUE SPACES.
021700            05  FILLER                     PIC X(30) VALUE SPACES.
021800        01  WS-EXCEPTION-LINE-WORK.                               
021900            05  FILLER                     PIC X(01) VALUE SPACE. 
022000            05  XL-TRANS-NUMBER            PIC X(10).             
022100            05  FILLER                     PIC X(02) VALUE SPACES.
022200            05  XL-DEBIT-TOTAL             PIC -9(13).99.         
022300            05  FILLER                     PIC X(02) VALUE SPACES.
022400            05  XL-CREDIT-TOTAL            PIC -9(13).99.         
022500            05  FILLER                     PIC X(02) VALUE SPACES.
022600            05  XL-REASON                  PIC X(30).             
022700            05  FILLER                     PIC X(48) VALUE SPACES.
022800        PROCEDURE DIVISION.                                       
022900        0000-MAIN-CONTROL.                                        
023000            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
023100            PERFORM 4000-PRINT-PAGE-HEADING THRU 4000-EXIT.       
023200            PERFORM 2000-PROCESS-TRANS-GROUP THRU 2000-EXIT       
023300                UNTIL WS-JRN-EOF.                                 
023400            PERFORM 3900-REWRITE-ACCOUNTS THRU 3900-EXIT.         
023500            PERFORM 4100-PRINT-ACCOUNT-LINES THRU 4100-EXIT.      
023600            PERFORM 4200-PRINT-TOTALS-LINE THRU 4200-EXIT.        
023700            IF WS-REJECT-COUNT > ZERO                             
023800                PERFORM 4300-PRINT-REJECT-LINES THRU 4300-EXIT    
023900            END-IF.                                               
024000            CLOSE JOURNAL-FILE EXCEPTION-LOG-FILE                 
024100                  TRIAL-BALANCE-FILE.                             
024200            GOBACK.                                               
024300        1000-INITIALIZE.                                          
024400            OPEN INPUT JOURNAL-FILE.                              
024500            OPEN EXTEND EXCEPTION-LOG-FILE.                       
024600            OPEN OUTPUT TRIAL-BALANCE-FILE.                       
024700            MOVE ZERO TO WS-REJECT-COUNT WS-PAGE-NUMBER           
024800                WS-RPT-TOTAL-DEBITS WS-RPT-TOTAL-CREDITS.         
024900            PERFORM 3000-LOAD-ACCOUNT-TABLE THRU 3000-EXIT.       
025000            PERFORM 1100-READ-JOURNAL THRU 1100-EXIT.             
025100        1000-EXIT.                                                
025200            EXIT.                                                 
025300        1100-READ-JOURNAL.                                        
025400            READ JOURNAL-FILE                                     
025500                AT END MOVE 'Y' TO WS-JRN-EOF-SW.                 
025600        1100-EXIT.                                                
025700            EXIT.                                                 
025800        2000-PROCESS-TRANS-GROUP.                                 
025900            ADD 1 TO WS-TRANS-GROUP-COUNT.                        
026000            MOVE JRN-TRANS-NUMBER TO WS-CURRENT-TRANS-NUMBER.     
026100            MOVE JRN-TRANS-TYPE TO WS-CURRENT-TRANS-TYPE.         
026200            IF JRN-TYPE-REVERSAL                                  
026300                MOVE 'Y' TO WS-REVERSAL-SW                        
026400            ELSE                                                  
026500                MOVE 'N' TO WS-REVERSAL-SW                        
026600            END-IF.                                               
026700            MOVE ZERO TO WS-TOTAL-DEBITS WS-TOTAL-CREDITS         
026800                WS-TRANS-LINE-COUNT.                              
026900            PERFORM 2050-BUFFER-LINE THRU 2050-EXIT               
027000                UNTIL WS-JRN-EOF                                  
027100                OR JRN-TRANS-NUMBER NOT = WS-CURRENT-TRANS-NUMBER.
027200            COMPUTE WS-OUT-OF-BALANCE =                           
027300                WS-TOTAL-DEBITS - WS-TOTAL-CREDITS.               
027400            IF WS-OUT-OF-BALANCE < ZERO                           
027500                COMPUTE WS-OUT-OF-BALANCE =                       
027600                    ZERO - WS-OUT-OF-BALANCE                      
027700            END-IF.                                               
027800            IF WS-OUT-OF-BALANCE >= 0.01                          
027900                PERFORM 2400-REJECT-TRANSACTION THRU 2400-EXIT    
028000            ELSE                                                  
028100                PERFORM 2200-POST-TRANSACTION THRU 2200-EXIT      
028200            END-IF.                                               
028300        2000-EXIT.                                                
028400            EXIT.                                                 
028500        2050-BUFFER-LINE.                                         
028600            ADD 1 TO WS-TRANS-LINE-COUNT.                         
028700            SET WS-TL-IDX TO WS-TRANS-LINE-COUNT.                 
028800            MOVE JRN-ACCT-NUMBER TO WS-TL-ACCT-NUMBER (WS-TL-IDX).
028900            IF WS-REVERSAL                                        
029000                MOVE JRN-CREDIT TO WS-TL-DEBIT (WS-TL-IDX)        
029100                MOVE JRN-DEBIT TO WS-TL-CREDIT (WS-TL-IDX)        
029200            ELSE                                                  
029300                MOVE JRN-DEBIT TO WS-TL-DEBIT (WS-TL-IDX)         
029400                MOVE JRN-CREDIT TO WS-TL-CREDIT (WS-TL-IDX)       
029500            END-IF.                                               
029600            ADD WS-TL-DEBIT (WS-TL-IDX) TO WS-TOTAL-DEBITS.       
029700            ADD WS-TL-CREDIT (WS-TL-IDX) TO WS-TOTAL-CREDITS.     
029800            PERFORM 1100-READ-JOURNAL THRU 1100-EXIT.             
029900        2050-EXIT.                                                
030000            EXIT.                                                 
030100        2200-POST-TRANSACTION.                                    
030200            MOVE 1 TO WS-TL-IDX.                                  
030300            PERFORM 2250-POST-ONE-LINE THRU 2250-EXIT             
030400                UNTIL WS-TL-IDX > WS-TRANS-LINE-COUNT.            
030500        2200-EXIT.                                                
030600            EXIT.                                                 
030700        2250-POST-ONE-LINE.                                       
030800            PERFORM 2260-FIND-ACCOUNT THRU 2260-EXIT.             
030900            IF WS-ACCT-FOUND                                      
031000                IF WS-GLT-DEBIT-NORMAL (WS-GLT-IDX)               
031100                    COMPUTE WS-GLT-BALANCE (WS-GLT-IDX) =         
031200                        WS-GLT-BALANCE (WS-GLT-IDX) +             
031300                        WS-TL-DEBIT (WS-TL-IDX) -                 
031400                        WS-TL-CREDIT (WS-TL-IDX)                  
031500                ELSE                                              
031600                    COMPUTE WS-GLT-BALANCE (WS-GLT-IDX) =         
031700                        WS-GLT-BALANCE (WS-GLT-IDX) +             
031800                        WS-TL-CREDIT (WS-TL-IDX) -                
031900                        WS-TL-DEBIT (WS-TL-IDX)                   
032000                END-IF                                            
032100            ELSE                                                  
032200                PERFORM 4900-LOG-UNKNOWN-ACCOUNT THRU 4900-EXIT   
032300            END-IF.                                               
032400            ADD 1 TO WS-TL-IDX.                                   
032500        2250-EXIT.                                                
032600            EXIT.                                                 
032700        2260-FIND-ACCOUNT.                                        
032800            MOVE 'N' TO WS-ACCT-FOUND-SW.                         
032900            SEARCH ALL WS-ACCT-ENTRY                              
033000                AT END                                            
033100                    MOVE 'N' TO WS-ACCT-FOUND-SW                  
033200                WHEN WS-GLT-NUMBER (WS-GLT-IDX) =                 
033300                     WS-TL-ACCT-NUMBER (WS-TL-IDX)                
033400                    MOVE 'Y' TO WS-ACCT-FOUND-SW.                 
033500        2260-EXIT.                                                
033600            EXIT.                                                 
033700*          THE POSTING JOB REJECTS THE WHOLE DOCUMENT WHEN THE    
033800*          DEBITS AND CREDITS DO NOT AGREE TO THE PENNY - NONE    
033900*          OF ITS LINES ARE APPLIED TO THE CHART OF ACCOUNTS.     
034000*          THE ORIGINATING SYSTEM MUST RESUBMIT A CORRECTED       
034100*          DOCUMENT ON A LATER RUN.                               
034200        2400-REJECT-TRANSACTION.                                  
034300            ADD 1 TO WS-REJECT-COUNT.                             
034400            SET WS-RJT-IDX TO WS-REJECT-COUNT.                    
034500            IF WS-REVERSAL                                        
034600                STRING 'REV-' DELIMITED BY SIZE                   
034700                       WS-CURRENT-TRANS-NUMBER (1:6)              
034800                           DELIMITED BY SIZE                      
034900                    INTO WS-RJT-TRANS-NUMBER (WS-RJT-IDX)         
035000            ELSE                                                  
035100                MOVE WS-CURRENT-TRANS-NUMBER TO                   
035200                    WS-RJT-TRANS-NUMBER (WS-RJT-IDX)              
035300            END-IF.                                               
035400            MOVE WS-TOTAL-DEBITS TO                               
035500                WS-RJT-DEBIT-TOTAL (WS-RJT-IDX).                  
035600            MOVE WS-TOTAL-CREDITS TO                              
035700                WS-RJT-CREDIT-TOTAL (WS-RJT-IDX).                 
035800            MOVE WS-RJT-TRANS-NUMBER (WS-RJT-IDX) TO              
035900                XL-TRANS-NUMBER.                                  
036000            MOVE WS-TOTAL-DEBITS TO XL-DEBIT-TOTAL.               
036100            MOVE WS-TOTAL-CREDITS TO XL-CREDIT-TOTAL.             
036200            MOVE 'TRANSACTION OUT OF BALANCE - NOT POSTED' TO     
036300                XL-REASON.                                        
036400            WRITE EXCEPTION-LINE FROM WS-EXCEPTION-LINE-WORK.      CR-1188
036500        2400-EXIT.                                                
036600            EXIT.                                                 
036700        3000-LOAD-ACCOUNT-TABLE.                                  
036800            MOVE ZERO TO WS-ACCT-TBL-COUNT.                       
036900            MOVE 'N' TO WS-LOAD-EOF-SW.                           
037000            OPEN INPUT ACCOUNTS-FILE.                             
037100            PERFORM 3010-READ-ACCOUNT THRU 3010-EXIT.             
037200            PERFORM 3020-LOAD-ONE-ACCOUNT THRU 3020-EXIT          
037300                UNTIL WS-LOAD-EOF.                                
037400            CLOSE ACCOUNTS-FILE.                                  
037500        3000-EXIT.                                                
037600            EXIT.                                                 
037700        3010-READ-ACCOUNT.                                        
037800            READ ACCOUNTS-FILE                                    
037900                AT END MOVE 'Y' TO WS-LOAD-EOF-SW.                
038000        3010-EXIT.                                                
038100            EXIT.                                                 
038200        3020-LOAD-ONE-ACCOUNT.                                    
038300            ADD 1 TO WS-ACCT-TBL-COUNT.                           
038400            SET WS-GLT-IDX TO WS-ACCT-TBL-COUNT.                  
038500            MOVE ACCT-NUMBER TO WS-GLT-NUMBER (WS-GLT-IDX).       
038600            MOVE ACCT-NAME TO WS-GLT-NAME (WS-GLT-IDX).           
038700            MOVE ACCT-TYPE TO WS-GLT-TYPE (WS-GLT-IDX).           
038800            MOVE ACCT-BALANCE TO WS-GLT-BALANCE (WS-GLT-IDX).     
038900            MOVE ACCT-OPEN-BALANCE TO                             
039000                WS-GLT-OPEN-BALANCE (WS-GLT-IDX).                 
039100            PERFORM 3010-READ-ACCOUNT THRU 3010-EXIT.             
039200        3020-EXIT.                                                
039300            EXIT.                                                 
039400        3900-REWRITE-ACCOUNTS.                                    
039500            MOVE 1 TO WS-GLT-IDX.                                 
039600            OPEN OUTPUT ACCOUNTS-FILE.                            
039700            PERFORM 3905-WRITE-ACCT-ENTRY THRU 3905-EXIT          
039800                UNTIL WS-GLT-IDX > WS-ACCT-TBL-COUNT.             
039900            CLOSE ACCOUNTS-FILE.                                  
040000        3900-EXIT.                                                
040100            EXIT.                                                 
040200        3905-WRITE-ACCT-ENTRY.                                    
040300            MOVE WS-GLT-NUMBER (WS-GLT-IDX) TO ACCT-NUMBER.       
040400            MOVE WS-GLT-NAME (WS-GLT-IDX) TO ACCT-NAME.           
040500            MOVE WS-GLT-TYPE (WS-GLT-IDX) TO ACCT-TYPE.           
040600            MOVE WS-GLT-BALANCE (WS-GLT-IDX) TO ACCT-BALANCE.     
040700            MOVE WS-GLT-OPEN-BALANCE (WS-GLT-IDX) TO              
040800                ACCT-OPEN-BALANCE.                                
040900            MOVE SPACES TO ACCOUNT-REC (70:11).                   
041000            WRITE ACCOUNT-REC.                                    
041100            ADD 1 TO WS-GLT-IDX.                                  
041200        3905-EXIT.                                                
041300            EXIT.                                                 
041400        4000-PRINT-PAGE-HEADING.                                  
041500            ADD 1 TO WS-PAGE-NUMBER.                              
041600            MOVE WS-PAGE-NUMBER TO HL1-PAGE-NO.                   
041700            WRITE REPORT-LINE FROM WS-HEADING-LINE-1.             
041800            WRITE REPORT-LINE FROM WS-HEADING-LINE-2.             
041900        4000-EXIT.                                                
042000            EXIT.                                                 
042100        4100-PRINT-ACCOUNT-LINES.                                 
042200            MOVE 1 TO WS-GLT-IDX.                                 
042300            PERFORM 4150-PRINT-ONE-ACCOUNT THRU 4150-EXIT         
042400                UNTIL WS-GLT-IDX > WS-ACCT-TBL-COUNT.             
042500        4100-EXIT.                                                
042600            EXIT.                                                 
042700        4150-PRINT-ONE-ACCOUNT.                                   
042800            MOVE WS-GLT-NUMBER (WS-GLT-IDX) TO DL-ACCT-NUMBER.    
042900            MOVE WS-GLT-NAME (WS-GLT-IDX) TO DL-ACCT-NAME.        
043000            MOVE WS-GLT-TYPE (WS-GLT-IDX) TO DL-ACCT-TYPE.        
043100            IF WS-GLT-DEBIT-NORMAL (WS-GLT-IDX)                   
043200                MOVE WS-GLT-BALANCE (WS-GLT-IDX) TO DL-DEBIT-COL  
043300                MOVE ZERO TO DL-CREDIT-COL                        
043400                ADD WS-GLT-BALANCE (WS-GLT-IDX) TO                
043500                    WS-RPT-TOTAL-DEBITS                           
043600            ELSE                                                  
043700                MOVE WS-GLT-BALANCE (WS-GLT-IDX) TO DL-CREDIT-COL 
043800                MOVE ZERO TO DL-DEBIT-COL                         
043900                ADD WS-GLT-BALANCE (WS-GLT-IDX) TO                
044000                    WS-RPT-TOTAL-CREDITS                          
044100            END-IF.                                               
044200            WRITE REPORT-LINE FROM WS-DETAIL-LINE-WORK.           
044300            ADD 1 TO WS-GLT-IDX.                                  
044400        4150-EXIT.                                                
044500            EXIT.                                                 
044600        4200-PRINT-TOTALS-LINE.                                   
044700            MOVE WS-RPT-TOTAL-DEBITS TO TL-DEBIT-TOTAL.           
044800            MOVE WS-RPT-TOTAL-CREDITS TO TL-CREDIT-TOTAL.         
044900            IF WS-RPT-TOTAL-DEBITS = WS-RPT-TOTAL-CREDITS         
045000                MOVE SPACES TO TL-IMBALANCE-FLAG                  
045100            ELSE                                                  
045200                MOVE 'IMBALANCE' TO TL-IMBALANCE-FLAG             
045300            END-IF.                                               
045400            WRITE REPORT-LINE FROM WS-TOTALS-LINE.                
045500        4200-EXIT.                                                
045600            EXIT.                                                 
045700        4300-PRINT-REJECT-LINES.                                  
045800            WRITE REPORT-LINE FROM WS-REJECT-HEADING-LINE.        
045900            MOVE 1 TO WS-RJT-IDX.                                 
046000            PERFORM 4350-PRINT-ONE-REJECT THRU 4350-EXIT          
046100                UNTIL WS-RJT-IDX > WS-REJECT-COUNT.               
046200        4300-EXIT.                                                
046300            EXIT.                                                 
046400        4350-PRINT-ONE-REJECT.                                    
046500            MOVE WS-RJT-TRANS-NUMBER (WS-RJT-IDX) TO              
046600                RJ-TRANS-NUMBER.                                  
046700            MOVE WS-RJT-DEBIT-TOTAL (WS-RJT-IDX) TO               
046800                RJ-DEBIT-TOTAL.                                   
046900            MOVE WS-RJT-CREDIT-TOTAL (WS-RJT-IDX) TO              
047000                RJ-CREDIT-TOTAL.                                  
047100            WRITE REPORT-LINE FROM WS-REJECT-LINE-WORK.           
047200            ADD 1 TO WS-RJT-IDX.                                  
047300        4350-EXIT.                                                
047400            EXIT.                                                 
047500*          AN ACCOUNT NUMBER ON THE JOURNAL THAT IS NOT ON THE    
047600*          CHART OF ACCOUNTS IS A SET-UP PROBLEM UPSTREAM, NOT    
047700*          A BALANCE PROBLEM - LOGGED HERE SO THE LINE IS NOT     
047800*          SILENTLY DROPPED, BUT THE TRANSACTION AS A WHOLE HAS   
047900*          ALREADY PASSED THE BALANCE CHECK AND ITS OTHER LINES   
048000*          STILL POST.                                            
048100        4900-LOG-UNKNOWN-ACCOUNT.                                 
048200            MOVE WS-CURRENT-TRANS-NUMBER TO XL-TRANS-NUMBER.      
048300            MOVE WS-TL-DEBIT (WS-TL-IDX) TO XL-DEBIT-TOTAL.       
048400            MOVE WS-TL-CREDIT (WS-TL-IDX) TO XL-CREDIT-TOTAL.     
048500            MOVE 'ACCOUNT NUMBER NOT ON CHART OF ACCOUNTS' TO     
048600                XL-REASON.                                        
048700            WRITE EXCEPTION-LINE FROM WS-EXCEPTION-LINE-WORK.     
048800        4900-EXIT.                                                
048900            EXIT.                                                 
