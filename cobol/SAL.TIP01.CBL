000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  SAL-TIP01.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 03/12/1984.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - SAL.TIP01 - SALE HEADER RECORD LAYOUT           
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    03/12/84   RH    CR-0091   ORIGINAL LAYOUT FOR SALE          
001300*                                HEADER RECORD, TICKET SYSTEM     
001400*                                CONVERSION PROJECT.              
001500*    09/04/86   RH    CR-0233   ADDED SALE-DISC-TYPE/VALUE FOR    
001600*                                PROMOTIONAL DISCOUNTING.         
001700*    02/17/89   TO    CR-0410   ADDED TAX-INCLUSIVE SWITCH FOR    
001800*                                THE BRANCH STORES THAT QUOTE     
001900*                                TAX-IN PRICING.                  
002000*    11/30/91   TO    CR-0559   ADDED REFUND AND PARTIAL-REFUND   
002100*                                STATUS VALUES AND REFUNDED-AMT.  
002200*    06/06/94   TO    CR-0688   ADDED LOYALTY-EARNED FIELD FOR    
002300*                                THE FREQUENT SHOPPER PROGRAM.    
002400*    08/22/97   MD    CR-0777   EXPANDED SALE-DATE WINDOW WORK    
002500*                                FOR CENTURY ROLLOVER STUDY.      
002600*    01/14/99   MD    CR-0801   Y2K REMEDIATION - CONFIRMED ALL   
002700*                                DATE FIELDS CARRY FULL 4-DIGIT   
002800*                                CENTURY, NO WINDOWING REQUIRED   
002900*                                ON THIS DECK.                    
003000*    05/09/01   CY    CR-0918   ADDED SALE-KEY-VIEW REDEFINES     
003100*                                FOR THE NIGHTLY EXTRACT JOB.     
003200*    10/02/03   CY    CR-1042   ADDED SALE-DATE-VIEW REDEFINES,   
003300*                                DATA-MART WANTS DISCRETE         
003400*                                YY/MM/DD COLUMNS.                
003500*    03/14/04   RH    CR-1058   ADDED SALE-AMT-VIEW AND           
003600*                                SALE-PAY-VIEW REDEFINES SO THE   
003700*                                END-OF-DAY RECONCILIATION JOB    
003800*                                CAN PULL EITHER FIELD GROUP      
003900*                                WITHOUT REDEFINING THE WHOLE     
004000*                                DECK.                            
004100*                                                                 
004200        ENVIRONMENT DIVISION.                                     
004300        CONFIGURATION SECTION.                                    
004400        SPECIAL-NAMES.                                            
004500            C01 IS TOP-OF-FORM.                                   
004600        INPUT-OUTPUT SECTION.                                     
004700        FILE-CONTROL.                                             
004800            SELECT SALES-FILE ASSIGN TO SALES                     
004900                ORGANIZATION IS SEQUENTIAL.                       
005000        DATA DIVISION.                                            
005100        FILE SECTION.                                             
005200        FD  SALES-FILE                                            
005300            LABEL RECORDS ARE STANDARD                            
005400            RECORD CONTAINS 130 CHARACTERS.                       
005500        01  SALE-RECORD-DECK.                                     
005600            05  SALE-NUMBER                PIC X(10).             
005700            05  SALE-STORE-ID              PIC 9(04).             
005800            05  SALE-CUSTOMER-ID           PIC 9(06).             
005900            05  SALE-DATE                  PIC 9(08).             
006000            05  SALE-STATUS                PIC X(01).             
006100                88  SALE-STATUS-DRAFT          VALUE 'D'.         
006200                88  SALE-STATUS-PENDING        VALUE 'P'.         
006300                88  SALE-STATUS-COMPLETED      VALUE 'C'.         
006400                88  SALE-STATUS-CANCELLED      VALUE 'X'.         
006500                88  SALE-STATUS-REFUNDED       VALUE 'R'.         
006600                88  SALE-STATUS-PART-REFUNDED  VALUE 'T'.         
006700            05  SALE-SUBTOTAL              PIC S9(07)V99.         
006800            05  SALE-DISC-TYPE             PIC X(01).             
006900                88  SALE-DISC-PERCENT          VALUE 'P'.         
007000                88  SALE-DISC-FIXED            VALUE 'F'.         
007100                88  SALE-DISC-NONE             VALUE ' '.         
007200            05  SALE-DISC-VALUE            PIC S9(05)V9(4).       
007300            05  SALE-DISCOUNT-AMT          PIC S9(07)V99.         
007400            05  SALE-TAX-RATE              PIC S9V9(4).           
007500            05  SALE-TAX-INCL              PIC X(01).             
007600                88  SALE-TAX-IS-INCLUSIVE      VALUE 'Y'.         
007700                88  SALE-TAX-IS-EXCLUSIVE      VALUE 'N'.         
007800            05  SALE-TAX-AMT               PIC S9(07)V99.         
007900            05  SALE-TOTAL-AMT             PIC S9(07)V99.         
008000            05  SALE-AMT-PAID              PIC S9(07)V99.         
008100            05  SALE-AMT-DUE               PIC S9(07)V99.         
008200            05  SALE-CHANGE-AMT            PIC S9(07)V99.         
008300            05  SALE-REFUNDED-AMT          PIC S9(07)V99.          CR-0559
008400            05  SALE-LOYALTY-EARNED        PIC 9(05).              CR-0688
008500            05  FILLER                     PIC X(08).             
008600        01  SALE-KEY-VIEW REDEFINES SALE-RECORD-DECK.              CR-0918
008700            05  SKV-SALE-NUMBER            PIC X(10).             
008800            05  SKV-STORE-AND-CUST.                               
008900                10  SKV-STORE-ID           PIC 9(04).             
009000                10  SKV-CUSTOMER-ID        PIC 9(06).             
009100            05  FILLER                     PIC X(110).            
009200        01  SALE-DATE-VIEW REDEFINES SALE-RECORD-DECK.             CR-1042
009300            05  FILLER                     PIC X(20).             
009400            05  SDV-SALE-YYYY              PIC 9(04).             
009500            05  SDV-SALE-MM                PIC 9(02).             
009600            05  SDV-SALE-DD                PIC 9(02).             
009700            05  FILLER                     PIC X(102).            
009800        01  SALE-AMT-VIEW REDEFINES                                CR-1058
009900                SALE-RECORD-DECK.                                 
010000            05  FILLER                     PIC X(29).             
010100            05  SAV-SUBTOTAL               PIC S9(07)V99.         
010200            05  SAV-DISC-TYPE              PIC X(01).             
010300            05  SAV-DISC-VALUE             PIC S9(05)V9(4).       
010400            05  SAV-DISCOUNT-AMT           PIC S9(07)V99.         
010500            05  SAV-TAX-RATE               PIC S9V9(4).           
010600            05  SAV-TAX-INCL               PIC X(01).             
010700            05  SAV-TAX-AMT                PIC S9(07)V99.         
010800            05  SAV-TOTAL-AMT              PIC S9(07)V99.         
010900            05  FILLER                     PIC X(49).             
011000        01  SALE-PAY-VIEW REDEFINES                                CR-1058
011100                SALE-RECORD-DECK.                                 
011200            05  FILLER                     PIC X(81).             
011300            05  SPV-AMT-PAID               PIC S9(07)V99.         
011400            05  SPV-AMT-DUE                PIC S9(07)V99.         
011500            05  SPV-CHANGE-AMT             PIC S9(07)V99.         
011600            05  SPV-REFUNDED-AMT           PIC S9(07)V99.         
011700            05  FILLER                     PIC X(13).             
011800        WORKING-STORAGE SECTION.                                  
011900        77  WS-REC-COUNT               PIC 9(07) COMP.            
012000        01  WS-DECK-COUNTERS.                                     
012100            05  WS-EOF-SW                  PIC X(01).             
012200                88  WS-EOF                     VALUE 'Y'.         
012300        PROCEDURE DIVISION.                                       
012400        0000-VERIFY-DECK.                                         
012500            OPEN INPUT SALES-FILE.                                
012600            MOVE 'N' TO WS-EOF-SW.                                
012700            MOVE ZERO TO WS-REC-COUNT.                            
012800            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
012900            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
013000                UNTIL WS-EOF.                                     
013100            CLOSE SALES-FILE.                                     
013200            GOBACK.                                               
013300        1000-READ-DECK.                                           
013400            READ SALES-FILE                                       
013500                AT END MOVE 'Y' TO WS-EOF-SW.                     
013600        1000-EXIT.                                                
013700            EXIT.                                                 
013800        1100-COUNT-LOOP.                                          
013900            ADD 1 TO WS-REC-COUNT.                                
014000            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
014100        1100-EXIT.                                                
014200            EXIT.                                                 
