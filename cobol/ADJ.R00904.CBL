000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  ADJ-R00904.                                  
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 03/02/1995.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - ADJ.R00904 - STOCK ADJUSTMENT POSTING ENGINE    
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    03/02/95   TO    CR-0705   ORIGINAL PROGRAM.  APPLIES THE    
001300*                                CYCLE-COUNT RECONCILIATION FILE  
001400*                                TO THE INVENTORY MASTER AND      
001500*                                DROPS A MOVEMENT RECORD PER      
001600*                                LINE FOR THE AUDIT TRAIL.        
001700*    04/14/96   TO    CR-0741   ADJUSTMENT FILE NO LONGER COMES   
001800*                                IN PRODUCT/STORE SEQUENCE - THE  
001900*                                COUNT SHEETS ARE KEYED BY BIN,   
002000*                                NOT BY ITEM.  INVENTORY MASTER   
002100*                                NOW LOADED TO A TABLE AND        
002200*                                SEARCHED, SAME AS THE RECEIVING  
002300*                                POSTING JOB DOES.                
002400*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
002500*                                DATE FIELDS IN THIS PROGRAM.     
002600*    05/09/01   CY    CR-0918   IF THE COUNT SHEET NAMES A        
002700*                                PRODUCT/STORE WE HAVE NO         
002800*                                INVENTORY RECORD FOR YET, ADD    
002900*                                ONE RATHER THAN REJECTING THE    
003000*                                LINE - NEW STORE OPENINGS WERE   
003100*                                BOUNCING OUT OF THE RUN.         
003200*    03/19/07   SP    CR-1188   LOG THE DOLLAR VALUE OF EVERY     
003300*                                ADJUSTMENT TO THE SHARED         
003400*                                EXCEPTION LOG SO THE CONTROLLER  
003500*                                CAN SCAN FOR LARGE VARIANCES     
003600*                                WITHOUT A SEPARATE REPORT.       
003700*    04/02/04   RH    CR-1063   ADDED INV-STOCK-STATUS AND INV-   
003800*                                INVENTORY-VALUE ON THE MASTER SO 
003900*                                A COUNT ADJUSTMENT REFRESHES THE 
004000*                                LOW/OUT/OVERSTOCK FLAG AND THE   
004100*                                EXTENDED VALUATION THE SAME AS   
004200*                                THE RECEIVING POSTING JOB DOES,  
004300*                                RATHER THAN LEAVING THEM STALE   
004400*                                UNTIL THE NEXT RECEIPT.          
004500*                                                                 
004600        ENVIRONMENT DIVISION.                                     
004700        CONFIGURATION SECTION.                                    
004800        SPECIAL-NAMES.                                            
004900            C01 IS TOP-OF-FORM.                                   
005000        INPUT-OUTPUT SECTION.                                     
005100        FILE-CONTROL.                                             
005200            SELECT ADJUSTMENTS-FILE ASSIGN TO STKADJ              
005300                ORGANIZATION IS SEQUENTIAL.                       
005400            SELECT INVENTORY-FILE ASSIGN TO INVMSTR               
005500                ORGANIZATION IS SEQUENTIAL.                       
005600            SELECT STOCK-MOVEMENTS-FILE ASSIGN TO STKMOVE         
005700                ORGANIZATION IS SEQUENTIAL.                       
005800            SELECT EXCEPTION-LOG-FILE ASSIGN TO ERRORLOG          
005900                ORGANIZATION IS SEQUENTIAL.                       
006000        DATA DIVISION.                                            
006100        FILE SECTION.                                             
006200        FD  ADJUSTMENTS-FILE                                      
006300            LABEL RECORDS ARE STANDARD                            
006400            RECORD CONTAINS 70 CHARACTERS.                        
006500        01  ADJUSTMENT-REC.                                       
006600            05  ADJ-NUMBER                 PIC X(10).             
006700            05  ADJ-PRODUCT-ID             PIC 9(06).             
006800            05  ADJ-STORE-ID               PIC 9(04).             
006900            05  ADJ-NEW-QTY                PIC S9(07)V9(3).       
007000            05  ADJ-REASON                 PIC X(30).             
007100            05  FILLER                     PIC X(11).             
007200        01  ADJ-KEY-VIEW REDEFINES ADJUSTMENT-REC.                
007300            05  AKV-NUMBER                 PIC X(10).             
007400            05  AKV-PRODUCT-ID             PIC 9(06).             
007500            05  AKV-STORE-ID               PIC 9(04).             
007600            05  FILLER                     PIC X(50).             
007700        FD  INVENTORY-FILE                                        
007800            LABEL RECORDS ARE STANDARD                            
007900            RECORD CONTAINS 92 CHARACTERS.                        
008000        01  INVENTORY-REC.                                        
008100            05  INV-PRODUCT-ID             PIC 9(06).             
008200            05  INV-STORE-ID               PIC 9(04).             
008300            05  INV-QTY-ON-HAND            PIC S9(07)V9(3).       
008400            05  INV-QTY-RESERVED           PIC S9(07)V9(3).       
008500            05  INV-QTY-AVAILABLE          PIC S9(07)V9(3).       
008600            05  INV-REORDER-POINT          PIC S9(07)V9(3).       
008700            05  INV-MAX-LEVEL              PIC S9(07)V9(3).       
008800            05  INV-UNIT-COST              PIC S9(05)V9(4).       
008900            05  INV-LAST-COST              PIC S9(05)V9(4).       
009000            05  INV-STOCK-STATUS           PIC X(01).              CR-1063
009100                88  INV-STATUS-NORMAL          VALUE 'N'.         
009200                88  INV-STATUS-LOW             VALUE 'L'.         
009300                88  INV-STATUS-OUT             VALUE 'O'.         
009400                88  INV-STATUS-OVER            VALUE 'V'.         
009500            05  INV-INVENTORY-VALUE        PIC S9(07)V99.          CR-1063
009600            05  FILLER                     PIC X(04).             
009700        01  INV-KEY-VIEW REDEFINES INVENTORY-REC.                 
009800            05  IKV-PRODUCT-ID             PIC 9(06).             
009900            05  IKV-STORE-ID               PIC 9(04).             
010000            05  FILLER                     PIC X(82).             
010100        FD  STOCK-MOVEMENTS-FILE                                  
010200            LABEL RECORDS ARE STANDARD                            
010300            RECORD CONTAINS 80 CHARACTERS.                        
010400        01  MOVEMENT-REC.                                         
010500            05  MV-PRODUCT-ID              PIC 9(06).             
010600            05  MV-STORE-ID                PIC 9(04).             
010700            05  MV-TYPE                    PIC X(02).             
010800            05  MV-QUANTITY                PIC S9(07)V9(3).       
010900            05  MV-UNIT-COST               PIC S9(05)V9(4).       
011000            05  MV-REFERENCE               PIC X(10).             
011100            05  MV-QTY-BEFORE              PIC S9(07)V9(3).       
011200            05  MV-QTY-AFTER               PIC S9(07)V9(3).       
011300            05  FILLER                     PIC X(22).             
011400        01  MVT-KEY-VIEW REDEFINES MOVEMENT-REC.                  
011500            05  MKV-PRODUCT-ID             PIC 9(06).             
011600            05  MKV-STORE-ID               PIC 9(04).             
011700            05  MKV-TYPE                   PIC X(02).             
011800            05  FILLER                     PIC X(68).             
011900        FD  EXCEPTION-LOG-FILE                                    
012000            LABEL RECORDS ARE OMITTED                             
012100            RECORD CONTAINS 132 CHARACTERS.                       
012200        01  EXCEPTION-LINE                 PIC X(132).            
012300        WORKING-STORAGE SECTION.                                  
012400        77  WS-ADJUSTMENT-COUNT    PIC 9(07) COMP VALUE ZERO.     
012500        01  WS-SWITCHES.                                          
012600            05  WS-ADJ-EOF-SW              PIC X(01) VALUE 'N'.   
012700                88  WS-ADJ-EOF                  VALUE 'Y'.        
012800            05  WS-LOAD-EOF-SW             PIC X(01) VALUE 'N'.   
012900                88  WS-LOAD-EOF                 VALUE 'Y'.        
013000            05  WS-INV-FOUND-SW            PIC X(01).             
013100                88  WS-INV-FOUND                VALUE 'Y'.        
013200        01  WS-INV-TABLE-CTL.                                     
013300            05  WS-INV-TBL-COUNT           PIC 9(05) COMP.        
013400        01  WS-INV-TABLE.                                         
013500            05  WS-INV-ENTRY OCCURS 10000 TIMES                   
013600                    ASCENDING KEY IS WS-IVT-PRODUCT-ID            
013700                                     WS-IVT-STORE-ID              
013800                    INDEXED BY WS-IVT-IDX.                        
013900                10  WS-IVT-PRODUCT-ID        PIC 9(06).           
014000                10  WS-IVT-STORE-ID          PIC 9(04).           
014100                10  WS-IVT-QTY-ON-HAND       PIC S9(07)V9(3) COMP.
014200                10  WS-IVT-QTY-RESERVED      PIC S9(07)V9(3) COMP.
014300                10  WS-IVT-QTY-AVAILABLE     PIC S9(07)V9(3) COMP.
014400                10  WS-IVT-REORDER-POINT     PIC S9(07)V9(3) COMP.
014500                10  WS-IVT-MAX-LEVEL         PIC S9(07)V9(3) COMP.
014600                10  WS-IVT-UNIT-COST         PIC S9(05)V9(4) COMP.
014700                10  WS-IVT-LAST-COST         PIC S9(05)V9(4) COMP.
014800                10  WS-IVT-STOCK-STATUS      PIC X(01).            CR-1063
014900                10  WS-IVT-INV-VALUE         PIC S9(07)V99 COMP.   CR-1063
015000        01  WS-ADJUST-WORK.                                       
015100            05  WS-OLD-ON-HAND             PIC S9(07)V9(3) COMP.  
015200            05  WS-DIFFERENCE              PIC S9(07)V9(3) COMP.  
015300            05  WS-VALUE-IMPACT            PIC S9(09)V99 COMP.    
015400        01  WS-EXCEPTION-LINE-WORK.                               
015500            05  FILLER                     PIC X(01) VALUE SPACE. 
015600            05  XL-ADJ-NUMBER              PIC X(10).             
015700            05  FILLER                     PIC X(02) VALUE SPACES.
015800            05  XL-PRODUCT-ID              PIC 9(06).             
015900            05  FILLER                     PIC X(02) VALUE SPACES.
016000            05  XL-STORE-ID                PIC 9(04).             
016100            05  FILLER                     PIC X(02) VALUE SPACES.
016200            05  XL-VALUE-IMPACT            PIC -9(07).99.         
016300            05  FILLER                     PIC X(02) VALUE SPACES.
016400            05  XL-REASON                  PIC X(30).             
016500            05  FILLER                     PIC X(63) VALUE SPACES.
016600        PROCEDURE DIVISION.                                       
016700        0000-MAIN-CONTROL.                                        
016800            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
016900            PERFORM 2000-PROCESS-ADJUSTMENT THRU 2000-EXIT        
017000                UNTIL WS-ADJ-EOF.                                 
017100            PERFORM 3900-REWRITE-INVENTORY THRU 3900-EXIT.        
017200            CLOSE ADJUSTMENTS-FILE STOCK-MOVEMENTS-FILE           
017300                EXCEPTION-LOG-FILE.                               
017400            GOBACK.                                               
017500        1000-INITIALIZE.                                          
017600            OPEN INPUT ADJUSTMENTS-FILE.                          
017700            OPEN EXTEND STOCK-MOVEMENTS-FILE.                     
017800            OPEN EXTEND EXCEPTION-LOG-FILE.                       
017900            PERFORM 3000-LOAD-INVENTORY-TABLE THRU 3000-EXIT.     
018000            PERFORM 1100-READ-ADJUSTMENT THRU 1100-EXIT.          
018100        1000-EXIT.                                                
018200            EXIT.                                                 
018300        1100-READ-ADJUSTMENT.                                     
018400            READ ADJUSTMENTS-FILE                                 
018500                AT END MOVE 'Y' TO WS-ADJ-EOF-SW.                 
018600        1100-EXIT.                                                
018700            EXIT.                                                 
018800        2000-PROCESS-ADJUSTMENT.                                  
018900            ADD 1 TO WS-ADJUSTMENT-COUNT.                         
019000            PERFORM 2100-FIND-INVENTORY THRU 2100-EXIT.           
019100            IF NOT WS-INV-FOUND                                   
019200                PERFORM 2150-ADD-INVENTORY-ENTRY THRU 2150-EXIT   
019300            END-IF.                                               
019400            MOVE WS-IVT-QTY-ON-HAND (WS-IVT-IDX) TO               
019500                WS-OLD-ON-HAND.                                   
019600            COMPUTE WS-DIFFERENCE =                               
019700                ADJ-NEW-QTY - WS-OLD-ON-HAND.                     
019800            MOVE ADJ-NEW-QTY TO WS-IVT-QTY-ON-HAND (WS-IVT-IDX).  
019900            COMPUTE WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) =           
020000                WS-IVT-QTY-ON-HAND (WS-IVT-IDX) -                 
020100                WS-IVT-QTY-RESERVED (WS-IVT-IDX).                 
020200            COMPUTE WS-VALUE-IMPACT ROUNDED =                     
020300                WS-DIFFERENCE * WS-IVT-UNIT-COST (WS-IVT-IDX).    
020400            PERFORM 2160-CHECK-INVENTORY-STATUS THRU 2160-EXIT.    CR-1063
020500            PERFORM 2200-WRITE-ADJUST-MOVEMENT THRU 2200-EXIT.    
020600            PERFORM 2300-LOG-VARIANCE THRU 2300-EXIT.             
020700            PERFORM 1100-READ-ADJUSTMENT THRU 1100-EXIT.          
020800        2000-EXIT.                                                
020900            EXIT.                                                 
021000        2100-FIND-INVENTORY.                                      
021100            MOVE 'N' TO WS-INV-FOUND-SW.                          
021200            SEARCH ALL WS-INV-ENTRY                               
021300                AT END                                            
021400                    MOVE 'N' TO WS-INV-FOUND-SW                   
021500                WHEN WS-IVT-PRODUCT-ID (WS-IVT-IDX) =             
021600                     ADJ-PRODUCT-ID                               
021700                 AND WS-IVT-STORE-ID (WS-IVT-IDX) = ADJ-STORE-ID  
021800                    MOVE 'Y' TO WS-INV-FOUND-SW.                  
021900        2100-EXIT.                                                
022000            EXIT.                                                 
022100*          A COUNT SHEET NAMING A PRODUCT/STORE WE HAVE NO        
022200*          MASTER RECORD FOR YET (NEW STORE, OR A PRODUCT NOT     
022300*          YET RECEIVED AGAINST) GETS A ZERO-COST ENTRY ADDED     
022400*          TO THE END OF THE TABLE.  AS WITH THE RECEIVING        
022500*          POSTING JOB, A SECOND COUNT LINE FOR THE SAME NEW      
022600*          PRODUCT/STORE IN THIS SAME RUN WON'T BE FOUND BY THE   
022700*          SEARCH ALL ABOVE - IT PICKS UP ON THE NEXT NIGHT'S     
022800*          RUN, AFTER THE MASTER IS RESORTED.                     
022900        2150-ADD-INVENTORY-ENTRY.                                 
023000            ADD 1 TO WS-INV-TBL-COUNT.                            
023100            SET WS-IVT-IDX TO WS-INV-TBL-COUNT.                   
023200            MOVE ADJ-PRODUCT-ID TO WS-IVT-PRODUCT-ID (WS-IVT-IDX).
023300            MOVE ADJ-STORE-ID TO WS-IVT-STORE-ID (WS-IVT-IDX).    
023400            MOVE ZERO TO WS-IVT-QTY-ON-HAND (WS-IVT-IDX).         
023500            MOVE ZERO TO WS-IVT-QTY-RESERVED (WS-IVT-IDX).        
023600            MOVE ZERO TO WS-IVT-QTY-AVAILABLE (WS-IVT-IDX).       
023700            MOVE ZERO TO WS-IVT-REORDER-POINT (WS-IVT-IDX).       
023800            MOVE ZERO TO WS-IVT-MAX-LEVEL (WS-IVT-IDX).           
023900            MOVE ZERO TO WS-IVT-UNIT-COST (WS-IVT-IDX).           
024000            MOVE ZERO TO WS-IVT-LAST-COST (WS-IVT-IDX).            CR-0918
024100            MOVE ZERO TO WS-IVT-INV-VALUE (WS-IVT-IDX).            CR-1063
024200            MOVE 'N' TO WS-IVT-STOCK-STATUS (WS-IVT-IDX).          CR-1063
024300        2150-EXIT.                                                
024400            EXIT.                                                 
024500*          CR-1063 - LOW/OUT/OVERSTOCK AND EXTENDED VALUATION ARE 
024600*          RECOMPUTED ON EVERY ADJUSTMENT SO THE MORNING BUYER    
024700*          LISTING CAN PULL THEM STRAIGHT OFF THE MASTER, SAME AS 
024800*          THE RECEIVING POSTING JOB.                             
024900        2160-CHECK-INVENTORY-STATUS.                               CR-1063
025000            IF WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) NOT > ZERO       
025100                MOVE 'O' TO WS-IVT-STOCK-STATUS (WS-IVT-IDX)      
025200            ELSE                                                  
025300                IF WS-IVT-REORDER-POINT (WS-IVT-IDX) > ZERO       
025400                     AND WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) NOT >  
025500                         WS-IVT-REORDER-POINT (WS-IVT-IDX)        
025600                    MOVE 'L' TO WS-IVT-STOCK-STATUS (WS-IVT-IDX)  
025700                ELSE                                              
025800                    IF WS-IVT-MAX-LEVEL (WS-IVT-IDX) > ZERO       
025900                         AND WS-IVT-QTY-ON-HAND (WS-IVT-IDX) >    
026000                             WS-IVT-MAX-LEVEL (WS-IVT-IDX)        
026100                        MOVE 'V' TO                               
026200                            WS-IVT-STOCK-STATUS (WS-IVT-IDX)      
026300                    ELSE                                          
026400                        MOVE 'N' TO                               
026500                            WS-IVT-STOCK-STATUS (WS-IVT-IDX)      
026600                    END-IF                                        
026700                END-IF                                            
026800            END-IF.                                               
026900            COMPUTE WS-IVT-INV-VALUE (WS-IVT-IDX) ROUNDED =       
027000                WS-IVT-QTY-ON-HAND (WS-IVT-IDX) *                 
027100                WS-IVT-UNIT-COST (WS-IVT-IDX).                    
027200        2160-EXIT.                                                
027300            EXIT.                                                 
027400        2200-WRITE-ADJUST-MOVEMENT.                               
027500            MOVE ADJ-PRODUCT-ID TO MV-PRODUCT-ID.                 
027600            MOVE ADJ-STORE-ID TO MV-STORE-ID.                     
027700            MOVE 'AD' TO MV-TYPE.                                 
027800            MOVE WS-DIFFERENCE TO MV-QUANTITY.                    
027900            MOVE WS-IVT-UNIT-COST (WS-IVT-IDX) TO MV-UNIT-COST.   
028000            MOVE ADJ-NUMBER TO MV-REFERENCE.                      
028100            MOVE WS-OLD-ON-HAND TO MV-QTY-BEFORE.                 
028200            MOVE WS-IVT-QTY-ON-HAND (WS-IVT-IDX) TO MV-QTY-AFTER. 
028300            MOVE SPACES TO MOVEMENT-REC (39:22).                  
028400            WRITE MOVEMENT-REC.                                   
028500        2200-EXIT.                                                
028600            EXIT.                                                 
028700*          CR-1188 - EVERY ADJUSTMENT LINE GETS A LINE ON THE     
028800*          SHARED EXCEPTION LOG, VARIANCE OR NOT, SO THE COUNT    
028900*          IS FULLY ACCOUNTED FOR WHEN THE CONTROLLER REVIEWS     
029000*          THE NIGHT'S RUN.  THIS IS NOT AN ERROR CONDITION -     
029100*          IT IS RIDING THE SAME FILE THE RECEIVING JOB USES      
029200*          FOR REJECTS BECAUSE BOTH ARE READ BY THE SAME          
029300*          MORNING REVIEW CLERK.                                  
029400        2300-LOG-VARIANCE.                                        
029500            MOVE ADJ-NUMBER TO XL-ADJ-NUMBER.                     
029600            MOVE ADJ-PRODUCT-ID TO XL-PRODUCT-ID.                 
029700            MOVE ADJ-STORE-ID TO XL-STORE-ID.                     
029800            MOVE WS-VALUE-IMPACT TO XL-VALUE-IMPACT.              
029900            MOVE ADJ-REASON TO XL-REASON.                         
030000            WRITE EXCEPTION-LINE FROM WS-EXCEPTION-LINE-WORK.     
030100        2300-EXIT.                                                
030200            EXIT.                                                 
030300        3000-LOAD-INVENTORY-TABLE.                                
030400            MOVE ZERO TO WS-INV-TBL-COUNT.                        
030500            MOVE 'N' TO WS-LOAD-EOF-SW.                           
030600            OPEN INPUT INVENTORY-FILE.                            
030700            PERFORM 3010-READ-INVENTORY THRU 3010-EXIT.           
030800            PERFORM 3020-LOAD-ONE-INVENTORY THRU 3020-EXIT        
030900                UNTIL WS-LOAD-EOF.                                
031000            CLOSE INVENTORY-FILE.                                 
031100        3000-EXIT.                                                
031200            EXIT.                                                 
031300        3010-READ-INVENTORY.                                      
031400            READ INVENTORY-FILE                                   
031500                AT END MOVE 'Y' TO WS-LOAD-EOF-SW.                
031600        3010-EXIT.                                                
031700            EXIT.                                                 
031800        3020-LOAD-ONE-INVENTORY.                                  
031900            ADD 1 TO WS-INV-TBL-COUNT.                            
032000            SET WS-IVT-IDX TO WS-INV-TBL-COUNT.                   
032100            MOVE INV-PRODUCT-ID TO WS-IVT-PRODUCT-ID (WS-IVT-IDX).
032200            MOVE INV-STORE-ID TO WS-IVT-STORE-ID (WS-IVT-IDX).    
032300            MOVE INV-QTY-ON-HAND TO                               
032400                WS-IVT-QTY-ON-HAND (WS-IVT-IDX).                  
032500            MOVE INV-QTY-RESERVED TO                              
032600                WS-IVT-QTY-RESERVED (WS-IVT-IDX).                 
032700            MOVE INV-QTY-AVAILABLE TO                             
032800                WS-IVT-QTY-AVAILABLE (WS-IVT-IDX).                
032900            MOVE INV-REORDER-POINT TO                             
033000                WS-IVT-REORDER-POINT (WS-IVT-IDX).                
033100            MOVE INV-MAX-LEVEL TO WS-IVT-MAX-LEVEL (WS-IVT-IDX).  
033200            MOVE INV-UNIT-COST TO WS-IVT-UNIT-COST (WS-IVT-IDX).  
033300            MOVE INV-LAST-COST TO WS-IVT-LAST-COST (WS-IVT-IDX).  
033400            MOVE INV-STOCK-STATUS TO                              
033500                WS-IVT-STOCK-STATUS (WS-IVT-IDX).                  CR-1063
033600            MOVE INV-INVENTORY-VALUE TO                           
033700                WS-IVT-INV-VALUE (WS-IVT-IDX).                     CR-1063
033800            PERFORM 3010-READ-INVENTORY THRU 3010-EXIT.           
033900        3020-EXIT.                                                
034000            EXIT.                                                 
034100        3900-REWRITE-INVENTORY.                                   
034200            MOVE 1 TO WS-IVT-IDX.                                 
034300            OPEN OUTPUT INVENTORY-FILE.                           
034400            PERFORM 3905-WRITE-INV-ENTRY THRU 3905-EXIT           
034500                UNTIL WS-IVT-IDX > WS-INV-TBL-COUNT.              
034600            CLOSE INVENTORY-FILE.                                 
034700        3900-EXIT.                                                
034800            EXIT.                                                 
034900        3905-WRITE-INV-ENTRY.                                     
035000            MOVE WS-IVT-PRODUCT-ID (WS-IVT-IDX) TO INV-PRODUCT-ID.
035100            MOVE WS-IVT-STORE-ID (WS-IVT-IDX) TO INV-STORE-ID.    
035200            MOVE WS-IVT-QTY-ON-HAND (WS-IVT-IDX) TO               
035300                INV-QTY-ON-HAND.                                  
035400            MOVE WS-IVT-QTY-RESERVED (WS-IVT-IDX) TO              
035500                INV-QTY-RESERVED.                                 
035600            MOVE WS-IVT-QTY-AVAILABLE (WS-IVT-IDX) TO             
035700                INV-QTY-AVAILABLE.                                
035800            MOVE WS-IVT-REORDER-POINT (WS-IVT-IDX) TO             
035900                INV-REORDER-POINT.                                
036000            MOVE WS-IVT-MAX-LEVEL (WS-IVT-IDX) TO INV-MAX-LEVEL.  
036100            MOVE WS-IVT-UNIT-COST (WS-IVT-IDX) TO INV-UNIT-COST.  
036200            MOVE WS-IVT-LAST-COST (WS-IVT-IDX) TO INV-LAST-COST.  
036300            MOVE WS-IVT-STOCK-STATUS (WS-IVT-IDX) TO              
036400                INV-STOCK-STATUS.                                  CR-1063
036500            MOVE WS-IVT-INV-VALUE (WS-IVT-IDX) TO                 
036600                INV-INVENTORY-VALUE.                               CR-1063
036700            MOVE SPACES TO INVENTORY-REC (89:04).                  CR-1063
036800            WRITE INVENTORY-REC.                                  
036900            ADD 1 TO WS-IVT-IDX.                                  
037000        3905-EXIT.                                                
037100            EXIT.                                                 
