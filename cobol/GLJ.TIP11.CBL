000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  GLJ-TIP11.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 11/21/1985.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - GLJ.TIP11 - JOURNAL ENTRY LINE LAYOUT           
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    11/21/85   RH    CR-0181   ORIGINAL LAYOUT, ONE LINE PER     
001300*                                DEBIT OR CREDIT.                 
001400*    02/17/89   TO    CR-0410   ADDED PY/RC TRANSACTION TYPES     
001500*                                FOR PAYMENTS AND RECEIPTS.       
001600*    07/23/92   TO    CR-0602   ADDED AJ TYPE FOR INVENTORY       
001700*                                ADJUSTMENT POSTINGS.             
001800*    06/06/94   TO    CR-0688   ADDED OB/CE TYPES, OPENING AND    
001900*                                CLOSING ENTRIES NOW FLOW         
002000*                                THROUGH THE SAME DECK.           
002100*    01/14/99   MD    CR-0801   Y2K REMEDIATION - CONFIRMED       
002200*                                JRN-DATE CARRIES FULL 4-DIGIT    
002300*                                CENTURY.                         
002400*    05/09/01   CY    CR-0918   ADDED RV TRANSACTION TYPE FOR     
002500*                                REVERSAL REQUESTS OUT OF THE     
002600*                                CORRECTIONS QUEUE - THE GL       
002700*                                POSTING JOB SWAPS DEBITS AND     
002800*                                CREDITS ON THESE BEFORE POSTING. 
002900*    11/18/03   CY    CR-1042   ADDED THE KEY AND AMOUNT          
003000*                                ALTERNATE VIEWS SO THE GL        
003100*                                RECONCILIATION EXTRACT CAN       
003200*                                PULL EACH FIELD GROUP WITHOUT    
003300*                                REDEFINING THE WHOLE DECK.       
003400*                                                                 
003500        ENVIRONMENT DIVISION.                                     
003600        CONFIGURATION SECTION.                                    
003700        SPECIAL-NAMES.                                            
003800            C01 IS TOP-OF-FORM.                                   
003900        INPUT-OUTPUT SECTION.                                     
004000        FILE-CONTROL.                                             
004100            SELECT JOURNAL-FILE ASSIGN TO GLJRNL                  
004200                ORGANIZATION IS SEQUENTIAL.                       
004300        DATA DIVISION.                                            
004400        FILE SECTION.                                             
004500        FD  JOURNAL-FILE                                          
004600            LABEL RECORDS ARE STANDARD                            
004700            RECORD CONTAINS 90 CHARACTERS.                        
004800        01  JOURNAL-RECORD-DECK.                                  
004900            05  JRN-TRANS-NUMBER           PIC X(10).             
005000            05  JRN-TRANS-TYPE             PIC X(02).             
005100                88  JRN-TYPE-SALE              VALUE 'SA'.        
005200                88  JRN-TYPE-PURCHASE          VALUE 'PU'.        
005300                88  JRN-TYPE-PAYMENT           VALUE 'PY'.        
005400                88  JRN-TYPE-RECEIPT           VALUE 'RC'.        
005500                88  JRN-TYPE-JOURNAL           VALUE 'JE'.        
005600                88  JRN-TYPE-ADJUSTMENT        VALUE 'AJ'.        
005700                88  JRN-TYPE-OPENING           VALUE 'OB'.        
005800                88  JRN-TYPE-CLOSING           VALUE 'CE'.        
005900                88  JRN-TYPE-REVERSAL          VALUE 'RV'.        
006000            05  JRN-DATE                   PIC 9(08).             
006100            05  JRN-ACCT-NUMBER            PIC X(08).             
006200            05  JRN-DEBIT                  PIC S9(13)V99.         
006300            05  JRN-CREDIT                 PIC S9(13)V99.         
006400            05  JRN-DESC                   PIC X(30).             
006500            05  FILLER                     PIC X(02).             
006600        01  GLJ-DATE-VIEW REDEFINES JOURNAL-RECORD-DECK.          
006700            05  FILLER                     PIC X(12).             
006800            05  JDV-YYYY                   PIC 9(04).             
006900            05  JDV-MM                     PIC 9(02).             
007000            05  JDV-DD                     PIC 9(02).             
007100            05  FILLER                     PIC X(70).             
007200        01  GLJ-KEY-VIEW REDEFINES                                 CR-1042
007300                JOURNAL-RECORD-DECK.                              
007400            05  GKV-TRANS-NUMBER           PIC X(10).             
007500            05  GKV-TRANS-TYPE             PIC X(02).             
007600            05  FILLER                     PIC X(78).             
007700        01  GLJ-AMT-VIEW REDEFINES                                 CR-1042
007800                JOURNAL-RECORD-DECK.                              
007900            05  FILLER                     PIC X(20).             
008000            05  GAV-ACCT-NUMBER            PIC X(08).             
008100            05  GAV-DEBIT                  PIC S9(13)V99.         
008200            05  GAV-CREDIT                 PIC S9(13)V99.         
008300            05  FILLER                     PIC X(32).             
008400        WORKING-STORAGE SECTION.                                  
008500        77  WS-REC-COUNT               PIC 9(07) COMP.            
008600        01  WS-DECK-COUNTERS.                                     
008700            05  WS-EOF-SW                  PIC X(01).             
008800                88  WS-EOF                     VALUE 'Y'.         
008900        PROCEDURE DIVISION.                                       
009000        0000-VERIFY-DECK.                                         
009100            OPEN INPUT JOURNAL-FILE.                              
009200            MOVE 'N' TO WS-EOF-SW.                                
009300            MOVE ZERO TO WS-REC-COUNT.                            
009400            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009500            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
009600                UNTIL WS-EOF.                                     
009700            CLOSE JOURNAL-FILE.                                   
009800            GOBACK.                                               
009900        1000-READ-DECK.                                           
010000            READ JOURNAL-FILE                                     
010100                AT END MOVE 'Y' TO WS-EOF-SW.                     
010200        1000-EXIT.                                                
010300            EXIT.                                                 
010400        1100-COUNT-LOOP.                                          
010500            ADD 1 TO WS-REC-COUNT.                                
010600            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
010700        1100-EXIT.                                                
010800            EXIT.                                                 
