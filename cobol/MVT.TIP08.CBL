000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  MVT-TIP08.                                   
000300        AUTHOR.      T. OKAFOR.                                   
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 07/23/1992.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - MVT.TIP08 - STOCK MOVEMENT AUDIT RECORD LAYOUT  
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    07/23/92   TO    CR-0602   ORIGINAL LAYOUT, WRITTEN BY       
001300*                                THE RECEIVING POSTING JOB TO     
001400*                                GIVE AUDIT A BEFORE/AFTER        
001500*                                QUANTITY TRAIL.                  
001600*    03/02/95   TO    CR-0705   ADDED DM/EX MOVEMENT TYPES FOR    
001700*                                DAMAGED AND EXPIRED RECEIPTS.    
001800*    04/14/96   TO    CR-0741   ADDED TI/TO TRANSFER TYPES AND    
001900*                                THE SA (SALE) TYPE, MOVEMENT     
002000*                                DECK NOW COVERS ALL SOURCES.     
002100*    01/14/99   MD    CR-0801   Y2K REMEDIATION - REVIEWED, NO    
002200*                                DATE FIELDS ON THIS DECK.        
002300*    11/18/03   CY    CR-1042   ADDED THE COST AND QTY-TRAIL      
002400*                                ALTERNATE VIEWS SO THE AUDIT     
002500*                                EXTRACT CAN PULL THE VALUE OR    
002600*                                THE BEFORE/AFTER TRAIL WITHOUT   
002700*                                REDEFINING THE WHOLE DECK.       
002800*                                                                 
002900        ENVIRONMENT DIVISION.                                     
003000        CONFIGURATION SECTION.                                    
003100        SPECIAL-NAMES.                                            
003200            C01 IS TOP-OF-FORM.                                   
003300        INPUT-OUTPUT SECTION.                                     
003400        FILE-CONTROL.                                             
003500            SELECT STOCK-MOVEMENTS-FILE ASSIGN TO STKMOVE         
003600                ORGANIZATION IS SEQUENTIAL.                       
003700        DATA DIVISION.                                            
003800        FILE SECTION.                                             
003900        FD  STOCK-MOVEMENTS-FILE                                  
004000            LABEL RECORDS ARE STANDARD                            
004100            RECORD CONTAINS 80 CHARACTERS.                        
004200        01  MOVEMENT-RECORD-DECK.                                 
004300            05  MV-PRODUCT-ID              PIC 9(06).             
004400            05  MV-STORE-ID                PIC 9(04).             
004500            05  MV-TYPE                    PIC X(02).             
004600                88  MV-TYPE-SALE               VALUE 'SA'.        
004700                88  MV-TYPE-PURCHASE           VALUE 'PU'.        
004800                88  MV-TYPE-ADJUSTMENT         VALUE 'AD'.        
004900                88  MV-TYPE-TRANSFER-IN        VALUE 'TI'.        
005000                88  MV-TYPE-TRANSFER-OUT       VALUE 'TO'.        
005100                88  MV-TYPE-RETURN             VALUE 'RE'.        
005200                88  MV-TYPE-DAMAGE             VALUE 'DM'.        
005300                88  MV-TYPE-EXPIRED            VALUE 'EX'.        
005400                88  MV-TYPE-INITIAL            VALUE 'IN'.        
005500            05  MV-QUANTITY                PIC S9(07)V9(3).       
005600            05  MV-UNIT-COST               PIC S9(05)V9(4).       
005700            05  MV-REFERENCE               PIC X(10).             
005800            05  MV-QTY-BEFORE              PIC S9(07)V9(3).       
005900            05  MV-QTY-AFTER               PIC S9(07)V9(3).       
006000            05  FILLER                     PIC X(22).             
006100        01  MVT-KEY-VIEW REDEFINES MOVEMENT-RECORD-DECK.          
006200            05  MKV-PRODUCT-ID             PIC 9(06).             
006300            05  MKV-STORE-ID               PIC 9(04).             
006400            05  MKV-TYPE                   PIC X(02).             
006500            05  FILLER                     PIC X(68).             
006600        01  MVT-COST-VIEW REDEFINES                                CR-1042
006700                MOVEMENT-RECORD-DECK.                             
006800            05  FILLER                     PIC X(12).             
006900            05  MCV-QUANTITY               PIC S9(07)V9(3).       
007000            05  MCV-UNIT-COST              PIC S9(05)V9(4).       
007100            05  FILLER                     PIC X(49).             
007200        01  MVT-QTY-TRAIL-VIEW REDEFINES                           CR-1042
007300                MOVEMENT-RECORD-DECK.                             
007400            05  FILLER                     PIC X(31).             
007500            05  MTV-REFERENCE              PIC X(10).             
007600            05  MTV-QTY-BEFORE             PIC S9(07)V9(3).       
007700            05  MTV-QTY-AFTER              PIC S9(07)V9(3).       
007800            05  FILLER                     PIC X(19).             
007900        WORKING-STORAGE SECTION.                                  
008000        77  WS-REC-COUNT               PIC 9(07) COMP.            
008100        01  WS-DECK-COUNTERS.                                     
008200            05  WS-EOF-SW                  PIC X(01).             
008300                88  WS-EOF                     VALUE 'Y'.         
008400        PROCEDURE DIVISION.                                       
008500        0000-VERIFY-DECK.                                         
008600            OPEN INPUT STOCK-MOVEMENTS-FILE.                      
008700            MOVE 'N' TO WS-EOF-SW.                                
008800            MOVE ZERO TO WS-REC-COUNT.                            
008900            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
009000            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
009100                UNTIL WS-EOF.                                     
009200            CLOSE STOCK-MOVEMENTS-FILE.                           
009300            GOBACK.                                               
009400        1000-READ-DECK.                                           
009500            READ STOCK-MOVEMENTS-FILE                             
009600                AT END MOVE 'Y' TO WS-EOF-SW.                     
009700        1000-EXIT.                                                
009800            EXIT.                                                 
009900        1100-COUNT-LOOP.                                          
010000            ADD 1 TO WS-REC-COUNT.                                
010100            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
010200        1100-EXIT.                                                
010300            EXIT.                                                 
