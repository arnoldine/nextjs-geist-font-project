000100        IDENTIFICATION DIVISION.                                  
000200        PROGRAM-ID.  POH-TIP04.                                   
000300        AUTHOR.      R. HALVORSEN.                                
000400        INSTALLATION. MERCHANTS DATA PROCESSING CENTER.           
000500        DATE-WRITTEN. 06/11/1984.                                 
000600        DATE-COMPILED.                                            
000700        SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.    
000800*                                                                 
000900*    CHANGE LOG - POH.TIP04 - PURCHASE ORDER HEADER LAYOUT        
001000*    -------------------------------------------------------      
001100*    DATE       INIT  CHG#      DESCRIPTION                       
001200*    06/11/84   RH    CR-0102   ORIGINAL LAYOUT FOR THE           
001300*                                PURCHASING SUBSYSTEM.            
001400*    09/04/86   RH    CR-0233   ADDED PO-DISCOUNT-AMT FOR         
001500*                                VOLUME-BUY SUPPLIER TERMS.       
001600*    02/17/89   TO    CR-0410   ADDED PO-TAX-INCL SWITCH TO       
001700*                                MATCH THE SALE HEADER DESIGN.    
001800*    07/23/92   TO    CR-0602   ADDED PO-SHIPPING, FREIGHT NO     
001900*                                LONGER BURIED IN THE LINES.      
002000*    01/14/99   MD    CR-0801   Y2K REMEDIATION - CONFIRMED       
002100*                                PO-ORDER-DATE CARRIES FULL       
002200*                                4-DIGIT CENTURY.                 
002300*    05/09/01   CY    CR-0918   ADDED POH-STATUS-VIEW AND         
002400*                                POH-DATE-VIEW REDEFINES FOR      
002500*                                THE NIGHTLY EXTRACT JOB.         
002600*    11/18/03   CY    CR-1042   ADDED POH-AMT-VIEW REDEFINES SO   
002700*                                THE BUYER EXTRACT CAN PULL THE   
002800*                                SUBTOTAL/DISCOUNT PAIR WITHOUT   
002900*                                REDEFINING THE WHOLE DECK.       
003000*    04/02/04   RH    CR-1063   ADDED PO-EXPECTED-DELIVERY-DATE,  
003100*                                CARRIED FROM THE VENDOR'S QUOTED 
003200*                                LEAD TIME AT ORDER ENTRY, SO THE 
003300*                                GOODS RECEIPT POSTING RUN CAN    
003400*                                TELL A LATE DELIVERY FROM AN     
003500*                                ON-TIME ONE WHEN IT ROLLS THE    
003600*                                VENDOR SCORECARD ON COMPLETION.  
003700*                                                                 
003800        ENVIRONMENT DIVISION.                                     
003900        CONFIGURATION SECTION.                                    
004000        SPECIAL-NAMES.                                            
004100            C01 IS TOP-OF-FORM.                                   
004200        INPUT-OUTPUT SECTION.                                     
004300        FILE-CONTROL.                                             
004400            SELECT PURCH-ORDERS-FILE ASSIGN TO PURCORD            
004500                ORGANIZATION IS SEQUENTIAL.                       
004600        DATA DIVISION.                                            
004700        FILE SECTION.                                             
004800        FD  PURCH-ORDERS-FILE                                     
004900            LABEL RECORDS ARE STANDARD                            
005000            RECORD CONTAINS 100 CHARACTERS.                       
005100        01  PO-RECORD-DECK.                                       
005200            05  PO-NUMBER                  PIC X(10).             
005300            05  PO-SUPPLIER-ID             PIC 9(06).             
005400            05  PO-STORE-ID                PIC 9(04).             
005500            05  PO-ORDER-DATE              PIC 9(08).             
005600            05  PO-STATUS                  PIC X(01).             
005700                88  PO-STATUS-DRAFT            VALUE 'D'.         
005800                88  PO-STATUS-APPROVED         VALUE 'A'.         
005900                88  PO-STATUS-SENT             VALUE 'S'.         
006000                88  PO-STATUS-PART-RECEIVED    VALUE 'P'.         
006100                88  PO-STATUS-RECEIVED         VALUE 'R'.         
006200                88  PO-STATUS-COMPLETED        VALUE 'C'.         
006300                88  PO-STATUS-CANCELLED        VALUE 'X'.         
006400            05  PO-SUBTOTAL                PIC S9(07)V99.         
006500            05  PO-DISCOUNT-AMT            PIC S9(07)V99.          CR-0233
006600            05  PO-TAX-RATE                PIC S9V9(4).           
006700            05  PO-TAX-INCL                PIC X(01).              CR-0410
006800                88  PO-TAX-IS-INCLUSIVE        VALUE 'Y'.         
006900                88  PO-TAX-IS-EXCLUSIVE        VALUE 'N'.         
007000            05  PO-TAX-AMT                 PIC S9(07)V99.         
007100            05  PO-SHIPPING                PIC S9(07)V99.          CR-0602
007200            05  PO-TOTAL-AMT               PIC S9(07)V99.         
007300            05  PO-EXPECTED-DELIVERY-DATE  PIC 9(08).              CR-1063
007400            05  FILLER                     PIC X(12).             
007500        01  POH-STATUS-VIEW REDEFINES PO-RECORD-DECK.              CR-0918
007600            05  FILLER                     PIC X(10).             
007700            05  PSV-SUPPLIER-ID            PIC 9(06).             
007800            05  PSV-STORE-ID               PIC 9(04).             
007900            05  FILLER                     PIC X(80).             
008000        01  POH-DATE-VIEW REDEFINES PO-RECORD-DECK.                CR-0918
008100            05  FILLER                     PIC X(20).             
008200            05  PDV-ORDER-YYYY             PIC 9(04).             
008300            05  PDV-ORDER-MM               PIC 9(02).             
008400            05  PDV-ORDER-DD               PIC 9(02).             
008500            05  FILLER                     PIC X(72).             
008600        01  POH-AMT-VIEW REDEFINES                                 CR-1042
008700                PO-RECORD-DECK.                                   
008800            05  FILLER                     PIC X(29).             
008900            05  PAV-SUBTOTAL               PIC S9(07)V99.         
009000            05  PAV-DISCOUNT-AMT           PIC S9(07)V99.         
009100            05  FILLER                     PIC X(53).             
009200        WORKING-STORAGE SECTION.                                  
009300        77  WS-REC-COUNT               PIC 9(07) COMP.            
009400        01  WS-DECK-COUNTERS.                                     
009500            05  WS-EOF-SW                  PIC X(01).             
009600                88  WS-EOF                     VALUE 'Y'.         
009700        PROCEDURE DIVISION.                                       
009800        0000-VERIFY-DECK.                                         
009900            OPEN INPUT PURCH-ORDERS-FILE.                         
010000            MOVE 'N' TO WS-EOF-SW.                                
010100            MOVE ZERO TO WS-REC-COUNT.                            
010200            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
010300            PERFORM 1100-COUNT-LOOP THRU 1100-EXIT                
010400                UNTIL WS-EOF.                                     
010500            CLOSE PURCH-ORDERS-FILE.                              
010600            GOBACK.                                               
010700        1000-READ-DECK.                                           
010800            READ PURCH-ORDERS-FILE                                
010900                AT END MOVE 'Y' TO WS-EOF-SW.                     
011000        1000-EXIT.                                                
011100            EXIT.                                                 
011200        1100-COUNT-LOOP.                                          
011300            ADD 1 TO WS-REC-COUNT.                                
011400            PERFORM 1000-READ-DECK THRU 1000-EXIT.                
011500        1100-EXIT.                                                
011600            EXIT.                                                 
